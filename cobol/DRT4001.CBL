000100*===========================================================      DRT4001
000200*                                                                 DRT4001
000300*   A P L I C A C I O N   D E   T O R N E O S   D E               DRT4001
000400*   D A R D O S                                                   DRT4001
000500*                                                                 DRT4001
000600*   FECHA          : 28/09/1992                                   DRT4001
000700*   PROGRAMADOR    : ANA GABRIELA SIC TUN  (AGST)                 DRT4001
000800*   APLICACION     : TORNEOS DE DARDOS                            DRT4001
000900*   PROGRAMA       : DRT4001                                      DRT4001
001000*   TIPO           : BATCH                                        DRT4001
001100*   DESCRIPCION    : CORRIDA DE POSICIONES DE TODOS-CONTRA-       DRT4001
001200*                    TODOS.  ACUMULA GANADOS/PERDIDOS/PUNTOS      DRT4001
001300*                    DE LOS PARTIDOS COMPLETOS DE MATFIL Y        DRT4001
001400*                    PRODUCE REPORTE DE POSICIONES ORDENADO.      DRT4001
001500*   ARCHIVOS       : MATFIL=E  PLYFIL=E  STDFIL=S                 DRT4001
001600*   ACCION(ES)     : ACUMULA, ORDENA, REPORTA                     DRT4001
001700*   INSTALADO      : DEPARTAMENTO DE SISTEMAS                     DRT4001
001800*   NOMBRE         : DRT4001.CBL                                  DRT4001
001900*                                                                 DRT4001
002000*===========================================================      DRT4001
002100*                    BITACORA DE CAMBIOS                          DRT4001
002200*-----------------------------------------------------------      DRT4001
002300*  28/09/1992  AGST  233850  PRIMERA VERSION.                     DRT4001
002400*  15/01/1993  AGST  234120  CORRECCION: NO SE CONTABA LA         DRT4001
002500*                            DERROTA DEL PERDEDOR DE CADA         DRT4001
002600*                            PARTIDO, SOLO LA VICTORIA.           DRT4001
002700*  09/06/1993  JLPM  235310  SE AGREGA DESEMPATE POR NUMERO       DRT4001
002800*                            PARTIDOS GANADOS.                    DRT4001
002900*  14/12/1993  JLPM  236080  SE AGREGA NUMERO DE RANGO            DRT4001
003000*                            (RANK) EN EL REPORTE DE              DRT4001
003100*                            POSICIONES.                          DRT4001
003200*  21/04/1995  CEBL  237260  CORRECCION: JUGADOR SIN              DRT4001
003300*                            PARTIDOS JUGADOS NO APARECIA         DRT4001
003400*                            EN EL REPORTE.                       DRT4001
003500*  17/09/1996  CEBL  238410  SE AGREGA TOTAL DE PARTIDOS          DRT4001
003600*                            CONTABILIZADOS AL PIE DEL            DRT4001
003700*                            REPORTE.                             DRT4001
003800*  27/03/1998  MFOC  239540  REVISION GENERAL DE CAMPOS DE        DRT4001
003900*                            FECHA PARA CUMPLIMIENTO DEL AÑO     DRT4001
004000*                            2000.                                DRT4001
004100*  30/09/1998  MFOC  239541  PRUEBAS DE CERTIFICACION Y2K         DRT4001
004200*                            SOBRE BITACORA Y ENCABEZADOS.        DRT4001
004300*  07/01/1999  MFOC  239542  CIERRE DE CERTIFICACION Y2K -        DRT4001
004400*                            SIN HALLAZGOS PENDIENTES.            DRT4001
004500*  11/08/1999  MFOC  240190  SE AMPLIA TABLA DE JUGADORES A       DRT4001
004600*                            64 POSICIONES.                       DRT4001
004700*  06/03/2001  CEBL  241760  CORRECCION: EMPATE EN PUNTOS Y       DRT4001
004800*                            GANADOS NO RESPETABA EL ORDEN        DRT4001
004900*                            DE INSCRIPCION DEL JUGADOR.          DRT4001
005000*  19/06/2002  CEBL  242830  REVISION FINAL PREVIO A ENTREGA      DRT4001
005100*  25/09/2004  CEBL  242896  UNIFICA TERMINACION DE PARRAFOS A    DRT4001
005200*                            -E. EXIT. (ANTES -EXIT. EXIT. EN     DRT4001
005300*                            DOS LINEAS) PARA CONSISTENCIA CON    DRT4001
005400*                            LOS DEMAS PROGRAMAS DEL SISTEMA      DRT4001
005500*-----------------------------------------------------------      DRT4001
005600 IDENTIFICATION DIVISION.                                         DRT4001
005700 PROGRAM-ID.                     DRT4001.                         DRT4001
005800 AUTHOR.                         ANA GABRIELA SIC TUN.            DRT4001
005900 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.        DRT4001
006000 DATE-WRITTEN.                   28/09/1992.                      DRT4001
006100 DATE-COMPILED.                                                   DRT4001
006200 SECURITY.                       USO INTERNO - CONFIDENCIAL.      DRT4001
006300                                                                  DRT4001
006400 ENVIRONMENT DIVISION.                                            DRT4001
006500 CONFIGURATION SECTION.                                           DRT4001
006600 SPECIAL-NAMES.                                                   DRT4001
006700     C01 IS TOP-OF-FORM                                           DRT4001
006800     CLASS CLASE-SEGMENTO-VALIDO IS '0' THRU '9'                  DRT4001
006900     UPSI-0 ON STATUS IS WKS-UPSI-REIMPRIME                       DRT4001
007000     UPSI-0 OFF STATUS IS WKS-UPSI-NORMAL.                        DRT4001
007100                                                                  DRT4001
007200 INPUT-OUTPUT SECTION.                                            DRT4001
007300 FILE-CONTROL.                                                    DRT4001
007400     SELECT MATFIL ASSIGN TO MATFIL                               DRT4001
007500         FILE STATUS IS FS-MATFIL.                                DRT4001
007600     SELECT PLYFIL ASSIGN TO PLYFIL                               DRT4001
007700         FILE STATUS IS FS-PLYFIL.                                DRT4001
007800     SELECT STDFIL ASSIGN TO STDFIL                               DRT4001
007900         FILE STATUS IS FS-STDFIL.                                DRT4001
008000                                                                  DRT4001
008100 DATA DIVISION.                                                   DRT4001
008200 FILE SECTION.                                                    DRT4001
008300 FD  MATFIL.                                                      DRT4001
008400     COPY DRTMAT.                                                 DRT4001
008500 FD  PLYFIL.                                                      DRT4001
008600     COPY DRTPLY.                                                 DRT4001
008700 FD  STDFIL.                                                      DRT4001
008800     COPY DRTSTD.                                                 DRT4001
008900                                                                  DRT4001
009000 WORKING-STORAGE SECTION.                                         DRT4001
009100 01  WKS-FS-STATUS.                                               DRT4001
009200     02  FS-MATFIL                PIC X(02).                      DRT4001
009300     02  FS-PLYFIL                PIC X(02).                      DRT4001
009400     02  FS-STDFIL                PIC X(02).                      DRT4001
009500     02  FILLER                   PIC X(06).                      DRT4001
009600                                                                  DRT4001
009700 01  WKS-BANDERAS.                                                DRT4001
009800     02  WKS-FIN-MATFIL           PIC X(01)   VALUE 'N'.          DRT4001
009900         88  SI-FIN-MATFIL                    VALUE 'S'.          DRT4001
010000     02  WKS-FIN-PLYFIL           PIC X(01)   VALUE 'N'.          DRT4001
010100         88  SI-FIN-PLYFIL                    VALUE 'S'.          DRT4001
010200     02  WKS-UPSI-REIMPRIME       PIC X(01)   VALUE 'N'.          DRT4001
010300     02  WKS-UPSI-NORMAL          PIC X(01)   VALUE 'S'.          DRT4001
010400     02  FILLER                   PIC X(12).                      DRT4001
010500                                                                  DRT4001
010600*    REDEFINES 1 - DESGLOSE DE FECHA DE PROCESO PARA              DRT4001
010700*    ENCABEZADOS                                                  DRT4001
010800 01  WKS-FECHA-PROCESO.                                           DRT4001
010900     02  WKS-FP-ANIO              PIC 9(04)   VALUE 1992.         DRT4001
011000     02  WKS-FP-MES               PIC 9(02)   VALUE 9.            DRT4001
011100     02  WKS-FP-DIA               PIC 9(02)   VALUE 28.           DRT4001
011200     02  FILLER                   PIC X(02).                      DRT4001
011300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.             DRT4001
011400     02  WKS-FP-COMPACTA          PIC 9(08).                      DRT4001
011500     02  FILLER                   PIC X(02).                      DRT4001
011600                                                                  DRT4001
011700*    REDEFINES 2 - CLAVE DE ORDENAMIENTO COMPUESTA (PUNTOS        DRT4001
011800*    DESC, GANADOS DESC, ORDEN DE INSCRIPCION ASC PARA            DRT4001
011900*    DESEMPATE), COMO UN SOLO NUMERO PARA COMPARAR EN UNA         DRT4001
012000*    SOLA CONDICION                                               DRT4001
012100 01  WKS-CLAVE-ORDEN.                                             DRT4001
012200     02  WKS-CLV-PUNTOS-INV       PIC 9(04).                      DRT4001
012300     02  WKS-CLV-GANADOS-INV      PIC 9(03).                      DRT4001
012400     02  WKS-CLV-ORDEN-INSCRIPCION PIC 9(03).                     DRT4001
012500     02  FILLER                   PIC X(02).                      DRT4001
012600 01  WKS-CLAVE-ORDEN-R REDEFINES WKS-CLAVE-ORDEN.                 DRT4001
012700     02  WKS-CLV-COMPUESTA        PIC 9(10).                      DRT4001
012800     02  FILLER                   PIC X(02).                      DRT4001
012900                                                                  DRT4001
013000*    REDEFINES 3 - TABLA DE ENCABEZADOS DEL REPORTE DE            DRT4001
013100*    POSICIONES                                                   DRT4001
013200 01  TABLA-ENCABEZADOS-STD.                                       DRT4001
013300     02  FILLER  PIC X(30)  VALUE 'RANK  ID    NOMBRE'.           DRT4001
013400     02  FILLER  PIC X(30)  VALUE                                 DRT4001
013500             '          GAN  PER  PUNTOS'.                        DRT4001
013600 01  TABLA-ENCABEZADOS-STD-R                                      DRT4001
013700         REDEFINES TABLA-ENCABEZADOS-STD.                         DRT4001
013800     02  TEH-LINEA                PIC X(30)  OCCURS 2 TIMES.      DRT4001
013900                                                                  DRT4001
014000 01  WKS-CONTADORES.                                              DRT4001
014100     02  WKS-TOTAL-JUGADORES      PIC 9(04)   COMP.               DRT4001
014200     02  WKS-TOTAL-PARTIDOS-CONT  PIC 9(05)   COMP.               DRT4001
014300     02  WKS-IX                   PIC 9(04)   COMP.               DRT4001
014400     02  WKS-IX-2                 PIC 9(04)   COMP.               DRT4001
014500     02  WKS-IX-GANADOR           PIC 9(04)   COMP.               DRT4001
014600     02  WKS-IX-PERDEDOR          PIC 9(04)   COMP.               DRT4001
014700     02  WKS-IX-ENCONTRADO        PIC 9(04)   COMP.               DRT4001
014800     02  WKS-PERDEDOR-ID          PIC 9(04)   COMP.               DRT4001
014900     02  WKS-ID-BUSCAR            PIC 9(04)   COMP.               DRT4001
015000     02  FILLER                   PIC X(08).                      DRT4001
015100                                                                  DRT4001
015200*    TABLA DE JUGADORES Y SUS ACUMULADOS                          DRT4001
015300 01  WKS-TAB-JUGADORES.                                           DRT4001
015400     02  WKS-JUG-FILA OCCURS 64 TIMES                             DRT4001
015500                      INDEXED BY IX-JUG.                          DRT4001
015600         04  WKS-JUG-ID           PIC 9(04)   COMP.               DRT4001
015700         04  WKS-JUG-NOMBRE       PIC X(30).                      DRT4001
015800         04  WKS-JUG-GANADOS      PIC 9(03)   COMP.               DRT4001
015900         04  WKS-JUG-PERDIDOS     PIC 9(03)   COMP.               DRT4001
016000         04  WKS-JUG-PUNTOS       PIC 9(04)   COMP.               DRT4001
016100         04  WKS-JUG-ORDEN        PIC 9(03)   COMP.               DRT4001
016200         04  FILLER               PIC X(06).                      DRT4001
016300                                                                  DRT4001
016400 01  WKS-JUG-TEMP.                                                DRT4001
016500     02  WKS-JT-ID                PIC 9(04)   COMP.               DRT4001
016600     02  WKS-JT-NOMBRE            PIC X(30).                      DRT4001
016700     02  WKS-JT-GANADOS           PIC 9(03)   COMP.               DRT4001
016800     02  WKS-JT-PERDIDOS          PIC 9(03)   COMP.               DRT4001
016900     02  WKS-JT-PUNTOS            PIC 9(04)   COMP.               DRT4001
017000     02  WKS-JT-ORDEN             PIC 9(03)   COMP.               DRT4001
017100     02  FILLER                   PIC X(06).                      DRT4001
017200                                                                  DRT4001
017300 77  WKS-CLV-FILA-1               PIC 9(10)   COMP.               DRT4001
017400 77  WKS-CLV-FILA-2               PIC 9(10)   COMP.               DRT4001
017500 77  WKS-PASE-MAX                 PIC 9(04)   COMP.               DRT4001
017600 77  WKS-PASE-ACTUAL              PIC 9(04)   COMP.               DRT4001
017700                                                                  DRT4001
017800 PROCEDURE DIVISION.                                              DRT4001
017900                                                                  DRT4001
018000 100-MAIN SECTION.                                                DRT4001
018100     PERFORM 105-MUESTRA-ENCABEZADO                               DRT4001
018200     PERFORM 110-ABRE-ARCHIVOS                                    DRT4001
018300     PERFORM 130-CARGA-JUGADORES                                  DRT4001
018400     PERFORM 200-ACUMULA-RESULTADOS                               DRT4001
018500     PERFORM 300-ORDENA-TABLA                                     DRT4001
018600     PERFORM 400-ESCRIBE-REPORTE                                  DRT4001
018700     PERFORM 990-CIERRA-ARCHIVOS                                  DRT4001
018800     STOP RUN.                                                    DRT4001
018900                                                                  DRT4001
019000 105-MUESTRA-ENCABEZADO SECTION.                                  DRT4001
019100     DISPLAY '============================================'       DRT4001
019200     DISPLAY ' DRT4001 - POSICIONES DE TODOS-CONTRA-TODOS'        DRT4001
019300     DISPLAY ' FECHA DE PROCESO : ' WKS-FP-COMPACTA               DRT4001
019400     DISPLAY '============================================'       DRT4001
019500     MOVE 1 TO WKS-IX                                             DRT4001
019600     DISPLAY TEH-LINEA (WKS-IX)                                   DRT4001
019700     MOVE 2 TO WKS-IX                                             DRT4001
019800     DISPLAY TEH-LINEA (WKS-IX).                                  DRT4001
019900 105-MUESTRA-ENCABEZADO-E. EXIT.                                  DRT4001
020000                                                                  DRT4001
020100 110-ABRE-ARCHIVOS SECTION.                                       DRT4001
020200     OPEN INPUT MATFIL                                            DRT4001
020300     IF FS-MATFIL NOT = '00'                                      DRT4001
020400         DISPLAY 'DRT4001 - ERROR ABRIENDO MATFIL  FS='           DRT4001
020500             FS-MATFIL                                            DRT4001
020600         STOP RUN                                                 DRT4001
020700     END-IF                                                       DRT4001
020800     OPEN INPUT PLYFIL                                            DRT4001
020900     IF FS-PLYFIL NOT = '00'                                      DRT4001
021000         DISPLAY 'DRT4001 - ERROR ABRIENDO PLYFIL  FS='           DRT4001
021100             FS-PLYFIL                                            DRT4001
021200         STOP RUN                                                 DRT4001
021300     END-IF                                                       DRT4001
021400     OPEN OUTPUT STDFIL                                           DRT4001
021500     IF FS-STDFIL NOT = '00'                                      DRT4001
021600         DISPLAY 'DRT4001 - ERROR ABRIENDO STDFIL  FS='           DRT4001
021700             FS-STDFIL                                            DRT4001
021800         STOP RUN                                                 DRT4001
021900     END-IF.                                                      DRT4001
022000 110-ABRE-ARCHIVOS-E. EXIT.                                       DRT4001
022100                                                                  DRT4001
022200*    CARGA TODOS LOS JUGADORES INSCRITOS, EN EL ORDEN DE          DRT4001
022300*    PLYFIL (ESE ORDEN ES EL DESEMPATE FINAL DE ORDEN DE          DRT4001
022400*    INSCRIPCION).  ASI TAMBIEN APARECEN EN EL REPORTE LOS        DRT4001
022500*    JUGADORES QUE NO JUGARON NINGUN PARTIDO (0-0-0).             DRT4001
022600 130-CARGA-JUGADORES SECTION.                                     DRT4001
022700     MOVE 0 TO WKS-TOTAL-JUGADORES                                DRT4001
022800     PERFORM 131-CICLO-CARGA-JUGADOR                              DRT4001
022900         UNTIL SI-FIN-PLYFIL.                                     DRT4001
023000 130-CARGA-JUGADORES-E. EXIT.                                     DRT4001
023100                                                                  DRT4001
023200 131-CICLO-CARGA-JUGADOR SECTION.                                 DRT4001
023300     READ PLYFIL                                                  DRT4001
023400         AT END                                                   DRT4001
023500             SET SI-FIN-PLYFIL TO TRUE                            DRT4001
023600     END-READ                                                     DRT4001
023700     IF NOT SI-FIN-PLYFIL                                         DRT4001
023800         ADD 1 TO WKS-TOTAL-JUGADORES                             DRT4001
023900         SET IX-JUG TO WKS-TOTAL-JUGADORES                        DRT4001
024000         MOVE PLY-ID TO WKS-JUG-ID (IX-JUG)                       DRT4001
024100         MOVE PLY-NAME TO WKS-JUG-NOMBRE (IX-JUG)                 DRT4001
024200         MOVE 0 TO WKS-JUG-GANADOS (IX-JUG)                       DRT4001
024300         MOVE 0 TO WKS-JUG-PERDIDOS (IX-JUG)                      DRT4001
024400         MOVE 0 TO WKS-JUG-PUNTOS (IX-JUG)                        DRT4001
024500         MOVE WKS-TOTAL-JUGADORES TO WKS-JUG-ORDEN (IX-JUG)       DRT4001
024600     END-IF.                                                      DRT4001
024700 131-CICLO-CARGA-JUGADOR-E. EXIT.                                 DRT4001
024800                                                                  DRT4001
024900*    RECORRE MATFIL Y, POR CADA PARTIDO COMPLETO, ACREDITA        DRT4001
025000*    UNA VICTORIA (3 PUNTOS) AL GANADOR Y UNA DERROTA AL          DRT4001
025100*    PERDEDOR.  NO IMPORTA EL FORMATO DEL TORNEO - SI HAY         DRT4001
025200*    PARTIDOS COMPLETOS EN MATFIL, SE CONTABILIZAN (ESTA          DRT4001
025300*    CORRIDA SE USA PARA TORNEOS DE TODOS-CONTRA-TODOS,           DRT4001
025400*    DONDE TODOS LOS PARTIDOS SON DE RONDA 1 CON POSICION         DRT4001
025500*    RR-nnn).                                                     DRT4001
025600 200-ACUMULA-RESULTADOS SECTION.                                  DRT4001
025700     MOVE 0 TO WKS-TOTAL-PARTIDOS-CONT                            DRT4001
025800     PERFORM 210-CICLO-LEE-PARTIDO                                DRT4001
025900         UNTIL SI-FIN-MATFIL.                                     DRT4001
026000 200-ACUMULA-RESULTADOS-E. EXIT.                                  DRT4001
026100                                                                  DRT4001
026200 210-CICLO-LEE-PARTIDO SECTION.                                   DRT4001
026300     READ MATFIL                                                  DRT4001
026400         AT END                                                   DRT4001
026500             SET SI-FIN-MATFIL TO TRUE                            DRT4001
026600     END-READ                                                     DRT4001
026700     IF NOT SI-FIN-MATFIL                                         DRT4001
026800         IF MAT-STATUS = 'C' AND MAT-POS-PREFIJO = 'RR'           DRT4001
026900             ADD 1 TO WKS-TOTAL-PARTIDOS-CONT                     DRT4001
027000             IF MAT-WINNER-ID = MAT-P1-ID                         DRT4001
027100                 MOVE MAT-P2-ID TO WKS-PERDEDOR-ID                DRT4001
027200             ELSE                                                 DRT4001
027300                 MOVE MAT-P1-ID TO WKS-PERDEDOR-ID                DRT4001
027400             END-IF                                               DRT4001
027500             MOVE MAT-WINNER-ID TO WKS-ID-BUSCAR                  DRT4001
027600             PERFORM 220-BUSCA-JUGADOR                            DRT4001
027700             MOVE WKS-IX-ENCONTRADO TO WKS-IX-GANADOR             DRT4001
027800             MOVE WKS-PERDEDOR-ID TO WKS-ID-BUSCAR                DRT4001
027900             PERFORM 220-BUSCA-JUGADOR                            DRT4001
028000             MOVE WKS-IX-ENCONTRADO TO WKS-IX-PERDEDOR            DRT4001
028100             IF WKS-IX-GANADOR NOT = 0                            DRT4001
028200                 SET IX-JUG TO WKS-IX-GANADOR                     DRT4001
028300                 ADD 1 TO WKS-JUG-GANADOS (IX-JUG)                DRT4001
028400                 ADD 3 TO WKS-JUG-PUNTOS (IX-JUG)                 DRT4001
028500             END-IF                                               DRT4001
028600             IF WKS-IX-PERDEDOR NOT = 0                           DRT4001
028700                 SET IX-JUG TO WKS-IX-PERDEDOR                    DRT4001
028800                 ADD 1 TO WKS-JUG-PERDIDOS (IX-JUG)               DRT4001
028900             END-IF                                               DRT4001
029000         END-IF                                                   DRT4001
029100     END-IF.                                                      DRT4001
029200 210-CICLO-LEE-PARTIDO-E. EXIT.                                   DRT4001
029300                                                                  DRT4001
029400*    UBICA EN LA TABLA AL JUGADOR CUYO ID ESTA EN                 DRT4001
029500*    WKS-ID-BUSCAR.  DEJA EL INDICE (1-N) EN                      DRT4001
029600*    WKS-IX-ENCONTRADO, O CERO SI NO ENCUENTRA (UN                DRT4001
029700*    GANADOR/PERDEDOR QUE YA NO ESTA INSCRITO).                   DRT4001
029800 220-BUSCA-JUGADOR SECTION.                                       DRT4001
029900     MOVE 0 TO WKS-IX-ENCONTRADO                                  DRT4001
030000     MOVE 1 TO WKS-IX                                             DRT4001
030100     PERFORM 221-COMPARA-UN-JUGADOR                               DRT4001
030200         WITH TEST BEFORE                                         DRT4001
030300         UNTIL WKS-IX > WKS-TOTAL-JUGADORES                       DRT4001
030400            OR WKS-IX-ENCONTRADO NOT = 0.                         DRT4001
030500 220-BUSCA-JUGADOR-E. EXIT.                                       DRT4001
030600                                                                  DRT4001
030700 221-COMPARA-UN-JUGADOR SECTION.                                  DRT4001
030800     SET IX-JUG TO WKS-IX                                         DRT4001
030900     IF WKS-JUG-ID (IX-JUG) = WKS-ID-BUSCAR                       DRT4001
031000         MOVE WKS-IX TO WKS-IX-ENCONTRADO                         DRT4001
031100     ELSE                                                         DRT4001
031200         ADD 1 TO WKS-IX                                          DRT4001
031300     END-IF.                                                      DRT4001
031400 221-COMPARA-UN-JUGADOR-E. EXIT.                                  DRT4001
031500                                                                  DRT4001
031600*===========================================================      DRT4001
031700*   ORDENAMIENTO DESCENDENTE POR PUNTOS, LUEGO POR GANADOS,       DRT4001
031800*   CON EMPATE FINAL RESUELTO POR ORDEN DE INSCRIPCION.  SE       DRT4001
031900*   USA UNA CLAVE COMPUESTA (REDEFINES) INVIRTIENDO PUNTOS Y      DRT4001
032000*   GANADOS PARA QUE UN SOLO ORDENAMIENTO ASCENDENTE POR          DRT4001
032100*   BURBUJA BASTE.                                                DRT4001
032200*===========================================================      DRT4001
032300*    ORDENAMIENTO POR BURBUJA - N-1 PASADAS GARANTIZAN EL         DRT4001
032400*    ORDEN COMPLETO DE LA TABLA (EL TAMAÑO DE TABLA ES           DRT4001
032500*    PEQUEÑO, NO JUSTIFICA UN SORT EXTERNO NI UNA RUTINA MAS     DRT4001
032600*    ELABORADA).                                                  DRT4001
032700 300-ORDENA-TABLA SECTION.                                        DRT4001
032800     COMPUTE WKS-PASE-MAX = WKS-TOTAL-JUGADORES - 1               DRT4001
032900     PERFORM 320-PASADA-ORDENAMIENTO                              DRT4001
033000         VARYING WKS-PASE-ACTUAL FROM 1 BY 1                      DRT4001
033100         UNTIL WKS-PASE-ACTUAL > WKS-PASE-MAX.                    DRT4001
033200 300-ORDENA-TABLA-E. EXIT.                                        DRT4001
033300                                                                  DRT4001
033400 320-PASADA-ORDENAMIENTO SECTION.                                 DRT4001
033500     PERFORM 321-COMPARA-PAR                                      DRT4001
033600         VARYING WKS-IX-2 FROM 1 BY 1                             DRT4001
033700         UNTIL WKS-IX-2 > WKS-TOTAL-JUGADORES - 1.                DRT4001
033800 320-PASADA-ORDENAMIENTO-E. EXIT.                                 DRT4001
033900                                                                  DRT4001
034000*    CLAVE DE ORDEN DESCENDENTE: INVERTIR PUNTOS Y GANADOS        DRT4001
034100*    DA UN VALOR QUE, AL COMPARARSE ASCENDENTEMENTE,              DRT4001
034200*    REPRODUCE EL ORDEN DESCENDENTE QUE PIDE EL REPORTE DE        DRT4001
034300*    POSICIONES.                                                  DRT4001
034400 321-COMPARA-PAR SECTION.                                         DRT4001
034500     SET IX-JUG TO WKS-IX-2                                       DRT4001
034600     COMPUTE WKS-CLV-PUNTOS-INV =                                 DRT4001
034700             9999 - WKS-JUG-PUNTOS (IX-JUG)                       DRT4001
034800     COMPUTE WKS-CLV-GANADOS-INV =                                DRT4001
034900             999 - WKS-JUG-GANADOS (IX-JUG)                       DRT4001
035000     MOVE WKS-JUG-ORDEN (IX-JUG) TO                               DRT4001
035100          WKS-CLV-ORDEN-INSCRIPCION                               DRT4001
035200     MOVE WKS-CLV-COMPUESTA TO WKS-CLV-FILA-1                     DRT4001
035300     SET IX-JUG UP BY 1                                           DRT4001
035400     COMPUTE WKS-CLV-PUNTOS-INV =                                 DRT4001
035500             9999 - WKS-JUG-PUNTOS (IX-JUG)                       DRT4001
035600     COMPUTE WKS-CLV-GANADOS-INV =                                DRT4001
035700             999 - WKS-JUG-GANADOS (IX-JUG)                       DRT4001
035800     MOVE WKS-JUG-ORDEN (IX-JUG) TO                               DRT4001
035900          WKS-CLV-ORDEN-INSCRIPCION                               DRT4001
036000     MOVE WKS-CLV-COMPUESTA TO WKS-CLV-FILA-2                     DRT4001
036100     IF WKS-CLV-FILA-2 < WKS-CLV-FILA-1                           DRT4001
036200         SET IX-JUG TO WKS-IX-2                                   DRT4001
036300         MOVE WKS-JUG-FILA (IX-JUG) TO WKS-JUG-TEMP               DRT4001
036400         SET IX-JUG UP BY 1                                       DRT4001
036500         MOVE WKS-JUG-FILA (IX-JUG) TO                            DRT4001
036600             WKS-JUG-FILA (IX-JUG - 1)                            DRT4001
036700         MOVE WKS-JUG-TEMP TO WKS-JUG-FILA (IX-JUG)               DRT4001
036800     END-IF.                                                      DRT4001
036900 321-COMPARA-PAR-E. EXIT.                                         DRT4001
037000                                                                  DRT4001
037100*===========================================================      DRT4001
037200*   REPORTE DE POSICIONES                                         DRT4001
037300*===========================================================      DRT4001
037400 400-ESCRIBE-REPORTE SECTION.                                     DRT4001
037500     PERFORM 401-ESCRIBE-UNA-POSICION                             DRT4001
037600         VARYING IX-JUG FROM 1 BY 1                               DRT4001
037700         UNTIL IX-JUG > WKS-TOTAL-JUGADORES                       DRT4001
037800     PERFORM 410-MUESTRA-TOTALES.                                 DRT4001
037900 400-ESCRIBE-REPORTE-E. EXIT.                                     DRT4001
038000                                                                  DRT4001
038100 401-ESCRIBE-UNA-POSICION SECTION.                                DRT4001
038200     MOVE IX-JUG TO STD-RANK                                      DRT4001
038300     MOVE WKS-JUG-ID (IX-JUG) TO STD-PLAYER-ID                    DRT4001
038400     MOVE WKS-JUG-NOMBRE (IX-JUG) TO STD-NAME                     DRT4001
038500     MOVE WKS-JUG-GANADOS (IX-JUG) TO STD-WINS                    DRT4001
038600     MOVE WKS-JUG-PERDIDOS (IX-JUG) TO STD-LOSSES                 DRT4001
038700     MOVE WKS-JUG-PUNTOS (IX-JUG) TO STD-POINTS                   DRT4001
038800     MOVE SPACES TO FILLER OF REG-POSICION                        DRT4001
038900     WRITE REG-POSICION                                           DRT4001
039000     IF FS-STDFIL NOT = '00'                                      DRT4001
039100         DISPLAY 'DRT4001 - ERROR ESCRIBIENDO STDFIL  FS='        DRT4001
039200             FS-STDFIL                                            DRT4001
039300         STOP RUN                                                 DRT4001
039400     END-IF.                                                      DRT4001
039500 401-ESCRIBE-UNA-POSICION-E. EXIT.                                DRT4001
039600                                                                  DRT4001
039700 410-MUESTRA-TOTALES SECTION.                                     DRT4001
039800     DISPLAY '--------------------------------------------'       DRT4001
039900     DISPLAY ' DRT4001 - TOTALES DE LA CORRIDA'                   DRT4001
040000     DISPLAY ' JUGADORES EN EL REPORTE        : '                 DRT4001
040100         WKS-TOTAL-JUGADORES                                      DRT4001
040200     DISPLAY ' PARTIDOS CONTABILIZADOS        : '                 DRT4001
040300         WKS-TOTAL-PARTIDOS-CONT                                  DRT4001
040400     DISPLAY '--------------------------------------------'       DRT4001
040500 410-MUESTRA-TOTALES-E. EXIT.                                     DRT4001
040600                                                                  DRT4001
040700 990-CIERRA-ARCHIVOS SECTION.                                     DRT4001
040800     CLOSE MATFIL                                                 DRT4001
040900     CLOSE PLYFIL                                                 DRT4001
041000     CLOSE STDFIL.                                                DRT4001
041100 990-CIERRA-ARCHIVOS-E. EXIT.                                     DRT4001
