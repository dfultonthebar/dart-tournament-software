000100      *-----------------------------------------------------------DRTBRD  
000200      *   REGISTRO DE TABLERO DE DARDOS  (ARCHIVO BRDFIL)         DRTBRD  
000300      *   VIENE ORDENADO POR NUMERO DE TABLERO - LONGITUD 10      DRTBRD  
000400      *-----------------------------------------------------------DRTBRD  
000500       01  REG-TABLERO.                                           DRTBRD  
000600           02  BRD-NO                       PIC 9(02).            DRTBRD  
000700           02  BRD-AVAILABLE                PIC X(01).            DRTBRD  
000800           02  FILLER                       PIC X(07).            DRTBRD  
