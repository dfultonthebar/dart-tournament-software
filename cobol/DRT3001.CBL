000100*===========================================================      DRT3001
000200*                                                                 DRT3001
000300*   A P L I C A C I O N   D E   T O R N E O S   D E               DRT3001
000400*                       D A R D O S                               DRT3001
000500*                                                                 DRT3001
000600*   FECHA          : 14/09/1992                                   DRT3001
000700*   PROGRAMADOR    : ANA GABRIELA SIC TUN  (AGST)                 DRT3001
000800*   APLICACION     : TORNEOS DE DARDOS                            DRT3001
000900*   PROGRAMA       : DRT3001                                      DRT3001
001000*   TIPO           : BATCH                                        DRT3001
001100*   DESCRIPCION    : CORRIDA DE AVANCE DE LLAVE,                  DRT3001
001200*                    CONCILIACION DE RESULTADOS REPORTADOS Y      DRT3001
001300*                    ASIGNACION DE TABLEROS.  SE CORRE            DRT3001
001400*                    DESPUES DE DRT2001 Y SE REPITE CUANTAS       DRT3001
001500*                    VECES SEA NECESARIO DURANTE EL               DRT3001
001600*                    DESARROLLO DEL TORNEO.                       DRT3001
001700*   ARCHIVOS       : CFGFIL=E  MATFIL=E/S  RPTFIL=E               DRT3001
001800*                    BRDFIL=E/S  TEMFIL=E                         DRT3001
001900*   ACCION(ES)     : CONCILIA, AVANZA LLAVE, ASIGNA TABLEROS      DRT3001
002000*   INSTALADO      : DEPARTAMENTO DE SISTEMAS                     DRT3001
002100*   NOMBRE         : DRT3001.CBL                                  DRT3001
002200*                                                                 DRT3001
002300*===========================================================      DRT3001
002400*                    BITACORA DE CAMBIOS                          DRT3001
002500*-----------------------------------------------------------      DRT3001
002600*  14/09/1992  AGST  233702  PRIMERA VERSION.  SOLO               DRT3001
002700*                            ELIMINACION SENCILLA Y               DRT3001
002800*                            TODOS-CONTRA-TODOS.                  DRT3001
002900*  02/10/1992  AGST  233960  SE AGREGA CONCILIACION DE            DRT3001
003000*                            RESULTADO REPORTADO POR AMBOS        DRT3001
003100*                            JUGADORES.                           DRT3001
003200*  19/11/1992  AGST  234340  SE AGREGA ASIGNACION AUTOMATICA      DRT3001
003300*                            DE TABLEROS DISPONIBLES.             DRT3001
003400*  08/02/1993  JLPM  234910  SE AGREGA SOPORTE PARA DOBLE         DRT3001
003500*                            ELIMINACION (LLAVE DE GANADORES      DRT3001
003600*                            Y DE PERDEDORES).                    DRT3001
003700*  22/02/1993  JLPM  234911  SE AGREGA SINTESIS DE LA LLAVE       DRT3001
003800*                            DE PERDEDORES Y DE LA GRAN           DRT3001
003900*                            FINAL EN LA PRIMERA CORRIDA DE       DRT3001
004000*                            UN TORNEO DE DOBLE ELIMINACION.      DRT3001
004100*  17/05/1993  AGST  235220  SE AGREGA RESOLUCION DE GANADOR      DRT3001
004200*                            DE PAREJAS POR SORTEO (TEMFIL).      DRT3001
004300*  30/08/1993  CEBL  235644  CORRECCION: NO SE LIBERABA EL        DRT3001
004400*                            TABLERO AL COMPLETAR UN              DRT3001
004500*                            PARTIDO.                             DRT3001
004600*  11/01/1994  CEBL  236010  CORRECCION: PARTIDO CON BYE EN       DRT3001
004700*                            LLAVE DE PERDEDORES NO               DRT3001
004800*                            AVANZABA.                            DRT3001
004900*  25/07/1994  CEBL  236705  SE AGREGA DETECCION DE CAMPEON       DRT3001
005000*                            AL FINALIZAR EL TORNEO.              DRT3001
005100*  14/03/1995  MFOC  237402  CORRECCION: RECLAMO DUPLICADO        DRT3001
005200*                            DEL MISMO JUGADOR EN UNA             DRT3001
005300*                            CORRIDA SE CONTABA DOS VECES.        DRT3001
005400*  19/09/1995  MFOC  237890  SE AMPLIA TABLA DE PARTIDOS A        DRT3001
005500*                            512 POSICIONES PARA LLAVES           DRT3001
005600*                            GRANDES.                             DRT3001
005700*  06/02/1996  MFOC  238250  SE AGREGA REPORTE DE TOTALES DE      DRT3001
005800*                            CORRIDA.                             DRT3001
005900*  23/08/1996  MFOC  238790  CORRECCION: PARTIDO EN DISPUTA       DRT3001
006000*                            NO QUEDABA MARCADO PARA              DRT3001
006100*                            REVISION MANUAL DEL ARBITRO.         DRT3001
006200*  27/03/1998  JLPM  239510  REVISION GENERAL DE CAMPOS DE        DRT3001
006300*                            FECHA PARA CUMPLIMIENTO DEL AÑO     DRT3001
006400*                            2000.                                DRT3001
006500*  30/09/1998  JLPM  239511  PRUEBAS DE CERTIFICACION Y2K         DRT3001
006600*                            SOBRE BITACORA Y ENCABEZADOS.        DRT3001
006700*  07/01/1999  JLPM  239512  CIERRE DE CERTIFICACION Y2K -        DRT3001
006800*                            SIN HALLAZGOS PENDIENTES.            DRT3001
006900*  14/06/1999  MFOC  240030  SE AGREGA RESPALDO DE TABLERO        DRT3001
007000*                            PARA SU REGENERACION.                DRT3001
007100*  02/03/2000  MFOC  240610  CORRECCION: EMPATE EN RECLAMO        DRT3001
007200*                            (AMBOS DICEN PERDER) NO QUEDABA      DRT3001
007300*                            EN DISPUTA.                          DRT3001
007400*  15/10/2000  MFOC  241205  SE AGREGA CONTEO DE PARTIDOS EN      DRT3001
007500*                            DISPUTA AL REPORTE DE TOTALES.       DRT3001
007600*  09/04/2001  CEBL  241880  CORRECCION: LLAVE DE PERDEDORES      DRT3001
007700*                            EN RONDA PAR NO FUSIONABA            DRT3001
007800*                            CORRECTAMENTE CON LA RONDA DE        DRT3001
007900*                            GANADORES.                           DRT3001
008000*  27/11/2001  CEBL  242340  SE AGREGA MENSAJE DE CAMPEON EN      DRT3001
008100*                            REPORTE DE TOTALES.                  DRT3001
008200*  18/06/2002  CEBL  242815  REVISION FINAL PREVIO A ENTREGA      DRT3001
008300*  11/09/2004  CEBL  242892  CORRIGE REFERENCIA A FS (NO          DRT3001
008400*                            DECLARADA) EN 920-REGENERA-BRDFIL    DRT3001
008500*                            Y RENUMERA 345-AVANZA-PERDEDORES     DRT3001
008600*                            A 352 (DUPLICABA NUMERO DE           DRT3001
008700*                            345-CAE-A-PERDEDORES).               DRT3001
008800*  25/09/2004  CEBL  242895  WKS-TBL-DISPONIBLE/BRD-AVAILABLE     DRT3001
008900*                            USA 'Y'/'N' EN VEZ DE 'S'/'N' PARA   DRT3001
009000*                            CUMPLIR EL CONTENIDO DEFINIDO DEL    DRT3001
009100*                            CAMPO; UNIFICA TERMINACION DE        DRT3001
009200*                            PARRAFOS A -E. EXIT. (ANTES          DRT3001
009300*                            -EXIT. EXIT. EN DOS LINEAS); 100-    DRT3001
009400*                            MAIN AGRUPA ARRANQUE Y CARGAS EN     DRT3001
009500*                            DOS PERFORM THRU                     DRT3001
009600*-----------------------------------------------------------      DRT3001
009700 IDENTIFICATION DIVISION.                                         DRT3001
009800 PROGRAM-ID.                     DRT3001.                         DRT3001
009900 AUTHOR.                         ANA GABRIELA SIC TUN.            DRT3001
010000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.        DRT3001
010100 DATE-WRITTEN.                   14/09/1992.                      DRT3001
010200 DATE-COMPILED.                                                   DRT3001
010300 SECURITY.                       USO INTERNO - CONFIDENCIAL.      DRT3001
010400                                                                  DRT3001
010500 ENVIRONMENT DIVISION.                                            DRT3001
010600 CONFIGURATION SECTION.                                           DRT3001
010700 SPECIAL-NAMES.                                                   DRT3001
010800     C01 IS TOP-OF-FORM                                           DRT3001
010900     CLASS CLASE-SEGMENTO-VALIDO IS '0' THRU '9'                  DRT3001
011000     UPSI-0 ON STATUS IS WKS-UPSI-REIMPRIME                       DRT3001
011100     UPSI-0 OFF STATUS IS WKS-UPSI-NORMAL.                        DRT3001
011200                                                                  DRT3001
011300 INPUT-OUTPUT SECTION.                                            DRT3001
011400 FILE-CONTROL.                                                    DRT3001
011500     SELECT CFGFIL ASSIGN TO CFGFIL                               DRT3001
011600         FILE STATUS IS FS-CFGFIL.                                DRT3001
011700     SELECT MATFIL ASSIGN TO MATFIL                               DRT3001
011800         FILE STATUS IS FS-MATFIL.                                DRT3001
011900     SELECT RPTFIL ASSIGN TO RPTFIL                               DRT3001
012000         FILE STATUS IS FS-RPTFIL.                                DRT3001
012100     SELECT BRDFIL ASSIGN TO BRDFIL                               DRT3001
012200         FILE STATUS IS FS-BRDFIL.                                DRT3001
012300     SELECT TEMFIL ASSIGN TO TEMFIL                               DRT3001
012400         FILE STATUS IS FS-TEMFIL.                                DRT3001
012500                                                                  DRT3001
012600 DATA DIVISION.                                                   DRT3001
012700 FILE SECTION.                                                    DRT3001
012800 FD  CFGFIL.                                                      DRT3001
012900     COPY DRTCFG.                                                 DRT3001
013000 FD  MATFIL.                                                      DRT3001
013100     COPY DRTMAT.                                                 DRT3001
013200 FD  RPTFIL.                                                      DRT3001
013300     COPY DRTRPT.                                                 DRT3001
013400 FD  BRDFIL.                                                      DRT3001
013500     COPY DRTBRD.                                                 DRT3001
013600 FD  TEMFIL.                                                      DRT3001
013700     COPY DRTTEM.                                                 DRT3001
013800                                                                  DRT3001
013900 WORKING-STORAGE SECTION.                                         DRT3001
014000 01  WKS-FS-STATUS.                                               DRT3001
014100     02  FS-CFGFIL                PIC X(02).                      DRT3001
014200     02  FS-MATFIL                PIC X(02).                      DRT3001
014300     02  FS-RPTFIL                PIC X(02).                      DRT3001
014400     02  FS-BRDFIL                PIC X(02).                      DRT3001
014500     02  FS-TEMFIL                PIC X(02).                      DRT3001
014600     02  FILLER                   PIC X(06).                      DRT3001
014700                                                                  DRT3001
014800 01  WKS-BANDERAS.                                                DRT3001
014900     02  WKS-FIN-RPTFIL           PIC X(01)   VALUE 'N'.          DRT3001
015000         88  SI-FIN-RPTFIL                    VALUE 'S'.          DRT3001
015100     02  WKS-FIN-TEMFIL           PIC X(01)   VALUE 'N'.          DRT3001
015200         88  SI-FIN-TEMFIL                    VALUE 'S'.          DRT3001
015300     02  WKS-UPSI-REIMPRIME       PIC X(01)   VALUE 'N'.          DRT3001
015400     02  WKS-UPSI-NORMAL          PIC X(01)   VALUE 'S'.          DRT3001
015500     02  WKS-ES-DOBLE-ELIM        PIC X(01)   VALUE 'N'.          DRT3001
015600         88  SI-ES-DOBLE-ELIM                 VALUE 'S'.          DRT3001
015700     02  WKS-ES-PAREJAS           PIC X(01)   VALUE 'N'.          DRT3001
015800         88  SI-ES-PAREJAS                    VALUE 'S'.          DRT3001
015900     02  WKS-LLAVE-PERD-SINTETIZ  PIC X(01)   VALUE 'N'.          DRT3001
016000         88  SI-LLAVE-PERD-SINTETIZ            VALUE 'S'.         DRT3001
016100     02  WKS-HUBO-CAMBIO          PIC X(01)   VALUE 'N'.          DRT3001
016200         88  SI-HUBO-CAMBIO                   VALUE 'S'.          DRT3001
016300     02  WKS-HAY-CAMPEON          PIC X(01)   VALUE 'N'.          DRT3001
016400         88  SI-HAY-CAMPEON                   VALUE 'S'.          DRT3001
016500     02  FILLER                   PIC X(10).                      DRT3001
016600                                                                  DRT3001
016700*    REDEFINES 1 - DESGLOSE DE FECHA DE PROCESO PARA              DRT3001
016800*    ENCABEZADO                                                   DRT3001
016900 01  WKS-FECHA-PROCESO.                                           DRT3001
017000     02  WKS-FP-ANIO              PIC 9(04)   VALUE 1992.         DRT3001
017100     02  WKS-FP-MES               PIC 9(02)   VALUE 9.            DRT3001
017200     02  WKS-FP-DIA               PIC 9(02)   VALUE 14.           DRT3001
017300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.             DRT3001
017400     02  WKS-FP-COMPACTA          PIC 9(08).                      DRT3001
017500                                                                  DRT3001
017600*    REDEFINES 2 - COMPARACION DE RECLAMOS DE UN MISMO            DRT3001
017700*    PARTIDO                                                      DRT3001
017800 01  WKS-PAR-RECLAMOS-CMP.                                        DRT3001
017900     02  WKS-RCL-1                PIC X(01)   VALUE SPACE.        DRT3001
018000     02  WKS-RCL-2                PIC X(01)   VALUE SPACE.        DRT3001
018100 01  WKS-PAR-RECLAMOS-CMP-R REDEFINES WKS-PAR-RECLAMOS-CMP.       DRT3001
018200     02  WKS-RCL-FLAT             PIC X(02).                      DRT3001
018300                                                                  DRT3001
018400*    REDEFINES 3 - TABLA DE DESCRIPCIONES DE ESTADO DE            DRT3001
018500*    PARTIDO                                                      DRT3001
018600 01  TABLA-DESC-ESTADO.                                           DRT3001
018700     02  FILLER          PIC X(10)  VALUE 'PENDIENTE '.           DRT3001
018800     02  FILLER          PIC X(10)  VALUE 'EN JUEGO  '.           DRT3001
018900     02  FILLER          PIC X(10)  VALUE 'COMPLETO  '.           DRT3001
019000     02  FILLER          PIC X(10)  VALUE 'EN DISPUTA'.           DRT3001
019100     02  FILLER          PIC X(10)  VALUE 'CANCELADO '.           DRT3001
019200 01  TABLA-DESC-ESTADO-R REDEFINES TABLA-DESC-ESTADO.             DRT3001
019300     02  TDE-DESCRIPCION          PIC X(10)  OCCURS 5 TIMES.      DRT3001
019400                                                                  DRT3001
019500 01  WKS-CONTADORES.                                              DRT3001
019600     02  WKS-TOTAL-PARTIDOS       PIC 9(05)   COMP.               DRT3001
019700     02  WKS-TOTAL-REPORTES       PIC 9(05)   COMP.               DRT3001
019800     02  WKS-TOTAL-CONCILIADOS    PIC 9(05)   COMP.               DRT3001
019900     02  WKS-TOTAL-DISPUTAS       PIC 9(05)   COMP.               DRT3001
020000     02  WKS-TOTAL-AVANCES        PIC 9(05)   COMP.               DRT3001
020100     02  WKS-TOTAL-TABLEROS-ASIG  PIC 9(05)   COMP.               DRT3001
020200     02  WKS-TOTAL-EQUIPOS        PIC 9(04)   COMP.               DRT3001
020300     02  WKS-TOTAL-TABLEROS       PIC 9(03)   COMP.               DRT3001
020400     02  WKS-IX                   PIC 9(04)   COMP.               DRT3001
020500     02  WKS-IX-2                 PIC 9(04)   COMP.               DRT3001
020600     02  WKS-IX-TABLERO           PIC 9(04)   COMP.               DRT3001
020700     02  WKS-IX-ENCONTRADO        PIC 9(04)   COMP.               DRT3001
020800     02  WKS-RONDA-WB-MAX         PIC 9(02)   COMP.               DRT3001
020900     02  WKS-RONDA-LR-MAX         PIC 9(02)   COMP.               DRT3001
021000     02  WKS-RONDA-MAX-GLOBAL     PIC 9(02)   COMP.               DRT3001
021100     02  WKS-TAM-RONDA-ANT        PIC 9(03)   COMP.               DRT3001
021200     02  WKS-TAM-RONDA-NVA        PIC 9(03)   COMP.               DRT3001
021300     02  WKS-RONDA-TRABAJO        PIC 9(02)   COMP.               DRT3001
021400     02  WKS-MATCH-NO-DESTINO     PIC 9(04)   COMP.               DRT3001
021500     02  WKS-RESTO                PIC 9(04)   COMP.               DRT3001
021600     02  WKS-GANADOR-TMP          PIC 9(04)   COMP.               DRT3001
021700     02  WKS-PERDEDOR-TMP         PIC 9(04)   COMP.               DRT3001
021800     02  FILLER                   PIC X(08).                      DRT3001
021900                                                                  DRT3001
022000*    CONFIGURACION DEL TORNEO (UN SOLO REGISTRO LEIDO DE          DRT3001
022100*    CFGFIL)                                                      DRT3001
022200 01  WKS-CONFIGURACION.                                           DRT3001
022300     02  WKS-CFG-FORMAT           PIC X(02).                      DRT3001
022400     02  FILLER                   PIC X(08).                      DRT3001
022500                                                                  DRT3001
022600*    TABLA MAESTRA DE PARTIDOS - TODA LA LLAVE EN MEMORIA         DRT3001
022700 01  WKS-TAB-PARTIDOS.                                            DRT3001
022800     02  WKS-PAR-FILA OCCURS 512 TIMES                            DRT3001
022900                      INDEXED BY IX-PAR.                          DRT3001
023000         04  WKS-PAR-MATCH-NO     PIC 9(04)   COMP.               DRT3001
023100         04  WKS-PAR-PREFIJO      PIC X(02).                      DRT3001
023200         04  WKS-PAR-RONDA        PIC 9(02)   COMP.               DRT3001
023300         04  WKS-PAR-LOCAL-M      PIC 9(03)   COMP.               DRT3001
023400         04  WKS-PAR-P1           PIC 9(04)   COMP.               DRT3001
023500         04  WKS-PAR-P2           PIC 9(04)   COMP.               DRT3001
023600         04  WKS-PAR-TEAM1        PIC 9(04)   COMP.               DRT3001
023700         04  WKS-PAR-TEAM2        PIC 9(04)   COMP.               DRT3001
023800         04  WKS-PAR-ESTADO       PIC X(01).                      DRT3001
023900         04  WKS-PAR-GANADOR      PIC 9(04)   COMP.               DRT3001
024000         04  WKS-PAR-GANADOR-TEAM PIC 9(04)   COMP.               DRT3001
024100         04  WKS-PAR-TABLERO      PIC 9(02)   COMP.               DRT3001
024200         04  WKS-PAR-RECLAMO-1-ID PIC 9(04)   COMP.               DRT3001
024300         04  WKS-PAR-RECLAMO-1-R  PIC X(01).                      DRT3001
024400         04  WKS-PAR-RECLAMO-2-ID PIC 9(04)   COMP.               DRT3001
024500         04  WKS-PAR-RECLAMO-2-R  PIC X(01).                      DRT3001
024600         04  FILLER               PIC X(06).                      DRT3001
024700                                                                  DRT3001
024800*    TABLA DE TABLEROS DISPONIBLES                                DRT3001
024900 01  WKS-TAB-TABLEROS.                                            DRT3001
025000     02  WKS-TBL-FILA OCCURS 50 TIMES                             DRT3001
025100                      INDEXED BY IX-TBL.                          DRT3001
025200         04  WKS-TBL-NO           PIC 9(02)   COMP.               DRT3001
025300         04  WKS-TBL-DISPONIBLE   PIC X(01).                      DRT3001
025400         04  FILLER               PIC X(03).                      DRT3001
025500                                                                  DRT3001
025600*    TABLA DE EQUIPOS (PAREJAS POR SORTEO) PARA RESOLVER          DRT3001
025700*    GANADORES DE PARTIDOS POR EQUIPO                             DRT3001
025800 01  WKS-TAB-EQUIPOS.                                             DRT3001
025900     02  WKS-EQU-FILA OCCURS 32 TIMES                             DRT3001
026000                      INDEXED BY IX-EQU.                          DRT3001
026100         04  WKS-EQU-ID           PIC 9(04)   COMP.               DRT3001
026200         04  WKS-EQU-P1           PIC 9(04)   COMP.               DRT3001
026300         04  FILLER               PIC X(04).                      DRT3001
026400                                                                  DRT3001
026500 01  WKS-IMPRESION.                                               DRT3001
026600     02  WKS-LIN-ESTADO           PIC X(10).                      DRT3001
026700     02  FILLER                   PIC X(70).                      DRT3001
026800                                                                  DRT3001
026900 PROCEDURE DIVISION.                                              DRT3001
027000                                                                  DRT3001
027100 100-MAIN SECTION.                                                DRT3001
027200*     ARRANQUE: ENCABEZADO, APERTURA Y CONFIGURACION EN UNA       DRT3001
027300*     SOLA PASADA (RANGO FIJO, SIN CONDICIONALES)                 DRT3001
027400     PERFORM 105-MUESTRA-ENCABEZADO THRU 120-LEE-CONFIGURACION-E  DRT3001
027500*     CARGA DE TABLEROS, EQUIPOS Y PARTIDOS - IDEM, UN SOLO       DRT3001
027600*     RANGO CUBRE LAS TRES CARGAS Y SUS CICLOS DE LECTURA         DRT3001
027700     PERFORM 130-CARGA-TABLEROS THRU 140-CARGA-PARTIDOS-E         DRT3001
027800     IF SI-ES-DOBLE-ELIM                                          DRT3001
027900         IF NOT SI-LLAVE-PERD-SINTETIZ                            DRT3001
028000             PERFORM 150-SINTETIZA-DOBLE-ELIM                     DRT3001
028100         END-IF                                                   DRT3001
028200     END-IF                                                       DRT3001
028300     PERFORM 200-CONCILIA-REPORTES                                DRT3001
028400     PERFORM 300-AVANZA-TODO                                      DRT3001
028500     PERFORM 360-LIBERA-TABLEROS-TERMINADOS                       DRT3001
028600     PERFORM 400-ASIGNA-TABLEROS                                  DRT3001
028700     PERFORM 450-VERIFICA-CAMPEON                                 DRT3001
028800     PERFORM 830-LISTA-PARTIDOS-DISPUTA                           DRT3001
028900     PERFORM 900-REGENERA-MATFIL                                  DRT3001
029000     PERFORM 920-REGENERA-BRDFIL                                  DRT3001
029100     PERFORM 800-ESCRIBE-TOTALES                                  DRT3001
029200     PERFORM 990-CIERRA-ARCHIVOS                                  DRT3001
029300     STOP RUN.                                                    DRT3001
029400                                                                  DRT3001
029500 105-MUESTRA-ENCABEZADO SECTION.                                  DRT3001
029600     DISPLAY '=========================================='         DRT3001
029700     DISPLAY ' DRT3001 - AVANCE DE LLAVE Y CONCILIACION'          DRT3001
029800     DISPLAY ' FECHA DE PROCESO : ' WKS-FP-COMPACTA               DRT3001
029900     DISPLAY '=========================================='         DRT3001
030000 105-MUESTRA-ENCABEZADO-E. EXIT.                                  DRT3001
030100                                                                  DRT3001
030200 110-ABRE-ARCHIVOS SECTION.                                       DRT3001
030300     OPEN INPUT CFGFIL                                            DRT3001
030400     IF FS-CFGFIL NOT = '00'                                      DRT3001
030500         DISPLAY 'DRT3001 - ERROR ABRIENDO CFGFIL  FS='           DRT3001
030600             FS-CFGFIL                                            DRT3001
030700         STOP RUN                                                 DRT3001
030800     END-IF                                                       DRT3001
030900     OPEN I-O MATFIL                                              DRT3001
031000     IF FS-MATFIL NOT = '00'                                      DRT3001
031100         DISPLAY 'DRT3001 - ERROR ABRIENDO MATFIL  FS='           DRT3001
031200             FS-MATFIL                                            DRT3001
031300         STOP RUN                                                 DRT3001
031400     END-IF                                                       DRT3001
031500     OPEN INPUT RPTFIL                                            DRT3001
031600     IF FS-RPTFIL NOT = '00' AND FS-RPTFIL NOT = '97'             DRT3001
031700         DISPLAY 'DRT3001 - ERROR ABRIENDO RPTFIL  FS='           DRT3001
031800             FS-RPTFIL                                            DRT3001
031900         STOP RUN                                                 DRT3001
032000     END-IF                                                       DRT3001
032100     OPEN I-O BRDFIL                                              DRT3001
032200     IF FS-BRDFIL NOT = '00'                                      DRT3001
032300         DISPLAY 'DRT3001 - ERROR ABRIENDO BRDFIL  FS='           DRT3001
032400             FS-BRDFIL                                            DRT3001
032500         STOP RUN                                                 DRT3001
032600     END-IF                                                       DRT3001
032700     OPEN INPUT TEMFIL                                            DRT3001
032800     IF FS-TEMFIL NOT = '00' AND FS-TEMFIL NOT = '97'             DRT3001
032900         DISPLAY 'DRT3001 - ERROR ABRIENDO TEMFIL  FS='           DRT3001
033000             FS-TEMFIL                                            DRT3001
033100         STOP RUN                                                 DRT3001
033200     END-IF.                                                      DRT3001
033300 110-ABRE-ARCHIVOS-E. EXIT.                                       DRT3001
033400                                                                  DRT3001
033500 120-LEE-CONFIGURACION SECTION.                                   DRT3001
033600     READ CFGFIL                                                  DRT3001
033700         AT END                                                   DRT3001
033800             DISPLAY 'DRT3001 - CFGFIL SIN REGISTRO DE '          DRT3001
033900                     'PARAMETROS'                                 DRT3001
034000             STOP RUN                                             DRT3001
034100     END-READ                                                     DRT3001
034200     MOVE TRN-FORMAT TO WKS-CFG-FORMAT                            DRT3001
034300     IF WKS-CFG-FORMAT = 'DE'                                     DRT3001
034400         SET SI-ES-DOBLE-ELIM TO TRUE                             DRT3001
034500     END-IF                                                       DRT3001
034600     IF WKS-CFG-FORMAT = 'LD'                                     DRT3001
034700         SET SI-ES-PAREJAS TO TRUE                                DRT3001
034800     END-IF.                                                      DRT3001
034900 120-LEE-CONFIGURACION-E. EXIT.                                   DRT3001
035000                                                                  DRT3001
035100*    CARGA TABLEROS DE BRDFIL (VIENE ORDENADO POR NUMERO)         DRT3001
035200 130-CARGA-TABLEROS SECTION.                                      DRT3001
035300     MOVE 0 TO WKS-TOTAL-TABLEROS                                 DRT3001
035400     PERFORM 131-CICLO-CARGA-TABLERO                              DRT3001
035500         UNTIL FS-BRDFIL NOT = '00'.                              DRT3001
035600 130-CARGA-TABLEROS-E. EXIT.                                      DRT3001
035700                                                                  DRT3001
035800 131-CICLO-CARGA-TABLERO SECTION.                                 DRT3001
035900     READ BRDFIL                                                  DRT3001
036000         AT END                                                   DRT3001
036100             MOVE '10' TO FS-BRDFIL                               DRT3001
036200     END-READ                                                     DRT3001
036300     IF FS-BRDFIL = '00'                                          DRT3001
036400         ADD 1 TO WKS-TOTAL-TABLEROS                              DRT3001
036500         SET IX-TBL TO WKS-TOTAL-TABLEROS                         DRT3001
036600         MOVE BRD-NO TO WKS-TBL-NO (IX-TBL)                       DRT3001
036700         MOVE BRD-AVAILABLE TO WKS-TBL-DISPONIBLE (IX-TBL)        DRT3001
036800     END-IF.                                                      DRT3001
036900 131-CICLO-CARGA-TABLERO-E. EXIT.                                 DRT3001
037000                                                                  DRT3001
037100*    CARGA EQUIPOS DE TEMFIL (SI EL TORNEO ES DE PAREJAS)         DRT3001
037200 135-CARGA-EQUIPOS SECTION.                                       DRT3001
037300     MOVE 0 TO WKS-TOTAL-EQUIPOS                                  DRT3001
037400     IF FS-TEMFIL = '00'                                          DRT3001
037500         PERFORM 136-CICLO-CARGA-EQUIPO                           DRT3001
037600             UNTIL SI-FIN-TEMFIL                                  DRT3001
037700     END-IF.                                                      DRT3001
037800 135-CARGA-EQUIPOS-E. EXIT.                                       DRT3001
037900                                                                  DRT3001
038000 136-CICLO-CARGA-EQUIPO SECTION.                                  DRT3001
038100     READ TEMFIL                                                  DRT3001
038200         AT END                                                   DRT3001
038300             SET SI-FIN-TEMFIL TO TRUE                            DRT3001
038400     END-READ                                                     DRT3001
038500     IF NOT SI-FIN-TEMFIL                                         DRT3001
038600         ADD 1 TO WKS-TOTAL-EQUIPOS                               DRT3001
038700         SET IX-EQU TO WKS-TOTAL-EQUIPOS                          DRT3001
038800         MOVE TEM-ID TO WKS-EQU-ID (IX-EQU)                       DRT3001
038900         MOVE TEM-P1-ID TO WKS-EQU-P1 (IX-EQU)                    DRT3001
039000     END-IF.                                                      DRT3001
039100 136-CICLO-CARGA-EQUIPO-E. EXIT.                                  DRT3001
039200                                                                  DRT3001
039300*    CARGA TODA LA LLAVE DE MATFIL A MEMORIA, EN EL ORDEN EN      DRT3001
039400*    QUE FUE ESCRITA POR DRT2001 (RONDA-ASCENDENTE DENTRO DE      DRT3001
039500*    CADA PREFIJO, Y WR/LR/GF EN ESE ORDEN RELATIVO).  ESE        DRT3001
039600*    ORDEN ES EL QUE PERMITE AVANZAR LA LLAVE EN UNA SOLA         DRT3001
039700*    PASADA.                                                      DRT3001
039800 140-CARGA-PARTIDOS SECTION.                                      DRT3001
039900     MOVE 0 TO WKS-TOTAL-PARTIDOS                                 DRT3001
040000     MOVE 0 TO WKS-RONDA-WB-MAX                                   DRT3001
040100     PERFORM 141-CICLO-CARGA-PARTIDO                              DRT3001
040200         UNTIL FS-MATFIL NOT = '00'.                              DRT3001
040300 140-CARGA-PARTIDOS-E. EXIT.                                      DRT3001
040400                                                                  DRT3001
040500 141-CICLO-CARGA-PARTIDO SECTION.                                 DRT3001
040600     READ MATFIL NEXT RECORD                                      DRT3001
040700         AT END                                                   DRT3001
040800             MOVE '10' TO FS-MATFIL                               DRT3001
040900     END-READ                                                     DRT3001
041000     IF FS-MATFIL = '00'                                          DRT3001
041100         ADD 1 TO WKS-TOTAL-PARTIDOS                              DRT3001
041200         SET IX-PAR TO WKS-TOTAL-PARTIDOS                         DRT3001
041300         MOVE MAT-MATCH-NO TO WKS-PAR-MATCH-NO (IX-PAR)           DRT3001
041400         MOVE MAT-POS-PREFIJO TO WKS-PAR-PREFIJO (IX-PAR)         DRT3001
041500         MOVE MAT-POS-RONDA TO WKS-PAR-RONDA (IX-PAR)             DRT3001
041600         MOVE MAT-POS-PARTIDO TO WKS-PAR-LOCAL-M (IX-PAR)         DRT3001
041700         MOVE MAT-P1-ID TO WKS-PAR-P1 (IX-PAR)                    DRT3001
041800         MOVE MAT-P2-ID TO WKS-PAR-P2 (IX-PAR)                    DRT3001
041900         MOVE MAT-TEAM1-ID TO WKS-PAR-TEAM1 (IX-PAR)              DRT3001
042000         MOVE MAT-TEAM2-ID TO WKS-PAR-TEAM2 (IX-PAR)              DRT3001
042100         MOVE MAT-STATUS TO WKS-PAR-ESTADO (IX-PAR)               DRT3001
042200         MOVE MAT-WINNER-ID TO WKS-PAR-GANADOR (IX-PAR)           DRT3001
042300         MOVE MAT-WINNER-TEAM-ID TO                               DRT3001
042400             WKS-PAR-GANADOR-TEAM (IX-PAR)                        DRT3001
042500         MOVE MAT-BOARD-NO TO WKS-PAR-TABLERO (IX-PAR)            DRT3001
042600         MOVE 0 TO WKS-PAR-RECLAMO-1-ID (IX-PAR)                  DRT3001
042700         MOVE SPACE TO WKS-PAR-RECLAMO-1-R (IX-PAR)               DRT3001
042800         MOVE 0 TO WKS-PAR-RECLAMO-2-ID (IX-PAR)                  DRT3001
042900         MOVE SPACE TO WKS-PAR-RECLAMO-2-R (IX-PAR)               DRT3001
043000         IF WKS-PAR-PREFIJO (IX-PAR) = 'WR'                       DRT3001
043100             IF WKS-PAR-RONDA (IX-PAR) > WKS-RONDA-WB-MAX         DRT3001
043200                 MOVE WKS-PAR-RONDA (IX-PAR)                      DRT3001
043300                     TO WKS-RONDA-WB-MAX                          DRT3001
043400             END-IF                                               DRT3001
043500         END-IF                                                   DRT3001
043600         IF WKS-PAR-PREFIJO (IX-PAR) = 'LR' OR 'GF'               DRT3001
043700             SET SI-LLAVE-PERD-SINTETIZ TO TRUE                   DRT3001
043800         END-IF                                                   DRT3001
043900     END-IF.                                                      DRT3001
044000 141-CICLO-CARGA-PARTIDO-E. EXIT.                                 DRT3001
044100                                                                  DRT3001
044200*===========================================================      DRT3001
044300*   SINTESIS DE LA LLAVE DE PERDEDORES Y GRAN FINAL               DRT3001
044400*   SOLO SE EJECUTA LA PRIMERA VEZ QUE SE CORRE ESTE              DRT3001
044500*   PROGRAMA SOBRE UN TORNEO DE DOBLE ELIMINACION (MATFIL         DRT3001
044600*   AUN NO TRAE NINGUN PARTIDO CON PREFIJO LR O GF).              DRT3001
044700*   DRT2001 SOLO ESCRIBE LA PRIMERA RONDA DE LA LLAVE DE          DRT3001
044800*   GANADORES (WR).                                               DRT3001
044900*===========================================================      DRT3001
045000 150-SINTETIZA-DOBLE-ELIM SECTION.                                DRT3001
045100     PERFORM 152-SINTETIZA-RONDAS-WB                              DRT3001
045200     PERFORM 160-PLANIFICA-LR                                     DRT3001
045300     PERFORM 170-CREA-PARTIDOS-LR                                 DRT3001
045400     PERFORM 180-CREA-GRAN-FINAL.                                 DRT3001
045500 150-SINTETIZA-DOBLE-ELIM-E. EXIT.                                DRT3001
045600                                                                  DRT3001
045700*    CREA, VACIOS, LOS PARTIDOS DE LAS RONDAS WR 2, 3...          DRT3001
045800*    HASTA LLEGAR A UNA SOLA RONDA DE UN PARTIDO (LA FINAL        DRT3001
045900*    DE GANADORES).  AL TERMINAR, WKS-RONDA-WB-MAX QUEDA EN       DRT3001
046000*    EL NUMERO DE RONDA DE ESA FINAL (SE USA PARA CALCULAR        DRT3001
046100*    CUANTAS RONDAS LLEVA LA LLAVE DE PERDEDORES EN               DRT3001
046200*    160-PLANIFICA-LR).                                           DRT3001
046300 152-SINTETIZA-RONDAS-WB SECTION.                                 DRT3001
046400     MOVE WKS-RONDA-WB-MAX TO WKS-RONDA-TRABAJO                   DRT3001
046500     PERFORM 153-CUENTA-PARTIDOS-RONDA                            DRT3001
046600     MOVE WKS-IX-ENCONTRADO TO WKS-TAM-RONDA-ANT                  DRT3001
046700     IF WKS-TAM-RONDA-ANT > 1                                     DRT3001
046800         PERFORM 155-CICLO-REDUCE-RONDA-WB                        DRT3001
046900                 WITH TEST AFTER                                  DRT3001
047000                 VARYING WKS-RONDA-TRABAJO                        DRT3001
047100                 FROM WKS-RONDA-WB-MAX BY 1                       DRT3001
047200                 UNTIL WKS-TAM-RONDA-NVA = 1                      DRT3001
047300         COMPUTE WKS-RONDA-WB-MAX = WKS-RONDA-TRABAJO + 1         DRT3001
047400     END-IF.                                                      DRT3001
047500 152-SINTETIZA-RONDAS-WB-E. EXIT.                                 DRT3001
047600                                                                  DRT3001
047700*    UNA VUELTA DE LA REDUCCION DE RONDAS WB: LA RONDA NUEVA      DRT3001
047800*    TIENE LA MITAD DE PARTIDOS DE LA ANTERIOR (REDONDEADO        DRT3001
047900*    HACIA ARRIBA), HASTA LLEGAR A LA FINAL DE GANADORES.         DRT3001
048000 155-CICLO-REDUCE-RONDA-WB SECTION.                               DRT3001
048100     COMPUTE WKS-TAM-RONDA-NVA =                                  DRT3001
048200             (WKS-TAM-RONDA-ANT + 1) / 2                          DRT3001
048300     PERFORM 154-CREA-RONDA-WB-VACIA                              DRT3001
048400     MOVE WKS-TAM-RONDA-NVA TO WKS-TAM-RONDA-ANT.                 DRT3001
048500 155-CICLO-REDUCE-RONDA-WB-E. EXIT.                               DRT3001
048600                                                                  DRT3001
048700*    CUENTA CUANTOS PARTIDOS HAY CARGADOS EN LA RONDA WR          DRT3001
048800*    INDICADA POR WKS-RONDA-TRABAJO.  DEJA EL RESULTADO EN        DRT3001
048900*    WKS-IX-ENCONTRADO.                                           DRT3001
049000 153-CUENTA-PARTIDOS-RONDA SECTION.                               DRT3001
049100     MOVE 0 TO WKS-IX-ENCONTRADO                                  DRT3001
049200     PERFORM 156-CICLO-CUENTA-PARTIDO-WB                          DRT3001
049300             VARYING IX-PAR FROM 1 BY 1                           DRT3001
049400             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                   DRT3001
049500 153-CUENTA-PARTIDOS-RONDA-E. EXIT.                               DRT3001
049600                                                                  DRT3001
049700*    CUENTA UN PARTIDO SI PERTENECE A LA RONDA WR BUSCADA.        DRT3001
049800 156-CICLO-CUENTA-PARTIDO-WB SECTION.                             DRT3001
049900     IF WKS-PAR-PREFIJO (IX-PAR) = 'WR' AND                       DRT3001
050000        WKS-PAR-RONDA (IX-PAR) = WKS-RONDA-TRABAJO                DRT3001
050100         ADD 1 TO WKS-IX-ENCONTRADO                               DRT3001
050200     END-IF.                                                      DRT3001
050300 156-CICLO-CUENTA-PARTIDO-WB-E. EXIT.                             DRT3001
050400                                                                  DRT3001
050500*    AGREGA AL FINAL DE LA TABLA LOS WKS-TAM-RONDA-NVA            DRT3001
050600*    PARTIDOS VACIOS, DE LA SIGUIENTE RONDA WR                    DRT3001
050700*    (WKS-RONDA-TRABAJO + 1).                                     DRT3001
050800 154-CREA-RONDA-WB-VACIA SECTION.                                 DRT3001
050900     PERFORM 157-CICLO-CREA-PARTIDO-WB-VACIO                      DRT3001
051000             VARYING WKS-IX FROM 1 BY 1                           DRT3001
051100             UNTIL WKS-IX > WKS-TAM-RONDA-NVA.                    DRT3001
051200 154-CREA-RONDA-WB-VACIA-E. EXIT.                                 DRT3001
051300                                                                  DRT3001
051400*    AGREGA UN PARTIDO VACIO DE LA NUEVA RONDA WB AL FINAL        DRT3001
051500*    DE LA TABLA.                                                 DRT3001
051600 157-CICLO-CREA-PARTIDO-WB-VACIO SECTION.                         DRT3001
051700     ADD 1 TO WKS-TOTAL-PARTIDOS                                  DRT3001
051800     SET IX-PAR TO WKS-TOTAL-PARTIDOS                             DRT3001
051900     COMPUTE WKS-PAR-MATCH-NO (IX-PAR) =                          DRT3001
052000             WKS-TOTAL-PARTIDOS                                   DRT3001
052100     MOVE 'WR' TO WKS-PAR-PREFIJO (IX-PAR)                        DRT3001
052200     COMPUTE WKS-PAR-RONDA (IX-PAR) =                             DRT3001
052300             WKS-RONDA-TRABAJO + 1                                DRT3001
052400     MOVE WKS-IX TO WKS-PAR-LOCAL-M (IX-PAR)                      DRT3001
052500     MOVE 0 TO WKS-PAR-P1 (IX-PAR)                                DRT3001
052600     MOVE 0 TO WKS-PAR-P2 (IX-PAR)                                DRT3001
052700     MOVE 0 TO WKS-PAR-TEAM1 (IX-PAR)                             DRT3001
052800     MOVE 0 TO WKS-PAR-TEAM2 (IX-PAR)                             DRT3001
052900     MOVE 'P' TO WKS-PAR-ESTADO (IX-PAR)                          DRT3001
053000     MOVE 0 TO WKS-PAR-GANADOR (IX-PAR)                           DRT3001
053100     MOVE 0 TO WKS-PAR-GANADOR-TEAM (IX-PAR)                      DRT3001
053200     MOVE 0 TO WKS-PAR-TABLERO (IX-PAR).                          DRT3001
053300 157-CICLO-CREA-PARTIDO-WB-VACIO-E. EXIT.                         DRT3001
053400                                                                  DRT3001
053500*    PLANIFICA CUANTAS RONDAS TIENE LA LLAVE DE PERDEDORES.       DRT3001
053600*    RONDA PAR r FUSIONA LA RONDA LR (r-1) CON LA RONDA WR        DRT3001
053700*    (r/2+1) (LA FINAL DE GANADORES, CUANDO WR-MAX ES             DRT3001
053800*    r/2+1, INCLUIDA).  ESO SOLO OCURRE AL LLEGAR A               DRT3001
053900*    r = 2*(WR-MAX-1); DE AHI QUE LA LLAVE DE PERDEDORES          DRT3001
054000*    SIEMPRE TENGA EXACTAMENTE ESE NUMERO DE RONDAS (LA           DRT3001
054100*    ULTIMA ES LA FINAL DE PERDEDORES).                           DRT3001
054200 160-PLANIFICA-LR SECTION.                                        DRT3001
054300     COMPUTE WKS-RONDA-LR-MAX = 2 * (WKS-RONDA-WB-MAX - 1).       DRT3001
054400 160-PLANIFICA-LR-E. EXIT.                                        DRT3001
054500                                                                  DRT3001
054600*    CREA LOS PARTIDOS VACIOS DE CADA RONDA LR, EN ORDEN, DE      DRT3001
054700*    1 HASTA WKS-RONDA-LR-MAX.  TAMAÑO DE LR1 = MITAD DE         DRT3001
054800*    WR1 (REDONDEADO HACIA ARRIBA); RONDA PAR = MISMO             DRT3001
054900*    TAMAÑO QUE RONDA ANTERIOR (FUSION); RONDA IMPAR (DESDE      DRT3001
055000*    LA 3) = MITAD DE LA RONDA ANTERIOR (REDUCCION).              DRT3001
055100 170-CREA-PARTIDOS-LR SECTION.                                    DRT3001
055200     MOVE 1 TO WKS-RONDA-TRABAJO                                  DRT3001
055300     PERFORM 153-CUENTA-PARTIDOS-RONDA                            DRT3001
055400     COMPUTE WKS-TAM-RONDA-NVA = (WKS-IX-ENCONTRADO + 1) / 2      DRT3001
055500     MOVE 1 TO WKS-RONDA-TRABAJO                                  DRT3001
055600     PERFORM 171-CREA-UNA-RONDA-LR                                DRT3001
055700     MOVE WKS-TAM-RONDA-NVA TO WKS-TAM-RONDA-ANT                  DRT3001
055800     PERFORM 172-CICLO-CREA-RONDA-LR                              DRT3001
055900             VARYING WKS-RONDA-TRABAJO FROM 2 BY 1                DRT3001
056000             UNTIL WKS-RONDA-TRABAJO > WKS-RONDA-LR-MAX.          DRT3001
056100 170-CREA-PARTIDOS-LR-E. EXIT.                                    DRT3001
056200                                                                  DRT3001
056300*    UNA RONDA LR DE FUSION (PAR) CONSERVA EL TAMAÑO DE LA       DRT3001
056400*    RONDA ANTERIOR; UNA DE REDUCCION (IMPAR, DESDE LA 3) LO      DRT3001
056500*    PARTE A LA MITAD (REDONDEADO HACIA ARRIBA).                  DRT3001
056600 172-CICLO-CREA-RONDA-LR SECTION.                                 DRT3001
056700     COMPUTE WKS-RESTO =                                          DRT3001
056800             WKS-RONDA-TRABAJO -                                  DRT3001
056900             ((WKS-RONDA-TRABAJO / 2) * 2)                        DRT3001
057000     IF WKS-RESTO = 0                                             DRT3001
057100         MOVE WKS-TAM-RONDA-ANT TO WKS-TAM-RONDA-NVA              DRT3001
057200     ELSE                                                         DRT3001
057300         COMPUTE WKS-TAM-RONDA-NVA =                              DRT3001
057400                 (WKS-TAM-RONDA-ANT + 1) / 2                      DRT3001
057500     END-IF                                                       DRT3001
057600     PERFORM 171-CREA-UNA-RONDA-LR                                DRT3001
057700     MOVE WKS-TAM-RONDA-NVA TO WKS-TAM-RONDA-ANT.                 DRT3001
057800 172-CICLO-CREA-RONDA-LR-E. EXIT.                                 DRT3001
057900                                                                  DRT3001
058000 171-CREA-UNA-RONDA-LR SECTION.                                   DRT3001
058100     PERFORM 173-CICLO-CREA-PARTIDO-LR-VACIO                      DRT3001
058200             VARYING WKS-IX FROM 1 BY 1                           DRT3001
058300             UNTIL WKS-IX > WKS-TAM-RONDA-NVA.                    DRT3001
058400 171-CREA-UNA-RONDA-LR-E. EXIT.                                   DRT3001
058500                                                                  DRT3001
058600*    AGREGA UN PARTIDO VACIO DE LA NUEVA RONDA LR AL FINAL        DRT3001
058700*    DE LA TABLA.                                                 DRT3001
058800 173-CICLO-CREA-PARTIDO-LR-VACIO SECTION.                         DRT3001
058900     ADD 1 TO WKS-TOTAL-PARTIDOS                                  DRT3001
059000     SET IX-PAR TO WKS-TOTAL-PARTIDOS                             DRT3001
059100     COMPUTE WKS-PAR-MATCH-NO (IX-PAR) =                          DRT3001
059200             WKS-TOTAL-PARTIDOS                                   DRT3001
059300     MOVE 'LR' TO WKS-PAR-PREFIJO (IX-PAR)                        DRT3001
059400     MOVE WKS-RONDA-TRABAJO TO WKS-PAR-RONDA (IX-PAR)             DRT3001
059500     MOVE WKS-IX TO WKS-PAR-LOCAL-M (IX-PAR)                      DRT3001
059600     MOVE 0 TO WKS-PAR-P1 (IX-PAR)                                DRT3001
059700     MOVE 0 TO WKS-PAR-P2 (IX-PAR)                                DRT3001
059800     MOVE 0 TO WKS-PAR-TEAM1 (IX-PAR)                             DRT3001
059900     MOVE 0 TO WKS-PAR-TEAM2 (IX-PAR)                             DRT3001
060000     MOVE 'P' TO WKS-PAR-ESTADO (IX-PAR)                          DRT3001
060100     MOVE 0 TO WKS-PAR-GANADOR (IX-PAR)                           DRT3001
060200     MOVE 0 TO WKS-PAR-GANADOR-TEAM (IX-PAR)                      DRT3001
060300     MOVE 0 TO WKS-PAR-TABLERO (IX-PAR).                          DRT3001
060400 173-CICLO-CREA-PARTIDO-LR-VACIO-E. EXIT.                         DRT3001
060500                                                                  DRT3001
060600*    GRAN FINAL: GF1 (CAMPEON DE GANADORES CONTRA CAMPEON DE      DRT3001
060700*    PERDEDORES) Y GF2 (SOLO SE JUEGA SI EL CAMPEON DE            DRT3001
060800*    PERDEDORES GANA GF1 - SE CREA VACIO DE UNA VEZ Y SE          DRT3001
060900*    LLENA O SE CANCELA SEGUN EL RESULTADO DE GF1 EN UNA          DRT3001
061000*    CORRIDA POSTERIOR).                                          DRT3001
061100 180-CREA-GRAN-FINAL SECTION.                                     DRT3001
061200     ADD 1 TO WKS-TOTAL-PARTIDOS                                  DRT3001
061300     SET IX-PAR TO WKS-TOTAL-PARTIDOS                             DRT3001
061400     COMPUTE WKS-PAR-MATCH-NO (IX-PAR) = WKS-TOTAL-PARTIDOS       DRT3001
061500     MOVE 'GF' TO WKS-PAR-PREFIJO (IX-PAR)                        DRT3001
061600     MOVE 1 TO WKS-PAR-RONDA (IX-PAR)                             DRT3001
061700     MOVE 1 TO WKS-PAR-LOCAL-M (IX-PAR)                           DRT3001
061800     MOVE 0 TO WKS-PAR-P1 (IX-PAR)                                DRT3001
061900     MOVE 0 TO WKS-PAR-P2 (IX-PAR)                                DRT3001
062000     MOVE 0 TO WKS-PAR-TEAM1 (IX-PAR)                             DRT3001
062100     MOVE 0 TO WKS-PAR-TEAM2 (IX-PAR)                             DRT3001
062200     MOVE 'P' TO WKS-PAR-ESTADO (IX-PAR)                          DRT3001
062300     MOVE 0 TO WKS-PAR-GANADOR (IX-PAR)                           DRT3001
062400     MOVE 0 TO WKS-PAR-GANADOR-TEAM (IX-PAR)                      DRT3001
062500     MOVE 0 TO WKS-PAR-TABLERO (IX-PAR)                           DRT3001
062600     ADD 1 TO WKS-TOTAL-PARTIDOS                                  DRT3001
062700     SET IX-PAR TO WKS-TOTAL-PARTIDOS                             DRT3001
062800     COMPUTE WKS-PAR-MATCH-NO (IX-PAR) = WKS-TOTAL-PARTIDOS       DRT3001
062900     MOVE 'GF' TO WKS-PAR-PREFIJO (IX-PAR)                        DRT3001
063000     MOVE 2 TO WKS-PAR-RONDA (IX-PAR)                             DRT3001
063100     MOVE 1 TO WKS-PAR-LOCAL-M (IX-PAR)                           DRT3001
063200     MOVE 0 TO WKS-PAR-P1 (IX-PAR)                                DRT3001
063300     MOVE 0 TO WKS-PAR-P2 (IX-PAR)                                DRT3001
063400     MOVE 0 TO WKS-PAR-TEAM1 (IX-PAR)                             DRT3001
063500     MOVE 0 TO WKS-PAR-TEAM2 (IX-PAR)                             DRT3001
063600     MOVE 'X' TO WKS-PAR-ESTADO (IX-PAR)                          DRT3001
063700     MOVE 0 TO WKS-PAR-GANADOR (IX-PAR)                           DRT3001
063800     MOVE 0 TO WKS-PAR-GANADOR-TEAM (IX-PAR)                      DRT3001
063900     MOVE 0 TO WKS-PAR-TABLERO (IX-PAR).                          DRT3001
064000 180-CREA-GRAN-FINAL-E. EXIT.                                     DRT3001
064100                                                                  DRT3001
064200*===========================================================      DRT3001
064300*   CONCILIACION DE RESULTADOS REPORTADOS (RPTFIL)                DRT3001
064400*   CADA REPORTE TRAE EL PARTIDO, EL JUGADOR QUE REPORTA Y        DRT3001
064500*   SI RECLAMA HABER GANADO.  UN PARTIDO QUEDA COMPLETO           DRT3001
064600*   CUANDO DOS PARTICIPANTES COINCIDEN; SI DISCREPAN QUEDA        DRT3001
064700*   EN DISPUTA PARA REVISION MANUAL DEL ARBITRO.                  DRT3001
064800*===========================================================      DRT3001
064900 200-CONCILIA-REPORTES SECTION.                                   DRT3001
065000     MOVE 0 TO WKS-TOTAL-REPORTES                                 DRT3001
065100     PERFORM 210-CICLO-LEE-REPORTE                                DRT3001
065200         UNTIL SI-FIN-RPTFIL                                      DRT3001
065300     PERFORM 220-CICLO-RESUELVE-PARTIDO                           DRT3001
065400         VARYING IX-PAR FROM 1 BY 1                               DRT3001
065500         UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                       DRT3001
065600 200-CONCILIA-REPORTES-E. EXIT.                                   DRT3001
065700                                                                  DRT3001
065800 210-CICLO-LEE-REPORTE SECTION.                                   DRT3001
065900     IF FS-RPTFIL NOT = '00'                                      DRT3001
066000         SET SI-FIN-RPTFIL TO TRUE                                DRT3001
066100     ELSE                                                         DRT3001
066200         READ RPTFIL                                              DRT3001
066300             AT END                                               DRT3001
066400                 SET SI-FIN-RPTFIL TO TRUE                        DRT3001
066500         END-READ                                                 DRT3001
066600         IF NOT SI-FIN-RPTFIL                                     DRT3001
066700             ADD 1 TO WKS-TOTAL-REPORTES                          DRT3001
066800             PERFORM 211-REGISTRA-RECLAMO                         DRT3001
066900         END-IF                                                   DRT3001
067000     END-IF.                                                      DRT3001
067100 210-CICLO-LEE-REPORTE-E. EXIT.                                   DRT3001
067200                                                                  DRT3001
067300*    UBICA EL PARTIDO DEL REPORTE EN LA TABLA Y REGISTRA EL       DRT3001
067400*    RECLAMO EN LA PRIMERA O SEGUNDA CASILLA DE RECLAMO           DRT3001
067500*    LIBRE.  UN RECLAMO REPETIDO DEL MISMO JUGADOR EN LA          DRT3001
067600*    MISMA CORRIDA SOLO ACTUALIZA SU PROPIA CASILLA (NO SE        DRT3001
067700*    CUENTA DOS VECES).                                           DRT3001
067800 211-REGISTRA-RECLAMO SECTION.                                    DRT3001
067900     MOVE 0 TO WKS-IX-ENCONTRADO                                  DRT3001
068000     PERFORM 223-CICLO-BUSCA-PARTIDO-RECLAMO                      DRT3001
068100             VARYING IX-PAR FROM 1 BY 1                           DRT3001
068200             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS                    DRT3001
068300     IF WKS-IX-ENCONTRADO NOT = 0                                 DRT3001
068400         SET IX-PAR TO WKS-IX-ENCONTRADO                          DRT3001
068500         IF WKS-PAR-RECLAMO-1-ID (IX-PAR) = RPT-PLAYER-ID         DRT3001
068600             MOVE RPT-I-WON TO WKS-PAR-RECLAMO-1-R (IX-PAR)       DRT3001
068700         ELSE                                                     DRT3001
068800             IF WKS-PAR-RECLAMO-2-ID (IX-PAR) =                   DRT3001
068900                RPT-PLAYER-ID                                     DRT3001
069000                 MOVE RPT-I-WON TO                                DRT3001
069100                     WKS-PAR-RECLAMO-2-R (IX-PAR)                 DRT3001
069200             ELSE                                                 DRT3001
069300                 IF WKS-PAR-RECLAMO-1-ID (IX-PAR) = 0             DRT3001
069400                     MOVE RPT-PLAYER-ID TO                        DRT3001
069500                         WKS-PAR-RECLAMO-1-ID (IX-PAR)            DRT3001
069600                     MOVE RPT-I-WON TO                            DRT3001
069700                         WKS-PAR-RECLAMO-1-R (IX-PAR)             DRT3001
069800                 ELSE                                             DRT3001
069900                     MOVE RPT-PLAYER-ID TO                        DRT3001
070000                         WKS-PAR-RECLAMO-2-ID (IX-PAR)            DRT3001
070100                     MOVE RPT-I-WON TO                            DRT3001
070200                         WKS-PAR-RECLAMO-2-R (IX-PAR)             DRT3001
070300                 END-IF                                           DRT3001
070400             END-IF                                               DRT3001
070500         END-IF                                                   DRT3001
070600     END-IF.                                                      DRT3001
070700 211-REGISTRA-RECLAMO-E. EXIT.                                    DRT3001
070800                                                                  DRT3001
070900*    IDENTIFICA, POR NUMERO DE PARTIDO, LA POSICION DEL           DRT3001
071000*    PARTIDO DEL REPORTE DENTRO DE LA TABLA.                      DRT3001
071100 223-CICLO-BUSCA-PARTIDO-RECLAMO SECTION.                         DRT3001
071200     IF WKS-PAR-MATCH-NO (IX-PAR) = RPT-MATCH-NO                  DRT3001
071300         MOVE IX-PAR TO WKS-IX-ENCONTRADO                         DRT3001
071400     END-IF.                                                      DRT3001
071500 223-CICLO-BUSCA-PARTIDO-RECLAMO-E. EXIT.                         DRT3001
071600                                                                  DRT3001
071700*    UN PARTIDO SOLO SE RESUELVE SI YA TIENE AMBOS                DRT3001
071800*    PARTICIPANTES ASIGNADOS (NO ES UN BYE NI UNA CASILLA         DRT3001
071900*    AUN VACIA) Y SIGUE PENDIENTE O EN JUEGO.                     DRT3001
072000 220-CICLO-RESUELVE-PARTIDO SECTION.                              DRT3001
072100     IF (WKS-PAR-ESTADO (IX-PAR) = 'P' OR 'I') AND                DRT3001
072200        WKS-PAR-P1 (IX-PAR) NOT = 0 AND                           DRT3001
072300        WKS-PAR-P2 (IX-PAR) NOT = 0                               DRT3001
072400         IF WKS-PAR-RECLAMO-1-ID (IX-PAR) NOT = 0 AND             DRT3001
072500            WKS-PAR-RECLAMO-2-ID (IX-PAR) NOT = 0                 DRT3001
072600             PERFORM 221-EVALUA-RECLAMOS                          DRT3001
072700         ELSE                                                     DRT3001
072800             IF WKS-PAR-RECLAMO-1-ID (IX-PAR) NOT = 0             DRT3001
072900                 MOVE 'I' TO WKS-PAR-ESTADO (IX-PAR)              DRT3001
073000             END-IF                                               DRT3001
073100         END-IF                                                   DRT3001
073200     END-IF.                                                      DRT3001
073300 220-CICLO-RESUELVE-PARTIDO-E. EXIT.                              DRT3001
073400                                                                  DRT3001
073500*    COMPARA LOS DOS RECLAMOS VIA EL REDEFINES DE 2               DRT3001
073600*    POSICIONES.  'YN' O 'NY' = LOS JUGADORES CONCUERDAN ->       DRT3001
073700*    PARTIDO COMPLETO.  'YY' O 'NN' = LOS JUGADORES               DRT3001
073800*    DISCREPAN -> QUEDA EN DISPUTA.                               DRT3001
073900 221-EVALUA-RECLAMOS SECTION.                                     DRT3001
074000     MOVE WKS-PAR-RECLAMO-1-R (IX-PAR) TO WKS-RCL-1               DRT3001
074100     MOVE WKS-PAR-RECLAMO-2-R (IX-PAR) TO WKS-RCL-2               DRT3001
074200     EVALUATE WKS-RCL-FLAT                                        DRT3001
074300         WHEN 'YN'                                                DRT3001
074400             MOVE WKS-PAR-RECLAMO-1-ID (IX-PAR) TO                DRT3001
074500                 WKS-GANADOR-TMP                                  DRT3001
074600             PERFORM 222-COMPLETA-PARTIDO                         DRT3001
074700         WHEN 'NY'                                                DRT3001
074800             MOVE WKS-PAR-RECLAMO-2-ID (IX-PAR) TO                DRT3001
074900                 WKS-GANADOR-TMP                                  DRT3001
075000             PERFORM 222-COMPLETA-PARTIDO                         DRT3001
075100         WHEN OTHER                                               DRT3001
075200             MOVE 'D' TO WKS-PAR-ESTADO (IX-PAR)                  DRT3001
075300             ADD 1 TO WKS-TOTAL-DISPUTAS                          DRT3001
075400     END-EVALUATE.                                                DRT3001
075500 221-EVALUA-RECLAMOS-E. EXIT.                                     DRT3001
075600                                                                  DRT3001
075700*    MARCA EL PARTIDO COMO COMPLETO Y REGISTRA EL GANADOR         DRT3001
075800*    (Y EL EQUIPO GANADOR, CUANDO EL TORNEO ES DE PAREJAS         DRT3001
075900*    POR SORTEO).                                                 DRT3001
076000 222-COMPLETA-PARTIDO SECTION.                                    DRT3001
076100     MOVE 'C' TO WKS-PAR-ESTADO (IX-PAR)                          DRT3001
076200     MOVE WKS-GANADOR-TMP TO WKS-PAR-GANADOR (IX-PAR)             DRT3001
076300     ADD 1 TO WKS-TOTAL-CONCILIADOS                               DRT3001
076400     IF SI-ES-PAREJAS                                             DRT3001
076500         IF WKS-GANADOR-TMP = WKS-PAR-P1 (IX-PAR)                 DRT3001
076600             MOVE WKS-PAR-TEAM1 (IX-PAR) TO                       DRT3001
076700                 WKS-PAR-GANADOR-TEAM (IX-PAR)                    DRT3001
076800         ELSE                                                     DRT3001
076900             MOVE WKS-PAR-TEAM2 (IX-PAR) TO                       DRT3001
077000                 WKS-PAR-GANADOR-TEAM (IX-PAR)                    DRT3001
077100         END-IF                                                   DRT3001
077200     END-IF.                                                      DRT3001
077300 222-COMPLETA-PARTIDO-E. EXIT.                                    DRT3001
077400                                                                  DRT3001
077500*===========================================================      DRT3001
077600*   AVANCE DE LA LLAVE                                            DRT3001
077700*   UNA SOLA PASADA ASCENDENTE SOBRE LA TABLA (CARGADA EN         DRT3001
077800*   EL ORDEN WR-RONDA-ASCENDENTE, LR-RONDA-ASCENDENTE, GF1,       DRT3001
077900*   GF2) BASTA PARA EMPUJAR CUALQUIER CASCADA DE BYES O DE        DRT3001
078000*   GANADORES, PORQUE TODO DESTINO DE AVANCE CAE EN UNA           DRT3001
078100*   POSICION DE LA TABLA CON INDICE ESTRICTAMENTE MAYOR QUE       DRT3001
078200*   EL DE SU ORIGEN.                                              DRT3001
078300*===========================================================      DRT3001
078400 300-AVANZA-TODO SECTION.                                         DRT3001
078500     MOVE 0 TO WKS-TOTAL-AVANCES                                  DRT3001
078600     PERFORM 301-PROCESA-UN-PARTIDO                               DRT3001
078700         VARYING IX-PAR FROM 1 BY 1                               DRT3001
078800         UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                       DRT3001
078900 300-AVANZA-TODO-E. EXIT.                                         DRT3001
079000                                                                  DRT3001
079100 301-PROCESA-UN-PARTIDO SECTION.                                  DRT3001
079200*        UN PARTIDO CON UN SOLO PARTICIPANTE (BYE) SE DA POR      DRT3001
079300*        COMPLETO DE INMEDIATO, SIN NECESIDAD DE TABLERO          DRT3001
079400     IF WKS-PAR-ESTADO (IX-PAR) = 'P' AND                         DRT3001
079500        ((WKS-PAR-P1 (IX-PAR) NOT = 0 AND                         DRT3001
079600          WKS-PAR-P2 (IX-PAR) = 0) OR                             DRT3001
079700         (WKS-PAR-P1 (IX-PAR) = 0 AND                             DRT3001
079800          WKS-PAR-P2 (IX-PAR) NOT = 0))                           DRT3001
079900         MOVE 'C' TO WKS-PAR-ESTADO (IX-PAR)                      DRT3001
080000         IF WKS-PAR-P1 (IX-PAR) NOT = 0                           DRT3001
080100             MOVE WKS-PAR-P1 (IX-PAR) TO                          DRT3001
080200                 WKS-PAR-GANADOR (IX-PAR)                         DRT3001
080300             MOVE WKS-PAR-TEAM1 (IX-PAR) TO                       DRT3001
080400                 WKS-PAR-GANADOR-TEAM (IX-PAR)                    DRT3001
080500         ELSE                                                     DRT3001
080600             MOVE WKS-PAR-P2 (IX-PAR) TO                          DRT3001
080700                 WKS-PAR-GANADOR (IX-PAR)                         DRT3001
080800             MOVE WKS-PAR-TEAM2 (IX-PAR) TO                       DRT3001
080900                 WKS-PAR-GANADOR-TEAM (IX-PAR)                    DRT3001
081000         END-IF                                                   DRT3001
081100     END-IF                                                       DRT3001
081200     IF WKS-PAR-ESTADO (IX-PAR) = 'C'                             DRT3001
081300         EVALUATE WKS-PAR-PREFIJO (IX-PAR)                        DRT3001
081400             WHEN 'R-'                                            DRT3001
081500                 PERFORM 320-AVANZA-SENCILLA                      DRT3001
081600             WHEN 'WR'                                            DRT3001
081700                 PERFORM 340-AVANZA-GANADORES                     DRT3001
081800             WHEN 'LR'                                            DRT3001
081900                 PERFORM 352-AVANZA-PERDEDORES                    DRT3001
082000             WHEN 'GF'                                            DRT3001
082100                 PERFORM 350-RESUELVE-GRAN-FINAL                  DRT3001
082200             WHEN OTHER                                           DRT3001
082300                 CONTINUE                                         DRT3001
082400         END-EVALUATE                                             DRT3001
082500     END-IF.                                                      DRT3001
082600 301-PROCESA-UN-PARTIDO-E. EXIT.                                  DRT3001
082700                                                                  DRT3001
082800*    AVANCE DENTRO DE UNA LLAVE SENCILLA (SE, O LA DE             DRT3001
082900*    PAREJAS).  DESTINO: RONDA+1, PARTIDO (LOCAL-M+1)/2,          DRT3001
083000*    POSICION 1 SI LOCAL-M ES IMPAR, 2 SI ES PAR.                 DRT3001
083100*    NO HAY SIGUIENTE RONDA SI ESTE ES EL UNICO PARTIDO DE        DRT3001
083200*    SU RONDA (LA FINAL) - NO SE BUSCA DESTINO Y EL GANADOR       DRT3001
083300*    QUEDA REGISTRADO COMO CAMPEON (VER                           DRT3001
083400*    452-VERIFICA-CAMPEON-SENCILLA).                              DRT3001
083500 320-AVANZA-SENCILLA SECTION.                                     DRT3001
083600     MOVE 0 TO WKS-IX-ENCONTRADO                                  DRT3001
083700     PERFORM 321-CICLO-CUENTA-PARTIDO-SE                          DRT3001
083800             VARYING WKS-IX FROM 1 BY 1                           DRT3001
083900             UNTIL WKS-IX > WKS-TOTAL-PARTIDOS                    DRT3001
084000     IF WKS-IX-ENCONTRADO > 1                                     DRT3001
084100         COMPUTE WKS-RESTO = WKS-PAR-LOCAL-M (IX-PAR) -           DRT3001
084200                 ((WKS-PAR-LOCAL-M (IX-PAR) / 2) * 2)             DRT3001
084300         COMPUTE WKS-MATCH-NO-DESTINO =                           DRT3001
084400                 (WKS-PAR-LOCAL-M (IX-PAR) + 1) / 2               DRT3001
084500         PERFORM 322-CICLO-COLOCA-SIGUIENTE-SE                    DRT3001
084600                 VARYING WKS-IX FROM 1 BY 1                       DRT3001
084700                 UNTIL WKS-IX > WKS-TOTAL-PARTIDOS                DRT3001
084800     END-IF.                                                      DRT3001
084900 320-AVANZA-SENCILLA-E. EXIT.                                     DRT3001
085000                                                                  DRT3001
085100*    CUENTA UN PARTIDO SI ESTA EN LA MISMA RONDA SENCILLA         DRT3001
085200*    DEL PARTIDO QUE AVANZA (SIRVE PARA DETECTAR SI ESA           DRT3001
085300*    RONDA ERA LA FINAL).                                         DRT3001
085400 321-CICLO-CUENTA-PARTIDO-SE SECTION.                             DRT3001
085500     IF WKS-PAR-PREFIJO (WKS-IX) = 'R-' AND                       DRT3001
085600        WKS-PAR-RONDA (WKS-IX) = WKS-PAR-RONDA (IX-PAR)           DRT3001
085700         ADD 1 TO WKS-IX-ENCONTRADO                               DRT3001
085800     END-IF.                                                      DRT3001
085900 321-CICLO-CUENTA-PARTIDO-SE-E. EXIT.                             DRT3001
086000                                                                  DRT3001
086100*    UBICA EL PARTIDO DESTINO EN LA SIGUIENTE RONDA SENCILLA      DRT3001
086200*    Y COLOCA AL GANADOR EN LA POSICION QUE LE CORRESPONDE.       DRT3001
086300 322-CICLO-COLOCA-SIGUIENTE-SE SECTION.                           DRT3001
086400     IF WKS-PAR-PREFIJO (WKS-IX) = 'R-' AND                       DRT3001
086500        WKS-PAR-RONDA (WKS-IX) =                                  DRT3001
086600            WKS-PAR-RONDA (IX-PAR) + 1 AND                        DRT3001
086700        WKS-PAR-LOCAL-M (WKS-IX) = WKS-MATCH-NO-DESTINO           DRT3001
086800         IF WKS-RESTO NOT = 0                                     DRT3001
086900             MOVE WKS-PAR-GANADOR (IX-PAR) TO                     DRT3001
087000                 WKS-PAR-P1 (WKS-IX)                              DRT3001
087100             MOVE WKS-PAR-GANADOR-TEAM (IX-PAR) TO                DRT3001
087200                 WKS-PAR-TEAM1 (WKS-IX)                           DRT3001
087300         ELSE                                                     DRT3001
087400             MOVE WKS-PAR-GANADOR (IX-PAR) TO                     DRT3001
087500                 WKS-PAR-P2 (WKS-IX)                              DRT3001
087600             MOVE WKS-PAR-GANADOR-TEAM (IX-PAR) TO                DRT3001
087700                 WKS-PAR-TEAM2 (WKS-IX)                           DRT3001
087800         END-IF                                                   DRT3001
087900     END-IF.                                                      DRT3001
088000 322-CICLO-COLOCA-SIGUIENTE-SE-E. EXIT.                           DRT3001
088100                                                                  DRT3001
088200*    AVANCE DE LA LLAVE DE GANADORES (WR).  EL GANADOR            DRT3001
088300*    SIGUE A LA SIGUIENTE RONDA WR; EL PERDEDOR CAE A LA          DRT3001
088400*    LLAVE DE PERDEDORES.  SOLO APLICA A TORNEOS DE DOBLE         DRT3001
088500*    ELIMINACION, QUE NUNCA SON DE PAREJAS (TRN-FORMAT ES         DRT3001
088600*    UN SOLO CODIGO).                                             DRT3001
088700 340-AVANZA-GANADORES SECTION.                                    DRT3001
088800     IF WKS-PAR-GANADOR (IX-PAR) = WKS-PAR-P1 (IX-PAR)            DRT3001
088900         MOVE WKS-PAR-P2 (IX-PAR) TO WKS-PERDEDOR-TMP             DRT3001
089000     ELSE                                                         DRT3001
089100         MOVE WKS-PAR-P1 (IX-PAR) TO WKS-PERDEDOR-TMP             DRT3001
089200     END-IF                                                       DRT3001
089300     IF WKS-PAR-RONDA (IX-PAR) = WKS-RONDA-WB-MAX                 DRT3001
089400*            NO HAY SIGUIENTE RONDA WR - ESTA ERA LA FINAL        DRT3001
089500*            DE GANADORES, SU GANADOR PASA DIRECTO A GF1          DRT3001
089600*            POSICION 1.                                          DRT3001
089700         PERFORM 342-CICLO-COLOCA-EN-GF1-WB                       DRT3001
089800                 VARYING WKS-IX FROM 1 BY 1                       DRT3001
089900                 UNTIL WKS-IX > WKS-TOTAL-PARTIDOS                DRT3001
090000     ELSE                                                         DRT3001
090100         PERFORM 341-COLOCA-EN-WR-SIGUIENTE                       DRT3001
090200     END-IF                                                       DRT3001
090300     PERFORM 345-CAE-A-PERDEDORES.                                DRT3001
090400 340-AVANZA-GANADORES-E. EXIT.                                    DRT3001
090500                                                                  DRT3001
090600*    COLOCA AL CAMPEON DE LA LLAVE DE GANADORES COMO              DRT3001
090700*    PARTICIPANTE 1 DE GF1 (NO HAY SIGUIENTE RONDA WR).           DRT3001
090800 342-CICLO-COLOCA-EN-GF1-WB SECTION.                              DRT3001
090900     IF WKS-PAR-PREFIJO (WKS-IX) = 'GF' AND                       DRT3001
091000        WKS-PAR-RONDA (WKS-IX) = 1                                DRT3001
091100         MOVE WKS-PAR-GANADOR (IX-PAR) TO                         DRT3001
091200             WKS-PAR-P1 (WKS-IX)                                  DRT3001
091300         MOVE WKS-PAR-GANADOR-TEAM (IX-PAR) TO                    DRT3001
091400             WKS-PAR-TEAM1 (WKS-IX)                               DRT3001
091500     END-IF.                                                      DRT3001
091600 342-CICLO-COLOCA-EN-GF1-WB-E. EXIT.                              DRT3001
091700                                                                  DRT3001
091800 341-COLOCA-EN-WR-SIGUIENTE SECTION.                              DRT3001
091900     COMPUTE WKS-RESTO = WKS-PAR-LOCAL-M (IX-PAR) -               DRT3001
092000             ((WKS-PAR-LOCAL-M (IX-PAR) / 2) * 2)                 DRT3001
092100     COMPUTE WKS-MATCH-NO-DESTINO =                               DRT3001
092200             (WKS-PAR-LOCAL-M (IX-PAR) + 1) / 2                   DRT3001
092300     PERFORM 343-CICLO-COLOCA-EN-WR-SIGUIENTE                     DRT3001
092400             VARYING WKS-IX FROM 1 BY 1                           DRT3001
092500             UNTIL WKS-IX > WKS-TOTAL-PARTIDOS.                   DRT3001
092600 341-COLOCA-EN-WR-SIGUIENTE-E. EXIT.                              DRT3001
092700                                                                  DRT3001
092800*    UBICA EL PARTIDO DESTINO EN LA SIGUIENTE RONDA WR Y          DRT3001
092900*    COLOCA AL GANADOR EN LA POSICION QUE LE CORRESPONDE.         DRT3001
093000 343-CICLO-COLOCA-EN-WR-SIGUIENTE SECTION.                        DRT3001
093100     IF WKS-PAR-PREFIJO (WKS-IX) = 'WR' AND                       DRT3001
093200        WKS-PAR-RONDA (WKS-IX) = WKS-PAR-RONDA (IX-PAR)           DRT3001
093300        AND WKS-PAR-LOCAL-M (WKS-IX) =                            DRT3001
093400            WKS-MATCH-NO-DESTINO                                  DRT3001
093500         IF WKS-RESTO NOT = 0                                     DRT3001
093600             MOVE WKS-PAR-GANADOR (IX-PAR) TO                     DRT3001
093700                 WKS-PAR-P1 (WKS-IX)                              DRT3001
093800         ELSE                                                     DRT3001
093900             MOVE WKS-PAR-GANADOR (IX-PAR) TO                     DRT3001
094000                 WKS-PAR-P2 (WKS-IX)                              DRT3001
094100         END-IF                                                   DRT3001
094200     END-IF.                                                      DRT3001
094300 343-CICLO-COLOCA-EN-WR-SIGUIENTE-E. EXIT.                        DRT3001
094400                                                                  DRT3001
094500*    EL PERDEDOR DE WR RONDA R, PARTIDO M CAE A LA LLAVE DE       DRT3001
094600*    PERDEDORES ASI:                                              DRT3001
094700*      R = 1  ->  LR RONDA 1, PARTIDO (M+1)/2, POSICION           DRT3001
094800*                 SEGUN PARIDAD DE M (IGUAL QUE UN AVANCE         DRT3001
094900*                 NORMAL)                                         DRT3001
095000*      R > 1  ->  LR RONDA (2*(R-1)), PARTIDO M, POSICION 2       DRT3001
095100*                 (LA RONDA DE FUSION RECIBE AL PERDEDOR DE       DRT3001
095200*                 WR EN LA SEGUNDA POSICION; LA PRIMERA LA        DRT3001
095300*                 OCUPA EL GANADOR QUE VIENE DE LR)               DRT3001
095400 345-CAE-A-PERDEDORES SECTION.                                    DRT3001
095500     IF WKS-PAR-RONDA (IX-PAR) = 1                                DRT3001
095600         COMPUTE WKS-RESTO = WKS-PAR-LOCAL-M (IX-PAR) -           DRT3001
095700                 ((WKS-PAR-LOCAL-M (IX-PAR) / 2) * 2)             DRT3001
095800         COMPUTE WKS-MATCH-NO-DESTINO =                           DRT3001
095900                 (WKS-PAR-LOCAL-M (IX-PAR) + 1) / 2               DRT3001
096000         PERFORM 346-CICLO-CAE-A-LR1                              DRT3001
096100                 VARYING WKS-IX FROM 1 BY 1                       DRT3001
096200                 UNTIL WKS-IX > WKS-TOTAL-PARTIDOS                DRT3001
096300     ELSE                                                         DRT3001
096400         COMPUTE WKS-RONDA-TRABAJO =                              DRT3001
096500                 2 * (WKS-PAR-RONDA (IX-PAR) - 1)                 DRT3001
096600         PERFORM 349-CICLO-CAE-A-LR-FUSION                        DRT3001
096700                 VARYING WKS-IX FROM 1 BY 1                       DRT3001
096800                 UNTIL WKS-IX > WKS-TOTAL-PARTIDOS                DRT3001
096900     END-IF.                                                      DRT3001
097000 345-CAE-A-PERDEDORES-E. EXIT.                                    DRT3001
097100                                                                  DRT3001
097200*    EL PERDEDOR DE LA PRIMERA RONDA WR CAE A LR1, EN LA          DRT3001
097300*    POSICION QUE LE CORRESPONDE SEGUN LA PARIDAD DE SU           DRT3001
097400*    PROPIO NUMERO DE PARTIDO.                                    DRT3001
097500 346-CICLO-CAE-A-LR1 SECTION.                                     DRT3001
097600     IF WKS-PAR-PREFIJO (WKS-IX) = 'LR' AND                       DRT3001
097700        WKS-PAR-RONDA (WKS-IX) = 1 AND                            DRT3001
097800        WKS-PAR-LOCAL-M (WKS-IX) = WKS-MATCH-NO-DESTINO           DRT3001
097900         IF WKS-RESTO NOT = 0                                     DRT3001
098000             MOVE WKS-PERDEDOR-TMP TO                             DRT3001
098100                 WKS-PAR-P1 (WKS-IX)                              DRT3001
098200         ELSE                                                     DRT3001
098300             MOVE WKS-PERDEDOR-TMP TO                             DRT3001
098400                 WKS-PAR-P2 (WKS-IX)                              DRT3001
098500         END-IF                                                   DRT3001
098600     END-IF.                                                      DRT3001
098700 346-CICLO-CAE-A-LR1-E. EXIT.                                     DRT3001
098800                                                                  DRT3001
098900*    EL PERDEDOR DE UNA RONDA WR POSTERIOR A LA PRIMERA CAE       DRT3001
099000*    A LA RONDA LR DE FUSION, MISMO NUMERO DE PARTIDO,            DRT3001
099100*    SIEMPRE EN LA SEGUNDA POSICION.                              DRT3001
099200 349-CICLO-CAE-A-LR-FUSION SECTION.                               DRT3001
099300     IF WKS-PAR-PREFIJO (WKS-IX) = 'LR' AND                       DRT3001
099400        WKS-PAR-RONDA (WKS-IX) = WKS-RONDA-TRABAJO AND            DRT3001
099500        WKS-PAR-LOCAL-M (WKS-IX) = WKS-PAR-LOCAL-M (IX-PAR)       DRT3001
099600         MOVE WKS-PERDEDOR-TMP TO WKS-PAR-P2 (WKS-IX)             DRT3001
099700     END-IF.                                                      DRT3001
099800 349-CICLO-CAE-A-LR-FUSION-E. EXIT.                               DRT3001
099900                                                                  DRT3001
100000*    AVANCE DENTRO DE LA LLAVE DE PERDEDORES (LR).  UNA           DRT3001
100100*    RONDA IMPAR (DE REDUCCION, SOLO GANADORES DE LR)             DRT3001
100200*    AVANZA IGUAL QUE UNA LLAVE SENCILLA, A LA POSICION 1         DRT3001
100300*    DE LA SIGUIENTE RONDA (LA POSICION 2 LA OCUPARA EL           DRT3001
100400*    PERDEDOR DE WR QUE CAIGA AHI).  LA ULTIMA RONDA LR           DRT3001
100500*    AVANZA AL CAMPEON DE PERDEDORES A GF1.                       DRT3001
100600 352-AVANZA-PERDEDORES SECTION.                                   DRT3001
100700     IF WKS-PAR-RONDA (IX-PAR) = WKS-RONDA-LR-MAX                 DRT3001
100800         PERFORM 344-CICLO-COLOCA-EN-GF1-LR                       DRT3001
100900                 VARYING WKS-IX FROM 1 BY 1                       DRT3001
101000                 UNTIL WKS-IX > WKS-TOTAL-PARTIDOS                DRT3001
101100     ELSE                                                         DRT3001
101200         COMPUTE WKS-RONDA-TRABAJO = WKS-PAR-RONDA (IX-PAR)       DRT3001
101300         COMPUTE WKS-RESTO = WKS-PAR-RONDA (IX-PAR) -             DRT3001
101400                 ((WKS-PAR-RONDA (IX-PAR) / 2) * 2)               DRT3001
101500         IF WKS-RESTO NOT = 0                                     DRT3001
101600*                RONDA LR IMPAR: MISMO NUMERO DE PARTIDO,         DRT3001
101700*                POSICION 1                                       DRT3001
101800             MOVE WKS-PAR-LOCAL-M (IX-PAR) TO                     DRT3001
101900                 WKS-MATCH-NO-DESTINO                             DRT3001
102000             PERFORM 347-COLOCA-EN-LR-SIGUIENTE-1                 DRT3001
102100         ELSE                                                     DRT3001
102200*                RONDA LR PAR: PARTIDO (M+1)/2, POS SEGUN         DRT3001
102300*                PARIDAD                                          DRT3001
102400             COMPUTE WKS-MATCH-NO-DESTINO =                       DRT3001
102500                     (WKS-PAR-LOCAL-M (IX-PAR) + 1) / 2           DRT3001
102600             COMPUTE WKS-RESTO = WKS-PAR-LOCAL-M (IX-PAR) -       DRT3001
102700                     ((WKS-PAR-LOCAL-M (IX-PAR) / 2) * 2)         DRT3001
102800             IF WKS-RESTO NOT = 0                                 DRT3001
102900                 PERFORM 347-COLOCA-EN-LR-SIGUIENTE-1             DRT3001
103000             ELSE                                                 DRT3001
103100                 PERFORM 348-COLOCA-EN-LR-SIGUIENTE-2             DRT3001
103200             END-IF                                               DRT3001
103300         END-IF                                                   DRT3001
103400     END-IF.                                                      DRT3001
103500 352-AVANZA-PERDEDORES-E. EXIT.                                   DRT3001
103600                                                                  DRT3001
103700*    COLOCA AL CAMPEON DE LA LLAVE DE PERDEDORES COMO             DRT3001
103800*    PARTICIPANTE 2 DE GF1 (ERA LA ULTIMA RONDA LR).              DRT3001
103900 344-CICLO-COLOCA-EN-GF1-LR SECTION.                              DRT3001
104000     IF WKS-PAR-PREFIJO (WKS-IX) = 'GF' AND                       DRT3001
104100        WKS-PAR-RONDA (WKS-IX) = 1                                DRT3001
104200         MOVE WKS-PAR-GANADOR (IX-PAR) TO                         DRT3001
104300             WKS-PAR-P2 (WKS-IX)                                  DRT3001
104400         MOVE WKS-PAR-GANADOR-TEAM (IX-PAR) TO                    DRT3001
104500             WKS-PAR-TEAM2 (WKS-IX)                               DRT3001
104600     END-IF.                                                      DRT3001
104700 344-CICLO-COLOCA-EN-GF1-LR-E. EXIT.                              DRT3001
104800                                                                  DRT3001
104900 347-COLOCA-EN-LR-SIGUIENTE-1 SECTION.                            DRT3001
105000     PERFORM 371-CICLO-COLOCA-EN-LR-SIG-1                         DRT3001
105100             VARYING WKS-IX FROM 1 BY 1                           DRT3001
105200             UNTIL WKS-IX > WKS-TOTAL-PARTIDOS.                   DRT3001
105300 347-COLOCA-EN-LR-SIGUIENTE-1-E. EXIT.                            DRT3001
105400                                                                  DRT3001
105500*    UBICA EL PARTIDO DESTINO EN LA SIGUIENTE RONDA LR Y          DRT3001
105600*    COLOCA AL GANADOR EN LA PRIMERA POSICION.                    DRT3001
105700 371-CICLO-COLOCA-EN-LR-SIG-1 SECTION.                            DRT3001
105800     IF WKS-PAR-PREFIJO (WKS-IX) = 'LR' AND                       DRT3001
105900        WKS-PAR-RONDA (WKS-IX) = WKS-RONDA-TRABAJO AND            DRT3001
106000        WKS-PAR-LOCAL-M (WKS-IX) = WKS-MATCH-NO-DESTINO           DRT3001
106100         MOVE WKS-PAR-GANADOR (IX-PAR) TO                         DRT3001
106200             WKS-PAR-P1 (WKS-IX)                                  DRT3001
106300     END-IF.                                                      DRT3001
106400 371-CICLO-COLOCA-EN-LR-SIG-1-E. EXIT.                            DRT3001
106500                                                                  DRT3001
106600 348-COLOCA-EN-LR-SIGUIENTE-2 SECTION.                            DRT3001
106700     PERFORM 372-CICLO-COLOCA-EN-LR-SIG-2                         DRT3001
106800             VARYING WKS-IX FROM 1 BY 1                           DRT3001
106900             UNTIL WKS-IX > WKS-TOTAL-PARTIDOS.                   DRT3001
107000 348-COLOCA-EN-LR-SIGUIENTE-2-E. EXIT.                            DRT3001
107100                                                                  DRT3001
107200*    UBICA EL PARTIDO DESTINO EN LA SIGUIENTE RONDA LR Y          DRT3001
107300*    COLOCA AL GANADOR EN LA SEGUNDA POSICION.                    DRT3001
107400 372-CICLO-COLOCA-EN-LR-SIG-2 SECTION.                            DRT3001
107500     IF WKS-PAR-PREFIJO (WKS-IX) = 'LR' AND                       DRT3001
107600        WKS-PAR-RONDA (WKS-IX) = WKS-RONDA-TRABAJO AND            DRT3001
107700        WKS-PAR-LOCAL-M (WKS-IX) = WKS-MATCH-NO-DESTINO           DRT3001
107800         MOVE WKS-PAR-GANADOR (IX-PAR) TO                         DRT3001
107900             WKS-PAR-P2 (WKS-IX)                                  DRT3001
108000     END-IF.                                                      DRT3001
108100 372-CICLO-COLOCA-EN-LR-SIG-2-E. EXIT.                            DRT3001
108200                                                                  DRT3001
108300*    RESUELVE LA GRAN FINAL.  GF1: SI GANA EL CAMPEON DE          DRT3001
108400*    GANADORES (P1), EL TORNEO TERMINA Y GF2 SE CANCELA.          DRT3001
108500*    SI GANA EL CAMPEON DE PERDEDORES (P2), SE JUEGA GF2          DRT3001
108600*    (AMBOS YA PERDIERON UNA VEZ) Y SU GANADOR ES EL              DRT3001
108700*    CAMPEON DEFINITIVO.                                          DRT3001
108800 350-RESUELVE-GRAN-FINAL SECTION.                                 DRT3001
108900     IF WKS-PAR-RONDA (IX-PAR) = 1                                DRT3001
109000         IF WKS-PAR-GANADOR (IX-PAR) = WKS-PAR-P1 (IX-PAR)        DRT3001
109100             CONTINUE                                             DRT3001
109200         ELSE                                                     DRT3001
109300             PERFORM 351-CICLO-ACTIVA-GF2                         DRT3001
109400                     VARYING WKS-IX FROM 1 BY 1                   DRT3001
109500                     UNTIL WKS-IX > WKS-TOTAL-PARTIDOS            DRT3001
109600         END-IF                                                   DRT3001
109700     END-IF.                                                      DRT3001
109800 350-RESUELVE-GRAN-FINAL-E. EXIT.                                 DRT3001
109900                                                                  DRT3001
110000*    EL CAMPEON DE PERDEDORES GANO GF1 - SE LLENA GF2 CON         DRT3001
110100*    AMBOS FINALISTAS Y QUEDA LISTO PARA JUGARSE.                 DRT3001
110200 351-CICLO-ACTIVA-GF2 SECTION.                                    DRT3001
110300     IF WKS-PAR-PREFIJO (WKS-IX) = 'GF' AND                       DRT3001
110400        WKS-PAR-RONDA (WKS-IX) = 2                                DRT3001
110500         MOVE WKS-PAR-P1 (IX-PAR) TO                              DRT3001
110600             WKS-PAR-P1 (WKS-IX)                                  DRT3001
110700         MOVE WKS-PAR-P2 (IX-PAR) TO                              DRT3001
110800             WKS-PAR-P2 (WKS-IX)                                  DRT3001
110900         MOVE 'P' TO WKS-PAR-ESTADO (WKS-IX)                      DRT3001
111000     END-IF.                                                      DRT3001
111100 351-CICLO-ACTIVA-GF2-E. EXIT.                                    DRT3001
111200                                                                  DRT3001
111300*===========================================================      DRT3001
111400*   LIBERACION Y ASIGNACION DE TABLEROS                           DRT3001
111500*===========================================================      DRT3001
111600*    CUALQUIER PARTIDO QUE TERMINO EN ESTA CORRIDA (ESTADO        DRT3001
111700*    COMPLETO) Y TENIA TABLERO ASIGNADO, LO DEVUELVE A            DRT3001
111800*    DISPONIBLE.                                                  DRT3001
111900 360-LIBERA-TABLEROS-TERMINADOS SECTION.                          DRT3001
112000     PERFORM 361-CICLO-LIBERA-UN-PARTIDO                          DRT3001
112100             VARYING IX-PAR FROM 1 BY 1                           DRT3001
112200             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                   DRT3001
112300 360-LIBERA-TABLEROS-TERMINADOS-E. EXIT.                          DRT3001
112400                                                                  DRT3001
112500*    SI EL PARTIDO TERMINO Y TENIA TABLERO, LO MARCA              DRT3001
112600*    DISPONIBLE DE NUEVO Y LE QUITA EL NUMERO AL PARTIDO.         DRT3001
112700 361-CICLO-LIBERA-UN-PARTIDO SECTION.                             DRT3001
112800     IF WKS-PAR-ESTADO (IX-PAR) = 'C' AND                         DRT3001
112900        WKS-PAR-TABLERO (IX-PAR) NOT = 0                          DRT3001
113000         PERFORM 362-CICLO-MARCA-TABLERO-LIBRE                    DRT3001
113100                 VARYING IX-TBL FROM 1 BY 1                       DRT3001
113200                 UNTIL IX-TBL > WKS-TOTAL-TABLEROS                DRT3001
113300         MOVE 0 TO WKS-PAR-TABLERO (IX-PAR)                       DRT3001
113400     END-IF.                                                      DRT3001
113500 361-CICLO-LIBERA-UN-PARTIDO-E. EXIT.                             DRT3001
113600                                                                  DRT3001
113700 362-CICLO-MARCA-TABLERO-LIBRE SECTION.                           DRT3001
113800     IF WKS-TBL-NO (IX-TBL) =                                     DRT3001
113900        WKS-PAR-TABLERO (IX-PAR)                                  DRT3001
114000         MOVE 'Y' TO WKS-TBL-DISPONIBLE (IX-TBL)                  DRT3001
114100     END-IF.                                                      DRT3001
114200 362-CICLO-MARCA-TABLERO-LIBRE-E. EXIT.                           DRT3001
114300                                                                  DRT3001
114400*    ASIGNA TABLEROS DISPONIBLES A LOS PARTIDOS LISTOS PARA       DRT3001
114500*    JUGARSE (AMBOS PARTICIPANTES DEFINIDOS, SIN TABLERO,         DRT3001
114600*    ESTADO PENDIENTE), EN ORDEN DE RONDA Y NUMERO DE             DRT3001
114700*    PARTIDO, CONTRA LOS TABLEROS DISPONIBLES EN ORDEN DE         DRT3001
114800*    NUMERO DE TABLERO.                                           DRT3001
114900 400-ASIGNA-TABLEROS SECTION.                                     DRT3001
115000     MOVE 0 TO WKS-TOTAL-TABLEROS-ASIG                            DRT3001
115100     MOVE 0 TO WKS-RONDA-MAX-GLOBAL                               DRT3001
115200     PERFORM 403-CICLO-BUSCA-RONDA-MAX                            DRT3001
115300             VARYING IX-PAR FROM 1 BY 1                           DRT3001
115400             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS                    DRT3001
115500     PERFORM 401-ASIGNA-RONDA                                     DRT3001
115600         VARYING WKS-RONDA-TRABAJO FROM 1 BY 1                    DRT3001
115700         UNTIL WKS-RONDA-TRABAJO > WKS-RONDA-MAX-GLOBAL.          DRT3001
115800 400-ASIGNA-TABLEROS-E. EXIT.                                     DRT3001
115900                                                                  DRT3001
116000*    DEJA EN WKS-RONDA-MAX-GLOBAL LA RONDA MAS ALTA QUE           DRT3001
116100*    TENGA AL MENOS UN PARTIDO GENERADO EN CUALQUIER LLAVE.       DRT3001
116200 403-CICLO-BUSCA-RONDA-MAX SECTION.                               DRT3001
116300     IF WKS-PAR-RONDA (IX-PAR) > WKS-RONDA-MAX-GLOBAL             DRT3001
116400         MOVE WKS-PAR-RONDA (IX-PAR) TO WKS-RONDA-MAX-GLOBAL      DRT3001
116500     END-IF.                                                      DRT3001
116600 403-CICLO-BUSCA-RONDA-MAX-E. EXIT.                               DRT3001
116700                                                                  DRT3001
116800 401-ASIGNA-RONDA SECTION.                                        DRT3001
116900     PERFORM 404-CICLO-ASIGNA-UN-PARTIDO                          DRT3001
117000             VARYING IX-PAR FROM 1 BY 1                           DRT3001
117100             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                   DRT3001
117200 401-ASIGNA-RONDA-E. EXIT.                                        DRT3001
117300                                                                  DRT3001
117400*    SI EL PARTIDO ESTA LISTO PARA JUGARSE Y SIN TABLERO,         DRT3001
117500*    LE BUSCA UNO LIBRE Y LO PASA A ESTADO EN-JUEGO.              DRT3001
117600 404-CICLO-ASIGNA-UN-PARTIDO SECTION.                             DRT3001
117700     IF WKS-PAR-RONDA (IX-PAR) = WKS-RONDA-TRABAJO AND            DRT3001
117800        WKS-PAR-ESTADO (IX-PAR) = 'P' AND                         DRT3001
117900        WKS-PAR-P1 (IX-PAR) NOT = 0 AND                           DRT3001
118000        WKS-PAR-P2 (IX-PAR) NOT = 0 AND                           DRT3001
118100        WKS-PAR-TABLERO (IX-PAR) = 0                              DRT3001
118200         PERFORM 402-BUSCA-TABLERO-LIBRE                          DRT3001
118300         IF WKS-IX-TABLERO NOT = 0                                DRT3001
118400             MOVE WKS-TBL-NO (IX-TBL) TO                          DRT3001
118500                 WKS-PAR-TABLERO (IX-PAR)                         DRT3001
118600             MOVE 'N' TO WKS-TBL-DISPONIBLE (IX-TBL)              DRT3001
118700             MOVE 'I' TO WKS-PAR-ESTADO (IX-PAR)                  DRT3001
118800             ADD 1 TO WKS-TOTAL-TABLEROS-ASIG                     DRT3001
118900         END-IF                                                   DRT3001
119000     END-IF.                                                      DRT3001
119100 404-CICLO-ASIGNA-UN-PARTIDO-E. EXIT.                             DRT3001
119200                                                                  DRT3001
119300*    DEJA EN IX-TBL EL PRIMER TABLERO DISPONIBLE                  DRT3001
119400*    (WKS-IX-TABLERO DISTINTO DE CERO SI SE ENCONTRO UNO).        DRT3001
119500 402-BUSCA-TABLERO-LIBRE SECTION.                                 DRT3001
119600     MOVE 0 TO WKS-IX-TABLERO                                     DRT3001
119700     PERFORM 405-CICLO-BUSCA-UN-TABLERO                           DRT3001
119800             VARYING IX-TBL FROM 1 BY 1                           DRT3001
119900             UNTIL IX-TBL > WKS-TOTAL-TABLEROS                    DRT3001
120000     IF WKS-IX-TABLERO NOT = 0                                    DRT3001
120100         SET IX-TBL TO WKS-IX-ENCONTRADO                          DRT3001
120200     END-IF.                                                      DRT3001
120300 402-BUSCA-TABLERO-LIBRE-E. EXIT.                                 DRT3001
120400                                                                  DRT3001
120500 405-CICLO-BUSCA-UN-TABLERO SECTION.                              DRT3001
120600     IF WKS-IX-TABLERO = 0 AND                                    DRT3001
120700        WKS-TBL-DISPONIBLE (IX-TBL) = 'Y'                         DRT3001
120800         MOVE WKS-TBL-NO (IX-TBL) TO WKS-IX-TABLERO               DRT3001
120900         MOVE IX-TBL TO WKS-IX-ENCONTRADO                         DRT3001
121000     END-IF.                                                      DRT3001
121100 405-CICLO-BUSCA-UN-TABLERO-E. EXIT.                              DRT3001
121200                                                                  DRT3001
121300*===========================================================      DRT3001
121400*   DETECCION DE CAMPEON                                          DRT3001
121500*   SE RECALCULA CADA CORRIDA, SIN DEPENDER DE BANDERAS           DRT3001
121600*   GUARDADAS.  EN SENCILLA/PAREJAS, EL TORNEO TERMINA            DRT3001
121700*   CUANDO EL UNICO PARTIDO DE LA ULTIMA RONDA R- ESTA            DRT3001
121800*   COMPLETO.  EN DOBLE ELIMINACION, TERMINA CUANDO GF1 LO        DRT3001
121900*   GANA EL CAMPEON DE GANADORES, O CUANDO GF2 QUEDA              DRT3001
122000*   COMPLETO.                                                     DRT3001
122100*===========================================================      DRT3001
122200 450-VERIFICA-CAMPEON SECTION.                                    DRT3001
122300     IF SI-ES-DOBLE-ELIM                                          DRT3001
122400         PERFORM 451-VERIFICA-CAMPEON-DE                          DRT3001
122500     ELSE                                                         DRT3001
122600         PERFORM 452-VERIFICA-CAMPEON-SENCILLA                    DRT3001
122700     END-IF.                                                      DRT3001
122800 450-VERIFICA-CAMPEON-E. EXIT.                                    DRT3001
122900                                                                  DRT3001
123000 451-VERIFICA-CAMPEON-DE SECTION.                                 DRT3001
123100     PERFORM 453-CICLO-VERIFICA-GF                                DRT3001
123200             VARYING IX-PAR FROM 1 BY 1                           DRT3001
123300             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                   DRT3001
123400 451-VERIFICA-CAMPEON-DE-E. EXIT.                                 DRT3001
123500                                                                  DRT3001
123600*    UN PARTIDO GF1 GANADO POR EL JUGADOR EN LA POSICION 1        DRT3001
123700*    (EL CAMPEON DE GANADORES) TERMINA EL TORNEO.  UN GF2         DRT3001
123800*    COMPLETO, SEA CUAL SEA EL RESULTADO, TAMBIEN LO              DRT3001
123900*    TERMINA.                                                     DRT3001
124000 453-CICLO-VERIFICA-GF SECTION.                                   DRT3001
124100     IF WKS-PAR-PREFIJO (IX-PAR) = 'GF'                           DRT3001
124200         IF WKS-PAR-RONDA (IX-PAR) = 1 AND                        DRT3001
124300            WKS-PAR-ESTADO (IX-PAR) = 'C' AND                     DRT3001
124400            WKS-PAR-GANADOR (IX-PAR) = WKS-PAR-P1 (IX-PAR)        DRT3001
124500             SET SI-HAY-CAMPEON TO TRUE                           DRT3001
124600             MOVE WKS-PAR-GANADOR (IX-PAR) TO                     DRT3001
124700                 WKS-GANADOR-TMP                                  DRT3001
124800         END-IF                                                   DRT3001
124900         IF WKS-PAR-RONDA (IX-PAR) = 2 AND                        DRT3001
125000            WKS-PAR-ESTADO (IX-PAR) = 'C'                         DRT3001
125100             SET SI-HAY-CAMPEON TO TRUE                           DRT3001
125200             MOVE WKS-PAR-GANADOR (IX-PAR) TO                     DRT3001
125300                 WKS-GANADOR-TMP                                  DRT3001
125400         END-IF                                                   DRT3001
125500     END-IF.                                                      DRT3001
125600 453-CICLO-VERIFICA-GF-E. EXIT.                                   DRT3001
125700                                                                  DRT3001
125800 452-VERIFICA-CAMPEON-SENCILLA SECTION.                           DRT3001
125900     MOVE 0 TO WKS-RONDA-TRABAJO                                  DRT3001
126000     PERFORM 454-CICLO-BUSCA-RONDA-FINAL-SE                       DRT3001
126100             VARYING IX-PAR FROM 1 BY 1                           DRT3001
126200             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS                    DRT3001
126300     PERFORM 455-CICLO-VERIFICA-RONDA-FINAL-SE                    DRT3001
126400             VARYING IX-PAR FROM 1 BY 1                           DRT3001
126500             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                   DRT3001
126600 452-VERIFICA-CAMPEON-SENCILLA-E. EXIT.                           DRT3001
126700                                                                  DRT3001
126800 454-CICLO-BUSCA-RONDA-FINAL-SE SECTION.                          DRT3001
126900     IF WKS-PAR-PREFIJO (IX-PAR) = 'R-' AND                       DRT3001
127000        WKS-PAR-RONDA (IX-PAR) > WKS-RONDA-TRABAJO                DRT3001
127100         MOVE WKS-PAR-RONDA (IX-PAR) TO WKS-RONDA-TRABAJO         DRT3001
127200     END-IF.                                                      DRT3001
127300 454-CICLO-BUSCA-RONDA-FINAL-SE-E. EXIT.                          DRT3001
127400                                                                  DRT3001
127500 455-CICLO-VERIFICA-RONDA-FINAL-SE SECTION.                       DRT3001
127600     IF WKS-PAR-PREFIJO (IX-PAR) = 'R-' AND                       DRT3001
127700        WKS-PAR-RONDA (IX-PAR) = WKS-RONDA-TRABAJO AND            DRT3001
127800        WKS-PAR-ESTADO (IX-PAR) = 'C'                             DRT3001
127900         SET SI-HAY-CAMPEON TO TRUE                               DRT3001
128000         MOVE WKS-PAR-GANADOR (IX-PAR) TO WKS-GANADOR-TMP         DRT3001
128100     END-IF.                                                      DRT3001
128200 455-CICLO-VERIFICA-RONDA-FINAL-SE-E. EXIT.                       DRT3001
128300                                                                  DRT3001
128400*===========================================================      DRT3001
128500*   LISTADO DE PARTIDOS EN DISPUTA, PARA REVISION MANUAL          DRT3001
128600*   DEL ARBITRO (LOS RECLAMOS DE LOS DOS JUGADORES NO             DRT3001
128700*   CONCUERDAN).                                                  DRT3001
128800*===========================================================      DRT3001
128900 830-LISTA-PARTIDOS-DISPUTA SECTION.                              DRT3001
129000     IF WKS-TOTAL-DISPUTAS NOT = 0                                DRT3001
129100         DISPLAY '--------------------------------------'         DRT3001
129200         DISPLAY ' PARTIDOS QUE REQUIEREN REVISION DEL '          DRT3001
129300                 'ARBITRO'                                        DRT3001
129400         PERFORM 831-LISTA-UN-PARTIDO                             DRT3001
129500             VARYING IX-PAR FROM 1 BY 1                           DRT3001
129600             UNTIL IX-PAR > WKS-TOTAL-PARTIDOS                    DRT3001
129700         DISPLAY '--------------------------------------'         DRT3001
129800     END-IF.                                                      DRT3001
129900 830-LISTA-PARTIDOS-DISPUTA-E. EXIT.                              DRT3001
130000                                                                  DRT3001
130100 831-LISTA-UN-PARTIDO SECTION.                                    DRT3001
130200     IF WKS-PAR-ESTADO (IX-PAR) = 'D'                             DRT3001
130300         MOVE 4 TO WKS-IX-2                                       DRT3001
130400         DISPLAY '   PARTIDO ' WKS-PAR-MATCH-NO (IX-PAR)          DRT3001
130500             ' (' WKS-PAR-PREFIJO (IX-PAR)                        DRT3001
130600             WKS-PAR-RONDA (IX-PAR)                               DRT3001
130700             ') JUGADORES ' WKS-PAR-P1 (IX-PAR) ' / '             DRT3001
130800             WKS-PAR-P2 (IX-PAR) ' - ESTADO '                     DRT3001
130900             TDE-DESCRIPCION (WKS-IX-2)                           DRT3001
131000     END-IF.                                                      DRT3001
131100 831-LISTA-UN-PARTIDO-E. EXIT.                                    DRT3001
131200                                                                  DRT3001
131300*===========================================================      DRT3001
131400*   REPORTE DE TOTALES DE LA CORRIDA                              DRT3001
131500*===========================================================      DRT3001
131600 800-ESCRIBE-TOTALES SECTION.                                     DRT3001
131700     DISPLAY '------------------------------------------'         DRT3001
131800     DISPLAY ' DRT3001 - TOTALES DE LA CORRIDA'                   DRT3001
131900     DISPLAY ' REPORTES DE RESULTADO LEIDOS    : '                DRT3001
132000         WKS-TOTAL-REPORTES                                       DRT3001
132100     DISPLAY ' PARTIDOS CONCILIADOS            : '                DRT3001
132200         WKS-TOTAL-CONCILIADOS                                    DRT3001
132300     DISPLAY ' PARTIDOS EN DISPUTA             : '                DRT3001
132400         WKS-TOTAL-DISPUTAS                                       DRT3001
132500     DISPLAY ' TABLEROS ASIGNADOS EN ESTA CORRIDA: '              DRT3001
132600         WKS-TOTAL-TABLEROS-ASIG                                  DRT3001
132700     IF SI-HAY-CAMPEON                                            DRT3001
132800         DISPLAY ' *** TORNEO FINALIZADO - CAMPEON ID: '          DRT3001
132900             WKS-GANADOR-TMP ' ***'                               DRT3001
133000     END-IF                                                       DRT3001
133100     DISPLAY '------------------------------------------'.        DRT3001
133200 800-ESCRIBE-TOTALES-E. EXIT.                                     DRT3001
133300                                                                  DRT3001
133400*===========================================================      DRT3001
133500*   REGENERACION COMPLETA DE MATFIL Y BRDFIL                      DRT3001
133600*   EL ARCHIVO SE CIERRA COMO ENTRADA, SE REABRE COMO             DRT3001
133700*   SALIDA Y SE REESCRIBE DESDE LA TABLA EN MEMORIA, EN VEZ       DRT3001
133800*   DE HACER REWRITE SOBRE REGISTROS INDIVIDUALES (LAS            DRT3001
133900*   ACTUALIZACIONES EN CASCADA TOCAN POSICIONES NO                DRT3001
134000*   CONTIGUAS DEL ARCHIVO).                                       DRT3001
134100*===========================================================      DRT3001
134200 900-REGENERA-MATFIL SECTION.                                     DRT3001
134300     CLOSE MATFIL                                                 DRT3001
134400     OPEN OUTPUT MATFIL                                           DRT3001
134500     IF FS-MATFIL NOT = '00'                                      DRT3001
134600         DISPLAY 'DRT3001 - ERROR REABRIENDO MATFIL  FS='         DRT3001
134700             FS-MATFIL                                            DRT3001
134800         STOP RUN                                                 DRT3001
134900     END-IF                                                       DRT3001
135000     PERFORM 901-ESCRIBE-UN-PARTIDO                               DRT3001
135100         VARYING IX-PAR FROM 1 BY 1                               DRT3001
135200         UNTIL IX-PAR > WKS-TOTAL-PARTIDOS.                       DRT3001
135300 900-REGENERA-MATFIL-E. EXIT.                                     DRT3001
135400                                                                  DRT3001
135500 901-ESCRIBE-UN-PARTIDO SECTION.                                  DRT3001
135600     MOVE TRN-ID TO MAT-TOURNAMENT-ID                             DRT3001
135700     MOVE WKS-PAR-MATCH-NO (IX-PAR) TO MAT-MATCH-NO               DRT3001
135800     MOVE WKS-PAR-PREFIJO (IX-PAR) TO MAT-POS-PREFIJO             DRT3001
135900     MOVE WKS-PAR-RONDA (IX-PAR) TO MAT-POS-RONDA                 DRT3001
136000     MOVE 'M' TO MAT-POS-LETRA-M                                  DRT3001
136100     MOVE WKS-PAR-LOCAL-M (IX-PAR) TO MAT-POS-PARTIDO             DRT3001
136200     MOVE WKS-PAR-RONDA (IX-PAR) TO MAT-ROUND-NO                  DRT3001
136300     MOVE WKS-PAR-P1 (IX-PAR) TO MAT-P1-ID                        DRT3001
136400     MOVE WKS-PAR-P2 (IX-PAR) TO MAT-P2-ID                        DRT3001
136500     MOVE WKS-PAR-TEAM1 (IX-PAR) TO MAT-TEAM1-ID                  DRT3001
136600     MOVE WKS-PAR-TEAM2 (IX-PAR) TO MAT-TEAM2-ID                  DRT3001
136700     MOVE WKS-PAR-ESTADO (IX-PAR) TO MAT-STATUS                   DRT3001
136800     MOVE WKS-PAR-GANADOR (IX-PAR) TO MAT-WINNER-ID               DRT3001
136900     MOVE WKS-PAR-GANADOR-TEAM (IX-PAR) TO                        DRT3001
137000         MAT-WINNER-TEAM-ID                                       DRT3001
137100     MOVE WKS-PAR-TABLERO (IX-PAR) TO MAT-BOARD-NO                DRT3001
137200     MOVE SPACES TO FILLER OF REG-PARTIDO                         DRT3001
137300     WRITE REG-PARTIDO                                            DRT3001
137400     IF FS-MATFIL NOT = '00'                                      DRT3001
137500         DISPLAY 'DRT3001 - ERROR ESCRIBIENDO MATFIL  FS='        DRT3001
137600             FS-MATFIL                                            DRT3001
137700         STOP RUN                                                 DRT3001
137800     END-IF.                                                      DRT3001
137900 901-ESCRIBE-UN-PARTIDO-E. EXIT.                                  DRT3001
138000                                                                  DRT3001
138100 920-REGENERA-BRDFIL SECTION.                                     DRT3001
138200     CLOSE BRDFIL                                                 DRT3001
138300     OPEN OUTPUT BRDFIL                                           DRT3001
138400     IF FS-BRDFIL NOT = '00'                                      DRT3001
138500         DISPLAY 'DRT3001 - ERROR REABRIENDO BRDFIL  FS='         DRT3001
138600             FS-BRDFIL                                            DRT3001
138700         STOP RUN                                                 DRT3001
138800     END-IF                                                       DRT3001
138900     PERFORM 921-ESCRIBE-UN-TABLERO                               DRT3001
139000         VARYING IX-TBL FROM 1 BY 1                               DRT3001
139100         UNTIL IX-TBL > WKS-TOTAL-TABLEROS.                       DRT3001
139200 920-REGENERA-BRDFIL-E. EXIT.                                     DRT3001
139300                                                                  DRT3001
139400 921-ESCRIBE-UN-TABLERO SECTION.                                  DRT3001
139500     MOVE WKS-TBL-NO (IX-TBL) TO BRD-NO                           DRT3001
139600     MOVE WKS-TBL-DISPONIBLE (IX-TBL) TO BRD-AVAILABLE            DRT3001
139700     MOVE SPACES TO FILLER OF REG-TABLERO                         DRT3001
139800     WRITE REG-TABLERO                                            DRT3001
139900     IF FS-BRDFIL NOT = '00'                                      DRT3001
140000         DISPLAY 'DRT3001 - ERROR ESCRIBIENDO BRDFIL  FS='        DRT3001
140100             FS-BRDFIL                                            DRT3001
140200         STOP RUN                                                 DRT3001
140300     END-IF.                                                      DRT3001
140400 921-ESCRIBE-UN-TABLERO-E. EXIT.                                  DRT3001
140500                                                                  DRT3001
140600 990-CIERRA-ARCHIVOS SECTION.                                     DRT3001
140700     CLOSE CFGFIL                                                 DRT3001
140800     CLOSE MATFIL                                                 DRT3001
140900     IF FS-RPTFIL = '00'                                          DRT3001
141000         CLOSE RPTFIL                                             DRT3001
141100     END-IF                                                       DRT3001
141200     CLOSE BRDFIL                                                 DRT3001
141300     IF FS-TEMFIL = '00'                                          DRT3001
141400         CLOSE TEMFIL                                             DRT3001
141500     END-IF.                                                      DRT3001
141600 990-CIERRA-ARCHIVOS-E. EXIT.                                     DRT3001
141700                                                                  DRT3001
