000100      *-----------------------------------------------------------DRTSTD  
000200      *   LINEA DE POSICIONES TODOS-CONTRA-TODOS (ARCHIVO STDFIL) DRTSTD  
000300      *   SALIDA DEL REPORTE DE POSICIONES - LONGITUD 60          DRTSTD  
000400      *-----------------------------------------------------------DRTSTD  
000500       01  REG-POSICION.                                          DRTSTD  
000600           02  STD-RANK                     PIC 9(03).            DRTSTD  
000700           02  STD-PLAYER-ID                PIC 9(04).            DRTSTD  
000800           02  STD-NAME                     PIC X(30).            DRTSTD  
000900           02  STD-WINS                     PIC 9(03).            DRTSTD  
001000           02  STD-LOSSES                   PIC 9(03).            DRTSTD  
001100           02  STD-POINTS                   PIC 9(04).            DRTSTD  
001200           02  FILLER                       PIC X(13).            DRTSTD  
