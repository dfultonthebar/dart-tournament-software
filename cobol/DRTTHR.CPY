000100      *-----------------------------------------------------------DRTTHR  
000200      *   REGISTRO DE TIRO (3 DARDOS)   (ARCHIVO THRFIL)          DRTTHR  
000300      *   VIENE ORDENADO POR JUEGO Y TURNO - LONGITUD 40          DRTTHR  
000400      *-----------------------------------------------------------DRTTHR  
000500       01  REG-TIRO.                                              DRTTHR  
000600           02  THR-GAME-ID                  PIC 9(04).            DRTTHR  
000700           02  THR-PLAYER-ID                PIC 9(04).            DRTTHR  
000800           02  THR-TURN-NO                  PIC 9(04).            DRTTHR  
000900           02  THR-DART-VALUE         PIC 9(02) OCCURS 3 TIMES.   DRTTHR  
001000      *        SEGMENTO DEL DARDO  0, 1-20, 25 (BULL)             DRTTHR  
001100           02  THR-DART-MULT          PIC 9(01) OCCURS 3 TIMES.   DRTTHR  
001200      *        MULTIPLICADOR  0=FALLO 1=SENCILLO 2=DOBLE 3=TRIPLE DRTTHR  
001300           02  FILLER                       PIC X(19).            DRTTHR  
