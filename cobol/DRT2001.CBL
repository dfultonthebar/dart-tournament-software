000100************************************************************      DRT2001
000200* FECHA       : 09/06/1992                                        DRT2001
000300* PROGRAMADOR : ANA GABRIELA SIC TUN (AGST)                       DRT2001
000400* APLICACION  : TORNEOS DE DARDOS                                 DRT2001
000500* PROGRAMA    : DRT2001                                           DRT2001
000600* TIPO        : BATCH                                             DRT2001
000700* DESCRIPCION : TOMA LA NOMINA DE JUGADORES INSCRITOS,            DRT2001
000800*             : FILTRA LOS ELEGIBLES (AL DIA Y PAGADOS), LOS      DRT2001
000900*             : ORDENA POR SEED/NIVEL Y GENERA LA LLAVE DEL       DRT2001
001000*             : TORNEO SEGUN EL FORMATO CONFIGURADO               DRT2001
001100*             : (ELIMINACION SENCILLA, RONDA 1 DE DOBLE           DRT2001
001200*             : ELIMINACION, TODOS-CONTRA-TODOS O PAREJAS         DRT2001
001300*             : POR SORTEO), COMPLETANDO LOS BYES DE              DRT2001
001400*             : PRIMERA RONDA EN CASCADA                          DRT2001
001500* ARCHIVOS    : CFGFIL=E, PLYFIL=E, MATFIL=S, TEMFIL=S            DRT2001
001600* ACCION (ES) : E=ENTRADA, S=SALIDA                               DRT2001
001700* INSTALADO   : 09/06/1992                                        DRT2001
001800* BPM/RATIONAL: 233701                                            DRT2001
001900* NOMBRE      : GENERADOR DE LLAVES DE TORNEO                     DRT2001
002000************************************************************      DRT2001
002100*                 B I T A C O R A   D E   C A M B I O S           DRT2001
002200************************************************************      DRT2001
002300* 09/06/1992  AGST  233701  VERSION ORIGINAL - SOLO               DRT2001
002400*                           ELIMINACION SENCILLA CON SEED         DRT2001
002500*                           EXPLICITA                             DRT2001
002600* 14/10/1992  AGST  233701  AGREGA SEMBRADO POR NIVEL DE          DRT2001
002700*                           HABILIDAD PARA JUGADORES SIN          DRT2001
002800*                           SEED (000)                            DRT2001
002900* 03/02/1993  JLPM  234205  AGREGA FORMATO                        DRT2001
003000*                           TODOS-CONTRA-TODOS                    DRT2001
003100* 21/07/1993  JLPM  234205  CORRIGE CONTEO DE PARTIDOS RR         DRT2001
003200*                           CUANDO HAY UN SOLO JUGADOR            DRT2001
003300*                           ELEGIBLE                              DRT2001
003400* 16/01/1994  AGST  235011  AGREGA RONDA 1 DE DOBLE               DRT2001
003500*                           ELIMINACION (SOLO GENERACION,         DRT2001
003600*                           USA LA MISMA LLAVE DE                 DRT2001
003700*                           ELIMINACION SENCILLA)                 DRT2001
003800* 29/05/1994  AGST  235011  PREFIJO WR EN LA POSICION DE          DRT2001
003900*                           LLAVE CUANDO EL FORMATO ES DE         DRT2001
004000*                           DOBLE ELIMINACION                     DRT2001
004100* 11/11/1994  JLPM  235890  AGREGA PAREJAS POR SORTEO             DRT2001
004200*                           (PAREJAS ALEATORIAS)                  DRT2001
004300* 08/03/1995  JLPM  235890  RECHAZA LA CORRIDA SI LA              DRT2001
004400*                           CANTIDAD DE JUGADORES PARA            DRT2001
004500*                           PAREJAS ES IMPAR                      DRT2001
004600* 19/08/1995  AGST  236544  CASCADA DE BYES GENERALIZADA A        DRT2001
004700*                           TODAS LAS RONDAS, NO SOLO LA          DRT2001
004800*                           RONDA 1                               DRT2001
004900* 12/01/1996  AGST  236544  CORRIGE AVANCE DE GANADOR CUANDO      DRT2001
005000*                           EL PARTIDO DESTINO QUEDA EN           DRT2001
005100*                           POSICION B DE LA LLAVE                DRT2001
005200* 24/06/1996  JLPM  237330  SE RECHAZA LA CORRIDA SI HAY          DRT2001
005300*                           ALGUN JUGADOR AL DIA PERO SIN         DRT2001
005400*                           PAGAR                                 DRT2001
005500* 15/12/1996  JLPM  237330  SE AGREGA EL REPORTE DE LLAVES        DRT2001
005600*                           POR RONDA CON ENCABEZADOS             DRT2001
005700* 02/05/1997  AGST  238010  TITULOS DE FINAL/SEMIFINAL/           DRT2001
005800*                           CUARTOS DE FINAL EN LAS ULTIMAS       DRT2001
005900*                           3 RONDAS                              DRT2001
006000* 18/10/1997  CEBL  238875  REVISION GENERAL PARA EL CIERRE       DRT2001
006100*                           DE PERIODO - SIN CAMBIOS DE           DRT2001
006200*                           NEGOCIO                               DRT2001
006300* 27/03/1998  CEBL  239981  AJUSTE DE CAMPO DE FECHA A 4          DRT2001
006400*                           DIGITOS DE ANIO (PROYECTO AÑO        DRT2001
006500*                           2000)                                 DRT2001
006600* 30/09/1998  CEBL  239981  VALIDACION DE ANIO 2000 EN            DRT2001
006700*                           ENCABEZADOS                           DRT2001
006800* 07/01/1999  CEBL  240118  CIERRE DE CERTIFICACION Y2K           DRT2001
006900* 11/09/1999  AGST  240561  DOCUMENTA ESQUEMA INTERNO DE 8        DRT2001
007000*                           POSICIONES PARA LA LLAVE DEL          DRT2001
007100*                           PAREJAS POR SORTEO                    DRT2001
007200* 22/02/2001  MFOC  241891  REVISION DE ESTILO Y COMENTARIOS      DRT2001
007300* 06/07/2002  MFOC  242316  AUMENTA LIMITE DE JUGADORES A 64      DRT2001
007400*                           Y DE PARTIDOS A 256                   DRT2001
007500* 11/09/2004  CEBL  242891  CORRIGE FORMULA DE LLAVE TRUNCADA     DRT2001
007600*                           EN 141-CICLO-FILTRA PARA JUGADORES    DRT2001
007700*                           SIN SEED (SEMBRADO POR NIVEL DE       DRT2001
007800*                           HABILIDAD NO QUEDABA COMPLETO)        DRT2001
007900* 18/09/2004  CEBL  242893  CORRIGE PERFORM...VARYING SIN         DRT2001
008000*                           VALOR INICIAL EN 700-FORMA-EQUIPOS    DRT2001
008100*                           Y 810-IMPRIME-LLAVES (FALTABA EL      DRT2001
008200*                           "FROM 1").                            DRT2001
008300************************************************************      DRT2001
008400 IDENTIFICATION DIVISION.                                         DRT2001
008500 PROGRAM-ID.                     DRT2001.                         DRT2001
008600 AUTHOR.                         ANA GABRIELA SIC TUN.            DRT2001
008700 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.        DRT2001
008800 DATE-WRITTEN.                   09/06/1992.                      DRT2001
008900 DATE-COMPILED.                                                   DRT2001
009000 SECURITY.                       USO INTERNO - CONFIDENCIAL.      DRT2001
009100 ENVIRONMENT DIVISION.                                            DRT2001
009200 CONFIGURATION SECTION.                                           DRT2001
009300 SPECIAL-NAMES.                                                   DRT2001
009400     C01 IS TOP-OF-FORM                                           DRT2001
009500     CLASS CLASE-SEGMENTO-VALIDO IS '0' THRU '9'                  DRT2001
009600     UPSI-0 ON  STATUS IS WKS-BANDERA-BITACORA-DETALLE            DRT2001
009700     UPSI-0 OFF STATUS IS WKS-BANDERA-SIN-DETALLE.                DRT2001
009800 INPUT-OUTPUT SECTION.                                            DRT2001
009900 FILE-CONTROL.                                                    DRT2001
010000     SELECT CFGFIL ASSIGN TO CFGFIL                               DRT2001
010100                   FILE STATUS IS FS-CFGFIL.                      DRT2001
010200     SELECT PLYFIL ASSIGN TO PLYFIL                               DRT2001
010300                   FILE STATUS IS FS-PLYFIL.                      DRT2001
010400     SELECT MATFIL ASSIGN TO MATFIL                               DRT2001
010500                   FILE STATUS IS FS-MATFIL.                      DRT2001
010600     SELECT TEMFIL ASSIGN TO TEMFIL                               DRT2001
010700                   FILE STATUS IS FS-TEMFIL.                      DRT2001
010800 DATA DIVISION.                                                   DRT2001
010900 FILE SECTION.                                                    DRT2001
011000*   PARAMETROS DEL TORNEO (1 REGISTRO)                            DRT2001
011100 FD CFGFIL.                                                       DRT2001
011200     COPY DRTCFG.                                                 DRT2001
011300*   NOMINA DE JUGADORES INSCRITOS                                 DRT2001
011400 FD PLYFIL.                                                       DRT2001
011500     COPY DRTPLY.                                                 DRT2001
011600*   LLAVE DEL TORNEO (SALIDA)                                     DRT2001
011700 FD MATFIL.                                                       DRT2001
011800     COPY DRTMAT.                                                 DRT2001
011900*   PAREJAS DE SORTEO (SOLO FORMATO LD)                           DRT2001
012000 FD TEMFIL.                                                       DRT2001
012100     COPY DRTTEM.                                                 DRT2001
012200 WORKING-STORAGE SECTION.                                         DRT2001
012300************************************************************      DRT2001
012400*              VARIABLES DE ESTATUS DE ARCHIVOS                   DRT2001
012500************************************************************      DRT2001
012600 01  WKS-FS-STATUS.                                               DRT2001
012700     02  FS-CFGFIL                PIC 9(02) VALUE ZEROES.         DRT2001
012800     02  FS-PLYFIL                PIC 9(02) VALUE ZEROES.         DRT2001
012900     02  FS-MATFIL                PIC 9(02) VALUE ZEROES.         DRT2001
013000     02  FS-TEMFIL                PIC 9(02) VALUE ZEROES.         DRT2001
013100     02  FILLER                   PIC X(01) VALUE SPACE.          DRT2001
013200************************************************************      DRT2001
013300*              BANDERAS Y CONMUTADORES DEL PROGRAMA               DRT2001
013400************************************************************      DRT2001
013500 01  WKS-BANDERAS.                                                DRT2001
013600     02  WKS-FIN-JUGADORES        PIC X(01) VALUE 'N'.            DRT2001
013700         88  SI-FIN-JUGADORES               VALUE 'Y'.            DRT2001
013800     02  WKS-BANDERA-BITACORA-DETALLE PIC X(01) VALUE 'N'.        DRT2001
013900     02  WKS-BANDERA-SIN-DETALLE  PIC X(01) VALUE 'Y'.            DRT2001
014000     02  WKS-MODO-EQUIPO          PIC X(01) VALUE 'N'.            DRT2001
014100     02  WKS-HUBO-CAMBIO          PIC X(01) VALUE 'Y'.            DRT2001
014200     02  FILLER                   PIC X(01) VALUE SPACE.          DRT2001
014300************************************************************      DRT2001
014400*   REDEFINES 1 - ELEGIBILIDAD (AL DIA / PAGADO) VISTA DE         DRT2001
014500*   UN SOLO GOLPE PARA SIMPLIFICAR EL EVALUATE DE LA              DRT2001
014600*   SECCION 140                                                   DRT2001
014700************************************************************      DRT2001
014800 01  WKS-ELEGIBILIDAD.                                            DRT2001
014900     02  WKS-ELG-CHECKED          PIC X(01).                      DRT2001
015000     02  WKS-ELG-PAID             PIC X(01).                      DRT2001
015100 01  WKS-ELEGIBILIDAD-R REDEFINES WKS-ELEGIBILIDAD.               DRT2001
015200     02  WKS-ELG-FLAT             PIC X(02).                      DRT2001
015300************************************************************      DRT2001
015400*   REDEFINES 2 - FECHA DE PROCESO DESCOMPUESTA PARA EL           DRT2001
015500*   ENCABEZADO DE CORRIDA                                         DRT2001
015600************************************************************      DRT2001
015700 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.         DRT2001
015800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.             DRT2001
015900     02  WKS-FP-ANIO              PIC 9(04).                      DRT2001
016000     02  WKS-FP-MES               PIC 9(02).                      DRT2001
016100     02  WKS-FP-DIA               PIC 9(02).                      DRT2001
016200************************************************************      DRT2001
016300*   REDEFINES 3 - TABLA DE TITULOS DE LAS ULTIMAS 3 RONDAS        DRT2001
016400*   DE UNA LLAVE DE ELIMINACION SENCILLA                          DRT2001
016500*   (CUARTOS/SEMI/FINAL)                                          DRT2001
016600************************************************************      DRT2001
016700 01  TABLA-RONDA-FINAL.                                           DRT2001
016800     02  FILLER                   PIC X(24)                       DRT2001
016900             VALUE 'FINAL   SEMI    CUARTOS '.                    DRT2001
017000 01  TABLA-RONDA-FINAL-R REDEFINES TABLA-RONDA-FINAL.             DRT2001
017100     02  TRF-NOMBRE               PIC X(08) OCCURS 3 TIMES.       DRT2001
017200************************************************************      DRT2001
017300*              CONTADORES Y SUBINDICES DE TRABAJO                 DRT2001
017400************************************************************      DRT2001
017500 01  WKS-CONTADORES.                                              DRT2001
017600     02  WKS-TOTAL-LEIDOS         PIC 9(04) COMP VALUE ZERO.      DRT2001
017700     02  WKS-TOTAL-ELEGIBLES      PIC 9(04) COMP VALUE ZERO.      DRT2001
017800     02  WKS-CNT-NO-PAGADOS       PIC 9(04) COMP VALUE ZERO.      DRT2001
017900     02  WKS-TOTAL-EQUIPOS        PIC 9(04) COMP VALUE ZERO.      DRT2001
018000     02  WKS-TOTAL-RONDAS         PIC 9(02) COMP VALUE ZERO.      DRT2001
018100     02  WKS-TOTAL-PARTIDOS       PIC 9(04) COMP VALUE ZERO.      DRT2001
018200     02  WKS-N-PARTICIPANTES      PIC 9(04) COMP VALUE ZERO.      DRT2001
018300     02  WKS-CNT-BYES             PIC 9(04) COMP VALUE ZERO.      DRT2001
018400     02  WKS-CNT-PARTIDOS-VACIOS  PIC 9(04) COMP VALUE ZERO.      DRT2001
018500     02  WKS-RONDA-RESTANTE       PIC 9(04) COMP VALUE ZERO.      DRT2001
018600     02  WKS-RONDAS-DESDE-FINAL   PIC 9(02) COMP VALUE ZERO.      DRT2001
018700     02  WKS-IX-OTRO              PIC 9(04) COMP VALUE ZERO.      DRT2001
018800     02  WKS-IX-D                 PIC 9(04) COMP VALUE ZERO.      DRT2001
018900     02  WKS-IX-RONDA             PIC 9(02) COMP VALUE ZERO.      DRT2001
019000     02  WKS-IX-M                 PIC 9(04) COMP VALUE ZERO.      DRT2001
019100     02  WKS-IX-M-DESTINO         PIC 9(04) COMP VALUE ZERO.      DRT2001
019200     02  WKS-IX-PARTIDO           PIC 9(04) COMP VALUE ZERO.      DRT2001
019300     02  WKS-IX-PARTIDO-DESTINO   PIC 9(04) COMP VALUE ZERO.      DRT2001
019400     02  WKS-RESTO                PIC 9(04) COMP VALUE ZERO.      DRT2001
019500     02  WKS-POS-ESPACIO          PIC 9(02) COMP VALUE ZERO.      DRT2001
019600     02  WKS-LARGO-NOMBRE         PIC 9(02) COMP VALUE ZERO.      DRT2001
019700     02  FILLER                   PIC X(01) VALUE SPACE.          DRT2001
019800************************************************************      DRT2001
019900*              TABLA DE TODOS LOS JUGADORES LEIDOS                DRT2001
020000************************************************************      DRT2001
020100 01  WKS-TAB-TODOS.                                               DRT2001
020200     02  WKS-TOD OCCURS 64 TIMES.                                 DRT2001
020300         03  WKS-TOD-ID           PIC 9(04).                      DRT2001
020400         03  WKS-TOD-NOMBRE       PIC X(30).                      DRT2001
020500         03  WKS-TOD-SKILL        PIC 9(01).                      DRT2001
020600         03  WKS-TOD-CHECKED      PIC X(01).                      DRT2001
020700         03  WKS-TOD-PAID         PIC X(01).                      DRT2001
020800         03  WKS-TOD-SEED         PIC 9(03).                      DRT2001
020900         03  FILLER               PIC X(02).                      DRT2001
021000************************************************************      DRT2001
021100*              TABLA DE JUGADORES ELEGIBLES (AL DIA Y             DRT2001
021200*              PAGADOS)                                           DRT2001
021300************************************************************      DRT2001
021400 01  WKS-TAB-ELEGIBLES.                                           DRT2001
021500     02  WKS-ELE OCCURS 64 TIMES.                                 DRT2001
021600         03  WKS-ELE-ID           PIC 9(04).                      DRT2001
021700         03  WKS-ELE-NOMBRE       PIC X(30).                      DRT2001
021800         03  WKS-ELE-KEY          PIC 9(04) COMP.                 DRT2001
021900         03  FILLER               PIC X(02).                      DRT2001
022000 01  WKS-ELE-TEMP.                                                DRT2001
022100     02  WKS-ELE-TEMP-ID          PIC 9(04).                      DRT2001
022200     02  WKS-ELE-TEMP-NOMBRE      PIC X(30).                      DRT2001
022300     02  WKS-ELE-TEMP-KEY         PIC 9(04) COMP.                 DRT2001
022400     02  FILLER                   PIC X(02).                      DRT2001
022500************************************************************      DRT2001
022600*              TABLA DE EQUIPOS DE SORTEO (SOLO FORMATO LD)       DRT2001
022700************************************************************      DRT2001
022800 01  WKS-TAB-EQUIPOS.                                             DRT2001
022900     02  WKS-EQUIPO OCCURS 32 TIMES.                              DRT2001
023000         03  WKS-EQUIPO-ID        PIC 9(04) COMP.                 DRT2001
023100         03  WKS-EQUIPO-P1        PIC 9(04) COMP.                 DRT2001
023200         03  FILLER               PIC X(02).                      DRT2001
023300************************************************************      DRT2001
023400*              PLANIFICACION DE RONDAS DE LA LLAVE                DRT2001
023500************************************************************      DRT2001
023600 01  WKS-PLAN-RONDAS.                                             DRT2001
023700     02  WKS-TAM-RONDA            PIC 9(04) COMP                  DRT2001
023800             OCCURS 10 TIMES.                                     DRT2001
023900     02  WKS-INICIO-RONDA         PIC 9(04) COMP                  DRT2001
024000             OCCURS 10 TIMES.                                     DRT2001
024100     02  FILLER                   PIC X(01) VALUE SPACE.          DRT2001
024200************************************************************      DRT2001
024300*              LISTA GENERICA DE PARTICIPANTES DE LA LLAVE        DRT2001
024400*              (JUGADORES O EQUIPOS, SEGUN WKS-MODO-EQUIPO)       DRT2001
024500************************************************************      DRT2001
024600 01  WKS-TAB-PARTICIPANTES.                                       DRT2001
024700     02  WKS-PARTICIPANTE-ID      PIC 9(04) COMP OCCURS 64 T      DRT2001
024800     02  FILLER                   PIC X(01) VALUE SPACE.          DRT2001
024900************************************************************      DRT2001
025000*              TABLA DE PARTIDOS DE LA LLAVE (TODAS LAS           DRT2001
025100*              RONDAS)                                            DRT2001
025200************************************************************      DRT2001
025300 01  WKS-TAB-PARTIDOS.                                            DRT2001
025400     02  WKS-PAR OCCURS 256 TIMES.                                DRT2001
025500         03  WKS-PAR-RONDA        PIC 9(02) COMP.                 DRT2001
025600         03  WKS-PAR-LOCAL-M      PIC 9(04) COMP.                 DRT2001
025700         03  WKS-PAR-P1           PIC 9(04) COMP.                 DRT2001
025800         03  WKS-PAR-P2           PIC 9(04) COMP.                 DRT2001
025900         03  WKS-PAR-GANADOR      PIC 9(04) COMP.                 DRT2001
026000         03  WKS-PAR-ESTADO       PIC X(01).                      DRT2001
026100         03  WKS-PAR-TABLERO      PIC 9(02) COMP.                 DRT2001
026200         03  FILLER               PIC X(02).                      DRT2001
026300************************************************************      DRT2001
026400*              AREA DE TRABAJO PARA NOMBRES DE EQUIPO             DRT2001
026500************************************************************      DRT2001
026600 01  WKS-NOMBRE-TRABAJO.                                          DRT2001
026700     02  WKS-NOMBRE-ORIGEN        PIC X(30).                      DRT2001
026800     02  WKS-PRIMER-NOMBRE        PIC X(15).                      DRT2001
026900     02  WKS-NOMBRE-EQUIPO-1      PIC X(15).                      DRT2001
027000     02  WKS-NOMBRE-EQUIPO-2      PIC X(15).                      DRT2001
027100     02  FILLER                   PIC X(01) VALUE SPACE.          DRT2001
027200************************************************************      DRT2001
027300 PROCEDURE DIVISION.                                              DRT2001
027400************************************************************      DRT2001
027500*               S E C C I O N    P R I N C I P A L                DRT2001
027600************************************************************      DRT2001
027700 100-MAIN SECTION.                                                DRT2001
027800     PERFORM 105-MUESTRA-ENCABEZADO                               DRT2001
027900     PERFORM 110-ABRE-ARCHIVOS                                    DRT2001
028000     PERFORM 120-LEE-CONFIGURACION                                DRT2001
028100     PERFORM 130-CARGA-JUGADORES                                  DRT2001
028200     PERFORM 140-FILTRA-ELEGIBLES                                 DRT2001
028300     PERFORM 150-ORDENA-POR-SEED                                  DRT2001
028400     MOVE 'N' TO WKS-MODO-EQUIPO                                  DRT2001
028500     EVALUATE TRUE                                                DRT2001
028600       WHEN TRN-FORMAT = 'RR'                                     DRT2001
028700          PERFORM 600-GENERA-ROUND-ROBIN                          DRT2001
028800       WHEN TRN-FORMAT = 'LD'                                     DRT2001
028900          MOVE 'Y' TO WKS-MODO-EQUIPO                             DRT2001
029000          PERFORM 700-FORMA-EQUIPOS                               DRT2001
029100          PERFORM 495-PREPARA-PARTICIPANTES                       DRT2001
029200          PERFORM 500-GENERA-ELIMINACION                          DRT2001
029300       WHEN OTHER                                                 DRT2001
029400          PERFORM 495-PREPARA-PARTICIPANTES                       DRT2001
029500          PERFORM 500-GENERA-ELIMINACION                          DRT2001
029600     END-EVALUATE                                                 DRT2001
029700     PERFORM 900-ESCRIBE-PARTIDOS                                 DRT2001
029800     PERFORM 810-IMPRIME-LLAVES                                   DRT2001
029900     PERFORM 800-ESCRIBE-TOTALES                                  DRT2001
030000     PERFORM 990-CIERRA-ARCHIVOS                                  DRT2001
030100     STOP RUN.                                                    DRT2001
030200 100-MAIN-E. EXIT.                                                DRT2001
030300                                                                  DRT2001
030400 105-MUESTRA-ENCABEZADO SECTION.                                  DRT2001
030500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD                  DRT2001
030600     DISPLAY "***** DRT2001 - GENERADOR DE LLAVES *****"          DRT2001
030700     DISPLAY "***** FECHA DE PROCESO : " WKS-FP-ANIO "/"          DRT2001
030800             WKS-FP-MES "/" WKS-FP-DIA " *****".                  DRT2001
030900 105-MUESTRA-ENCABEZADO-E. EXIT.                                  DRT2001
031000                                                                  DRT2001
031100*                ----- APERTURA DE ARCHIVOS -----                 DRT2001
031200 110-ABRE-ARCHIVOS SECTION.                                       DRT2001
031300     OPEN INPUT  CFGFIL                                           DRT2001
031400     OPEN INPUT  PLYFIL                                           DRT2001
031500     OPEN OUTPUT MATFIL                                           DRT2001
031600     OPEN OUTPUT TEMFIL                                           DRT2001
031700     IF FS-CFGFIL = 97                                            DRT2001
031800        MOVE ZEROES TO FS-CFGFIL                                  DRT2001
031900     END-IF                                                       DRT2001
032000     IF FS-PLYFIL = 97                                            DRT2001
032100        MOVE ZEROES TO FS-PLYFIL                                  DRT2001
032200     END-IF                                                       DRT2001
032300     IF FS-CFGFIL NOT = 0 OR FS-PLYFIL NOT = 0                    DRT2001
032400                          OR FS-MATFIL NOT = 0                    DRT2001
032500                          OR FS-TEMFIL NOT = 0                    DRT2001
032600        DISPLAY "===================================="            DRT2001
032700                UPON CONSOLE                                      DRT2001
032800        DISPLAY "     HUBO UN ERROR AL ABRIR LOS "                DRT2001
032900                "ARCHIVOS"                                        DRT2001
033000                UPON CONSOLE                                      DRT2001
033100        DISPLAY " FS CFGFIL : (" FS-CFGFIL ")" UPON CONSOLE       DRT2001
033200        DISPLAY " FS PLYFIL : (" FS-PLYFIL ")" UPON CONSOLE       DRT2001
033300        DISPLAY " FS MATFIL : (" FS-MATFIL ")" UPON CONSOLE       DRT2001
033400        DISPLAY " FS TEMFIL : (" FS-TEMFIL ")" UPON CONSOLE       DRT2001
033500        DISPLAY "===================================="            DRT2001
033600                UPON CONSOLE                                      DRT2001
033700        MOVE 91 TO RETURN-CODE                                    DRT2001
033800        STOP RUN                                                  DRT2001
033900     END-IF.                                                      DRT2001
034000 110-ABRE-ARCHIVOS-E. EXIT.                                       DRT2001
034100                                                                  DRT2001
034200*                ----- LECTURA DE PARAMETROS -----                DRT2001
034300 120-LEE-CONFIGURACION SECTION.                                   DRT2001
034400     READ CFGFIL                                                  DRT2001
034500          AT END                                                  DRT2001
034600             DISPLAY "  NO HAY REGISTRO DE CONFIGURACION "        DRT2001
034700                     "DEL TORNEO"                                 DRT2001
034800                     UPON CONSOLE                                 DRT2001
034900             PERFORM 990-CIERRA-ARCHIVOS                          DRT2001
035000             MOVE 91 TO RETURN-CODE                               DRT2001
035100             STOP RUN                                             DRT2001
035200     END-READ.                                                    DRT2001
035300 120-LEE-CONFIGURACION-E. EXIT.                                   DRT2001
035400                                                                  DRT2001
035500*                ----- CARGA DE JUGADORES -----                   DRT2001
035600 130-CARGA-JUGADORES SECTION.                                     DRT2001
035700     READ PLYFIL                                                  DRT2001
035800         AT END SET SI-FIN-JUGADORES TO TRUE                      DRT2001
035900     END-READ                                                     DRT2001
036000     PERFORM 135-CICLO-CARGA UNTIL SI-FIN-JUGADORES.              DRT2001
036100 130-CARGA-JUGADORES-E. EXIT.                                     DRT2001
036200                                                                  DRT2001
036300 135-CICLO-CARGA SECTION.                                         DRT2001
036400     ADD 1 TO WKS-TOTAL-LEIDOS                                    DRT2001
036500     MOVE PLY-ID          TO WKS-TOD-ID(WKS-TOTAL-LEIDOS)         DRT2001
036600     MOVE PLY-NAME        TO                                      DRT2001
036700         WKS-TOD-NOMBRE(WKS-TOTAL-LEIDOS)                         DRT2001
036800     MOVE PLY-SKILL-LEVEL TO WKS-TOD-SKILL(WKS-TOTAL-LEIDOS)      DRT2001
036900     MOVE PLY-CHECKED-IN  TO                                      DRT2001
037000         WKS-TOD-CHECKED(WKS-TOTAL-LEIDOS)                        DRT2001
037100     MOVE PLY-PAID        TO WKS-TOD-PAID(WKS-TOTAL-LEIDOS)       DRT2001
037200     MOVE PLY-SEED        TO WKS-TOD-SEED(WKS-TOTAL-LEIDOS)       DRT2001
037300     READ PLYFIL                                                  DRT2001
037400         AT END SET SI-FIN-JUGADORES TO TRUE                      DRT2001
037500     END-READ.                                                    DRT2001
037600 135-CICLO-CARGA-E. EXIT.                                         DRT2001
037700                                                                  DRT2001
037800*     FILTRA ELEGIBLES (AL DIA Y PAGADOS) Y CALCULA LA CLAVE      DRT2001
037900*     DE SEMBRADO (SEED EXPLICITA, O POR NIVEL DE HABILIDAD       DRT2001
038000*     CUANDO LA SEED ES 000)                                      DRT2001
038100 140-FILTRA-ELEGIBLES SECTION.                                    DRT2001
038200     MOVE 0 TO WKS-TOTAL-ELEGIBLES                                DRT2001
038300     MOVE 0 TO WKS-CNT-NO-PAGADOS                                 DRT2001
038400     PERFORM 141-CICLO-FILTRA VARYING WKS-IX-OTRO FROM 1          DRT2001
038500             BY 1 UNTIL WKS-IX-OTRO > WKS-TOTAL-LEIDOS            DRT2001
038600     IF WKS-CNT-NO-PAGADOS > 0                                    DRT2001
038700        DISPLAY "  HAY JUGADORES AL DIA SIN PAGAR - "             DRT2001
038800                "CORRIDA RECHAZADA"                               DRT2001
038900                UPON CONSOLE                                      DRT2001
039000        PERFORM 990-CIERRA-ARCHIVOS                               DRT2001
039100        MOVE 91 TO RETURN-CODE                                    DRT2001
039200        STOP RUN                                                  DRT2001
039300     END-IF                                                       DRT2001
039400     IF WKS-TOTAL-ELEGIBLES < 2                                   DRT2001
039500        DISPLAY "  NO HAY SUFICIENTES JUGADORES ELEGIBLES"        DRT2001
039600                UPON CONSOLE                                      DRT2001
039700        PERFORM 990-CIERRA-ARCHIVOS                               DRT2001
039800        MOVE 91 TO RETURN-CODE                                    DRT2001
039900        STOP RUN                                                  DRT2001
040000     END-IF.                                                      DRT2001
040100 140-FILTRA-ELEGIBLES-E. EXIT.                                    DRT2001
040200                                                                  DRT2001
040300 141-CICLO-FILTRA SECTION.                                        DRT2001
040400     MOVE WKS-TOD-CHECKED(WKS-IX-OTRO) TO WKS-ELG-CHECKED         DRT2001
040500     MOVE WKS-TOD-PAID(WKS-IX-OTRO)    TO WKS-ELG-PAID            DRT2001
040600     EVALUATE WKS-ELG-FLAT                                        DRT2001
040700       WHEN 'YN'                                                  DRT2001
040800          ADD 1 TO WKS-CNT-NO-PAGADOS                             DRT2001
040900       WHEN 'YY'                                                  DRT2001
041000          ADD 1 TO WKS-TOTAL-ELEGIBLES                            DRT2001
041100          MOVE WKS-TOD-ID(WKS-IX-OTRO)     TO                     DRT2001
041200               WKS-ELE-ID(WKS-TOTAL-ELEGIBLES)                    DRT2001
041300          MOVE WKS-TOD-NOMBRE(WKS-IX-OTRO) TO                     DRT2001
041400               WKS-ELE-NOMBRE(WKS-TOTAL-ELEGIBLES)                DRT2001
041500          IF WKS-TOD-SEED(WKS-IX-OTRO) NOT = 0                    DRT2001
041600             MOVE WKS-TOD-SEED(WKS-IX-OTRO) TO                    DRT2001
041700                  WKS-ELE-KEY(WKS-TOTAL-ELEGIBLES)                DRT2001
041800          ELSE                                                    DRT2001
041900             COMPUTE WKS-ELE-KEY(WKS-TOTAL-ELEGIBLES) =           DRT2001
042000                     1000 +                                       DRT2001
042100                     ((9 - WKS-TOD-SKILL(WKS-IX-OTRO)) * 100) +   DRT2001
042200                     WKS-IX-OTRO                                  DRT2001
042300          END-IF                                                  DRT2001
042400       WHEN OTHER                                                 DRT2001
042500          CONTINUE                                                DRT2001
042600     END-EVALUATE.                                                DRT2001
042700 141-CICLO-FILTRA-E. EXIT.                                        DRT2001
042800                                                                  DRT2001
042900*     ORDENAMIENTO ESTABLE POR LA CLAVE DE SEMBRADO               DRT2001
043000*     (BURBUJA)                                                   DRT2001
043100 150-ORDENA-POR-SEED SECTION.                                     DRT2001
043200     MOVE 'Y' TO WKS-HUBO-CAMBIO                                  DRT2001
043300     PERFORM 155-PASADA-ORDENAMIENTO UNTIL WKS-HUBO-CAMBIO =      DRT2001
043400             'N'.                                                 DRT2001
043500 150-ORDENA-POR-SEED-E. EXIT.                                     DRT2001
043600                                                                  DRT2001
043700 155-PASADA-ORDENAMIENTO SECTION.                                 DRT2001
043800     MOVE 'N' TO WKS-HUBO-CAMBIO                                  DRT2001
043900     PERFORM 156-COMPARA-PAR VARYING WKS-IX-OTRO FROM 1 BY 1      DRT2001
044000             UNTIL WKS-IX-OTRO > WKS-TOTAL-ELEGIBLES - 1.         DRT2001
044100 155-PASADA-ORDENAMIENTO-E. EXIT.                                 DRT2001
044200                                                                  DRT2001
044300 156-COMPARA-PAR SECTION.                                         DRT2001
044400     IF WKS-ELE-KEY(WKS-IX-OTRO) >                                DRT2001
044500        WKS-ELE-KEY(WKS-IX-OTRO + 1)                              DRT2001
044600        MOVE WKS-ELE-ID(WKS-IX-OTRO)      TO WKS-ELE-TEMP-ID      DRT2001
044700        MOVE WKS-ELE-NOMBRE(WKS-IX-OTRO)  TO                      DRT2001
044800             WKS-ELE-TEMP-NOMBRE                                  DRT2001
044900        MOVE WKS-ELE-KEY(WKS-IX-OTRO)     TO                      DRT2001
045000             WKS-ELE-TEMP-KEY                                     DRT2001
045100        MOVE WKS-ELE-ID(WKS-IX-OTRO + 1)     TO                   DRT2001
045200             WKS-ELE-ID(WKS-IX-OTRO)                              DRT2001
045300        MOVE WKS-ELE-NOMBRE(WKS-IX-OTRO + 1) TO                   DRT2001
045400             WKS-ELE-NOMBRE(WKS-IX-OTRO)                          DRT2001
045500        MOVE WKS-ELE-KEY(WKS-IX-OTRO + 1)    TO                   DRT2001
045600             WKS-ELE-KEY(WKS-IX-OTRO)                             DRT2001
045700        MOVE WKS-ELE-TEMP-ID     TO                               DRT2001
045800             WKS-ELE-ID(WKS-IX-OTRO + 1)                          DRT2001
045900        MOVE WKS-ELE-TEMP-NOMBRE TO                               DRT2001
046000             WKS-ELE-NOMBRE(WKS-IX-OTRO + 1)                      DRT2001
046100        MOVE WKS-ELE-TEMP-KEY    TO                               DRT2001
046200             WKS-ELE-KEY(WKS-IX-OTRO + 1)                         DRT2001
046300        MOVE 'Y' TO WKS-HUBO-CAMBIO                               DRT2001
046400     END-IF.                                                      DRT2001
046500 156-COMPARA-PAR-E. EXIT.                                         DRT2001
046600                                                                  DRT2001
046700*     PREPARA LA LISTA GENERICA DE PARTICIPANTES DE LA            DRT2001
046800*     LLAVE                                                       DRT2001
046900 495-PREPARA-PARTICIPANTES SECTION.                               DRT2001
047000     IF WKS-MODO-EQUIPO = 'Y'                                     DRT2001
047100        MOVE WKS-TOTAL-EQUIPOS TO WKS-N-PARTICIPANTES             DRT2001
047200        PERFORM 496-COPIA-EQUIPO VARYING WKS-IX-OTRO FROM 1       DRT2001
047300                UNTIL WKS-IX-OTRO > WKS-TOTAL-EQUIPOS             DRT2001
047400     ELSE                                                         DRT2001
047500        MOVE WKS-TOTAL-ELEGIBLES TO WKS-N-PARTICIPANTES           DRT2001
047600        PERFORM 497-COPIA-ELEGIBLE VARYING WKS-IX-OTRO            DRT2001
047700                FROM 1 BY 1                                       DRT2001
047800                UNTIL WKS-IX-OTRO > WKS-TOTAL-ELEGIBLES           DRT2001
047900     END-IF.                                                      DRT2001
048000 495-PREPARA-PARTICIPANTES-E. EXIT.                               DRT2001
048100                                                                  DRT2001
048200 496-COPIA-EQUIPO SECTION.                                        DRT2001
048300     MOVE WKS-EQUIPO-ID(WKS-IX-OTRO) TO                           DRT2001
048400          WKS-PARTICIPANTE-ID(WKS-IX-OTRO).                       DRT2001
048500 496-COPIA-EQUIPO-E. EXIT.                                        DRT2001
048600                                                                  DRT2001
048700 497-COPIA-ELEGIBLE SECTION.                                      DRT2001
048800     MOVE WKS-ELE-ID(WKS-IX-OTRO) TO                              DRT2001
048900          WKS-PARTICIPANTE-ID(WKS-IX-OTRO).                       DRT2001
049000 497-COPIA-ELEGIBLE-E. EXIT.                                      DRT2001
049100                                                                  DRT2001
049200*--------> GENERACION DE LLAVE DE ELIMINACION (SENCILLA,          DRT2001
049300*          RONDA 1 DE DOBLE, Y LLAVE DE EQUIPOS)                  DRT2001
049400 500-GENERA-ELIMINACION SECTION.                                  DRT2001
049500     PERFORM 510-PLANIFICA-RONDAS                                 DRT2001
049600     PERFORM 515-CREA-PARTIDOS-VACIOS                             DRT2001
049700     PERFORM 517-PUEBLA-RONDA1                                    DRT2001
049800     PERFORM 520-COMPLETA-BYES-RONDA1.                            DRT2001
049900 500-GENERA-ELIMINACION-E. EXIT.                                  DRT2001
050000                                                                  DRT2001
050100 510-PLANIFICA-RONDAS SECTION.                                    DRT2001
050200     MOVE WKS-N-PARTICIPANTES TO WKS-RONDA-RESTANTE               DRT2001
050300     MOVE 0 TO WKS-TOTAL-RONDAS                                   DRT2001
050400     MOVE 0 TO WKS-TOTAL-PARTIDOS                                 DRT2001
050500     PERFORM 511-PLANIFICA-UNA-RONDA                              DRT2001
050600             UNTIL WKS-RONDA-RESTANTE < 2.                        DRT2001
050700 510-PLANIFICA-RONDAS-E. EXIT.                                    DRT2001
050800                                                                  DRT2001
050900 511-PLANIFICA-UNA-RONDA SECTION.                                 DRT2001
051000     ADD 1 TO WKS-TOTAL-RONDAS                                    DRT2001
051100     COMPUTE WKS-TAM-RONDA(WKS-TOTAL-RONDAS) =                    DRT2001
051200             (WKS-RONDA-RESTANTE + 1) / 2                         DRT2001
051300     MOVE WKS-TOTAL-PARTIDOS TO                                   DRT2001
051400          WKS-INICIO-RONDA(WKS-TOTAL-RONDAS)                      DRT2001
051500     ADD WKS-TAM-RONDA(WKS-TOTAL-RONDAS) TO                       DRT2001
051600         WKS-TOTAL-PARTIDOS                                       DRT2001
051700     MOVE WKS-TAM-RONDA(WKS-TOTAL-RONDAS) TO                      DRT2001
051800          WKS-RONDA-RESTANTE.                                     DRT2001
051900 511-PLANIFICA-UNA-RONDA-E. EXIT.                                 DRT2001
052000                                                                  DRT2001
052100 515-CREA-PARTIDOS-VACIOS SECTION.                                DRT2001
052200     PERFORM 516-CREA-RONDA VARYING WKS-IX-RONDA FROM 1 BY 1      DRT2001
052300             UNTIL WKS-IX-RONDA > WKS-TOTAL-RONDAS.               DRT2001
052400 515-CREA-PARTIDOS-VACIOS-E. EXIT.                                DRT2001
052500                                                                  DRT2001
052600 516-CREA-RONDA SECTION.                                          DRT2001
052700     PERFORM 518-CREA-UN-PARTIDO VARYING WKS-IX-M                 DRT2001
052800             FROM 1 BY 1                                          DRT2001
052900             UNTIL WKS-IX-M > WKS-TAM-RONDA(WKS-IX-RONDA).        DRT2001
053000 516-CREA-RONDA-E. EXIT.                                          DRT2001
053100                                                                  DRT2001
053200 518-CREA-UN-PARTIDO SECTION.                                     DRT2001
053300     COMPUTE WKS-IX-PARTIDO =                                     DRT2001
053400             WKS-INICIO-RONDA(WKS-IX-RONDA) + WKS-IX-M            DRT2001
053500     MOVE WKS-IX-RONDA TO WKS-PAR-RONDA(WKS-IX-PARTIDO)           DRT2001
053600     MOVE WKS-IX-M     TO WKS-PAR-LOCAL-M(WKS-IX-PARTIDO)         DRT2001
053700     MOVE 0            TO WKS-PAR-P1(WKS-IX-PARTIDO)              DRT2001
053800     MOVE 0            TO WKS-PAR-P2(WKS-IX-PARTIDO)              DRT2001
053900     MOVE 0            TO WKS-PAR-GANADOR(WKS-IX-PARTIDO)         DRT2001
054000     MOVE 'P'          TO WKS-PAR-ESTADO(WKS-IX-PARTIDO)          DRT2001
054100     MOVE 0            TO WKS-PAR-TABLERO(WKS-IX-PARTIDO).        DRT2001
054200 518-CREA-UN-PARTIDO-E. EXIT.                                     DRT2001
054300                                                                  DRT2001
054400*     ACOMODA LOS PARTICIPANTES EN LA RONDA 1, 1V2, 3V4, ...      DRT2001
054500 517-PUEBLA-RONDA1 SECTION.                                       DRT2001
054600     PERFORM 519-COLOCA-UN-PARTICIPANTE VARYING WKS-IX-OTRO       DRT2001
054700             FROM 1 BY 1                                          DRT2001
054800             UNTIL WKS-IX-OTRO > WKS-N-PARTICIPANTES.             DRT2001
054900 517-PUEBLA-RONDA1-E. EXIT.                                       DRT2001
055000                                                                  DRT2001
055100 519-COLOCA-UN-PARTICIPANTE SECTION.                              DRT2001
055200     COMPUTE WKS-IX-M = (WKS-IX-OTRO + 1) / 2                     DRT2001
055300     COMPUTE WKS-IX-PARTIDO = WKS-INICIO-RONDA(1) + WKS-IX-M      DRT2001
055400     COMPUTE WKS-RESTO = WKS-IX-OTRO -                            DRT2001
055500             ((WKS-IX-OTRO / 2) * 2)                              DRT2001
055600     IF WKS-RESTO = 1                                             DRT2001
055700        MOVE WKS-PARTICIPANTE-ID(WKS-IX-OTRO) TO                  DRT2001
055800             WKS-PAR-P1(WKS-IX-PARTIDO)                           DRT2001
055900     ELSE                                                         DRT2001
056000        MOVE WKS-PARTICIPANTE-ID(WKS-IX-OTRO) TO                  DRT2001
056100             WKS-PAR-P2(WKS-IX-PARTIDO)                           DRT2001
056200     END-IF.                                                      DRT2001
056300 519-COLOCA-UN-PARTICIPANTE-E. EXIT.                              DRT2001
056400                                                                  DRT2001
056500*     CASCADA DE BYES - RECORRE TODAS LAS RONDAS EN ORDEN,        DRT2001
056600*     COMPLETANDO PARTIDOS DE 1 O 0 OCUPANTES Y AVANZANDO AL      DRT2001
056700*     GANADOR, DE MODO QUE LA RONDA SIGUIENTE YA QUEDA            DRT2001
056800*     RESUELTA ANTES DE PROCESARLA                                DRT2001
056900 520-COMPLETA-BYES-RONDA1 SECTION.                                DRT2001
057000     PERFORM 521-PROCESA-RONDA VARYING WKS-IX-RONDA               DRT2001
057100             FROM 1 BY 1                                          DRT2001
057200             UNTIL WKS-IX-RONDA > WKS-TOTAL-RONDAS.               DRT2001
057300 520-COMPLETA-BYES-RONDA1-E. EXIT.                                DRT2001
057400                                                                  DRT2001
057500 521-PROCESA-RONDA SECTION.                                       DRT2001
057600     PERFORM 522-PROCESA-UN-PARTIDO VARYING WKS-IX-M FROM 1       DRT2001
057700             UNTIL WKS-IX-M > WKS-TAM-RONDA(WKS-IX-RONDA).        DRT2001
057800 521-PROCESA-RONDA-E. EXIT.                                       DRT2001
057900                                                                  DRT2001
058000 522-PROCESA-UN-PARTIDO SECTION.                                  DRT2001
058100     COMPUTE WKS-IX-PARTIDO = WKS-INICIO-RONDA(WKS-IX-RONDA)      DRT2001
058200             WKS-IX-M                                             DRT2001
058300     IF WKS-PAR-ESTADO(WKS-IX-PARTIDO) = 'P'                      DRT2001
058400        IF WKS-PAR-P1(WKS-IX-PARTIDO) = 0 AND                     DRT2001
058500           WKS-PAR-P2(WKS-IX-PARTIDO) = 0                         DRT2001
058600           MOVE 'C' TO WKS-PAR-ESTADO(WKS-IX-PARTIDO)             DRT2001
058700           ADD 1 TO WKS-CNT-PARTIDOS-VACIOS                       DRT2001
058800        ELSE                                                      DRT2001
058900           IF WKS-PAR-P1(WKS-IX-PARTIDO) = 0 OR                   DRT2001
059000              WKS-PAR-P2(WKS-IX-PARTIDO) = 0                      DRT2001
059100              MOVE 'C' TO WKS-PAR-ESTADO(WKS-IX-PARTIDO)          DRT2001
059200              IF WKS-PAR-P1(WKS-IX-PARTIDO) NOT = 0               DRT2001
059300                 MOVE WKS-PAR-P1(WKS-IX-PARTIDO) TO               DRT2001
059400                      WKS-PAR-GANADOR(WKS-IX-PARTIDO)             DRT2001
059500              ELSE                                                DRT2001
059600                 MOVE WKS-PAR-P2(WKS-IX-PARTIDO) TO               DRT2001
059700                      WKS-PAR-GANADOR(WKS-IX-PARTIDO)             DRT2001
059800              END-IF                                              DRT2001
059900              ADD 1 TO WKS-CNT-BYES                               DRT2001
060000           END-IF                                                 DRT2001
060100        END-IF                                                    DRT2001
060200     END-IF                                                       DRT2001
060300     IF WKS-PAR-ESTADO(WKS-IX-PARTIDO) = 'C' AND                  DRT2001
060400        WKS-IX-RONDA < WKS-TOTAL-RONDAS AND                       DRT2001
060500        WKS-PAR-GANADOR(WKS-IX-PARTIDO) NOT = 0                   DRT2001
060600        PERFORM 523-AVANZA-GANADOR                                DRT2001
060700     END-IF.                                                      DRT2001
060800 522-PROCESA-UN-PARTIDO-E. EXIT.                                  DRT2001
060900                                                                  DRT2001
061000 523-AVANZA-GANADOR SECTION.                                      DRT2001
061100     COMPUTE WKS-IX-M-DESTINO = (WKS-IX-M + 1) / 2                DRT2001
061200     COMPUTE WKS-IX-PARTIDO-DESTINO =                             DRT2001
061300             WKS-INICIO-RONDA(WKS-IX-RONDA + 1) +                 DRT2001
061400             WKS-IX-M-DESTINO                                     DRT2001
061500     COMPUTE WKS-RESTO = WKS-IX-M - ((WKS-IX-M / 2) * 2)          DRT2001
061600     IF WKS-RESTO = 1                                             DRT2001
061700        MOVE WKS-PAR-GANADOR(WKS-IX-PARTIDO) TO                   DRT2001
061800             WKS-PAR-P1(WKS-IX-PARTIDO-DESTINO)                   DRT2001
061900     ELSE                                                         DRT2001
062000        MOVE WKS-PAR-GANADOR(WKS-IX-PARTIDO) TO                   DRT2001
062100             WKS-PAR-P2(WKS-IX-PARTIDO-DESTINO)                   DRT2001
062200     END-IF.                                                      DRT2001
062300 523-AVANZA-GANADOR-E. EXIT.                                      DRT2001
062400                                                                  DRT2001
062500*--------> GENERACION DE LLAVE TODOS-CONTRA-TODOS                 DRT2001
062600 600-GENERA-ROUND-ROBIN SECTION.                                  DRT2001
062700     MOVE 1 TO WKS-TOTAL-RONDAS                                   DRT2001
062800     MOVE 0 TO WKS-TOTAL-PARTIDOS                                 DRT2001
062900     PERFORM 610-CICLO-I VARYING WKS-IX-OTRO FROM 1 BY 1          DRT2001
063000             UNTIL WKS-IX-OTRO > WKS-TOTAL-ELEGIBLES - 1.         DRT2001
063100 600-GENERA-ROUND-ROBIN-E. EXIT.                                  DRT2001
063200                                                                  DRT2001
063300 610-CICLO-I SECTION.                                             DRT2001
063400     PERFORM 611-CICLO-J VARYING WKS-IX-D                         DRT2001
063500             FROM WKS-IX-OTRO + 1 BY 1                            DRT2001
063600             UNTIL WKS-IX-D > WKS-TOTAL-ELEGIBLES.                DRT2001
063700 610-CICLO-I-E. EXIT.                                             DRT2001
063800                                                                  DRT2001
063900 611-CICLO-J SECTION.                                             DRT2001
064000     ADD 1 TO WKS-TOTAL-PARTIDOS                                  DRT2001
064100     MOVE 1 TO WKS-PAR-RONDA(WKS-TOTAL-PARTIDOS)                  DRT2001
064200     MOVE WKS-TOTAL-PARTIDOS TO                                   DRT2001
064300          WKS-PAR-LOCAL-M(WKS-TOTAL-PARTIDOS)                     DRT2001
064400     MOVE WKS-ELE-ID(WKS-IX-OTRO) TO                              DRT2001
064500          WKS-PAR-P1(WKS-TOTAL-PARTIDOS)                          DRT2001
064600     MOVE WKS-ELE-ID(WKS-IX-D)    TO                              DRT2001
064700          WKS-PAR-P2(WKS-TOTAL-PARTIDOS)                          DRT2001
064800     MOVE 0   TO WKS-PAR-GANADOR(WKS-TOTAL-PARTIDOS)              DRT2001
064900     MOVE 'P' TO WKS-PAR-ESTADO(WKS-TOTAL-PARTIDOS)               DRT2001
065000     MOVE 0   TO WKS-PAR-TABLERO(WKS-TOTAL-PARTIDOS).             DRT2001
065100 611-CICLO-J-E. EXIT.                                             DRT2001
065200                                                                  DRT2001
065300*--------> FORMACION DE PAREJAS POR SORTEO (FORMATO LD)           DRT2001
065400 700-FORMA-EQUIPOS SECTION.                                       DRT2001
065500     COMPUTE WKS-RESTO = WKS-TOTAL-ELEGIBLES -                    DRT2001
065600             ((WKS-TOTAL-ELEGIBLES / 2) * 2)                      DRT2001
065700     IF WKS-RESTO NOT = 0                                         DRT2001
065800        DISPLAY "  NUMERO IMPAR DE JUGADORES PARA PAREJAS "       DRT2001
065900                "- CORRIDA RECHAZADA"                             DRT2001
066000                UPON CONSOLE                                      DRT2001
066100        PERFORM 990-CIERRA-ARCHIVOS                               DRT2001
066200        MOVE 91 TO RETURN-CODE                                    DRT2001
066300        STOP RUN                                                  DRT2001
066400     END-IF                                                       DRT2001
066500     MOVE 0 TO WKS-TOTAL-EQUIPOS                                  DRT2001
066600     PERFORM 701-CICLO-FORMA-EQUIPO VARYING WKS-IX-OTRO FROM      DRT2001
066700             1 BY 2 UNTIL WKS-IX-OTRO > WKS-TOTAL-ELEGIBLES.      DRT2001
066800 700-FORMA-EQUIPOS-E. EXIT.                                       DRT2001
066900                                                                  DRT2001
067000 701-CICLO-FORMA-EQUIPO SECTION.                                  DRT2001
067100     ADD 1 TO WKS-TOTAL-EQUIPOS                                   DRT2001
067200     MOVE WKS-TOTAL-EQUIPOS TO TEM-ID                             DRT2001
067300     MOVE WKS-ELE-ID(WKS-IX-OTRO)     TO TEM-P1-ID                DRT2001
067400     MOVE WKS-ELE-ID(WKS-IX-OTRO + 1) TO TEM-P2-ID                DRT2001
067500     MOVE WKS-ELE-NOMBRE(WKS-IX-OTRO) TO WKS-NOMBRE-ORIGEN        DRT2001
067600     PERFORM 702-EXTRAE-PRIMER-NOMBRE                             DRT2001
067700     MOVE WKS-PRIMER-NOMBRE TO WKS-NOMBRE-EQUIPO-1                DRT2001
067800     MOVE WKS-ELE-NOMBRE(WKS-IX-OTRO + 1) TO                      DRT2001
067900          WKS-NOMBRE-ORIGEN                                       DRT2001
068000     PERFORM 702-EXTRAE-PRIMER-NOMBRE                             DRT2001
068100     MOVE WKS-PRIMER-NOMBRE TO WKS-NOMBRE-EQUIPO-2                DRT2001
068200     STRING WKS-NOMBRE-EQUIPO-1 DELIMITED BY SPACE                DRT2001
068300            ' & '               DELIMITED BY SIZE                 DRT2001
068400            WKS-NOMBRE-EQUIPO-2 DELIMITED BY SPACE                DRT2001
068500            INTO TEM-NAME                                         DRT2001
068600     WRITE REG-EQUIPO                                             DRT2001
068700     IF FS-TEMFIL NOT = 0                                         DRT2001
068800        DISPLAY "ERROR ESCRIBIENDO EQUIPO FS=" FS-TEMFIL          DRT2001
068900                UPON CONSOLE                                      DRT2001
069000        MOVE 91 TO RETURN-CODE                                    DRT2001
069100        STOP RUN                                                  DRT2001
069200     END-IF                                                       DRT2001
069300     MOVE TEM-ID TO WKS-EQUIPO-ID(WKS-TOTAL-EQUIPOS)              DRT2001
069400     MOVE TEM-P1-ID TO WKS-EQUIPO-P1(WKS-TOTAL-EQUIPOS).          DRT2001
069500 701-CICLO-FORMA-EQUIPO-E. EXIT.                                  DRT2001
069600                                                                  DRT2001
069700*     EXTRAE EL PRIMER TOKEN DE UN NOMBRE PARA EL NOMBRE          DRT2001
069800*     DE EQUIPO (HASTA EL PRIMER ESPACIO)                         DRT2001
069900 702-EXTRAE-PRIMER-NOMBRE SECTION.                                DRT2001
070000     MOVE SPACES TO WKS-PRIMER-NOMBRE                             DRT2001
070100     MOVE 0 TO WKS-POS-ESPACIO                                    DRT2001
070200     PERFORM 703-BUSCA-ESPACIO VARYING WKS-IX-D FROM 1 BY 1       DRT2001
070300             UNTIL WKS-IX-D > 30 OR WKS-POS-ESPACIO NOT = 0       DRT2001
070400     IF WKS-POS-ESPACIO = 0 OR WKS-POS-ESPACIO > 15               DRT2001
070500        MOVE WKS-NOMBRE-ORIGEN(1:15) TO WKS-PRIMER-NOMBRE         DRT2001
070600     ELSE                                                         DRT2001
070700        COMPUTE WKS-LARGO-NOMBRE = WKS-POS-ESPACIO - 1            DRT2001
070800        MOVE WKS-NOMBRE-ORIGEN(1:WKS-LARGO-NOMBRE) TO             DRT2001
070900             WKS-PRIMER-NOMBRE                                    DRT2001
071000     END-IF.                                                      DRT2001
071100 702-EXTRAE-PRIMER-NOMBRE-E. EXIT.                                DRT2001
071200                                                                  DRT2001
071300 703-BUSCA-ESPACIO SECTION.                                       DRT2001
071400     IF WKS-NOMBRE-ORIGEN(WKS-IX-D:1) = SPACE AND                 DRT2001
071500        WKS-POS-ESPACIO = 0                                       DRT2001
071600        MOVE WKS-IX-D TO WKS-POS-ESPACIO                          DRT2001
071700     END-IF.                                                      DRT2001
071800 703-BUSCA-ESPACIO-E. EXIT.                                       DRT2001
071900                                                                  DRT2001
072000*--------> ESCRITURA DE LA LLAVE GENERADA                         DRT2001
072100 900-ESCRIBE-PARTIDOS SECTION.                                    DRT2001
072200     PERFORM 901-ESCRIBE-UN-PARTIDO VARYING WKS-IX-PARTIDO        DRT2001
072300             FROM 1 BY 1                                          DRT2001
072400             UNTIL WKS-IX-PARTIDO > WKS-TOTAL-PARTIDOS.           DRT2001
072500 900-ESCRIBE-PARTIDOS-E. EXIT.                                    DRT2001
072600                                                                  DRT2001
072700 901-ESCRIBE-UN-PARTIDO SECTION.                                  DRT2001
072800     MOVE TRN-ID TO MAT-TOURNAMENT-ID                             DRT2001
072900     MOVE WKS-PAR-RONDA(WKS-IX-PARTIDO) TO MAT-ROUND-NO           DRT2001
073000     MOVE WKS-IX-PARTIDO TO MAT-MATCH-NO                          DRT2001
073100     PERFORM 902-ARMA-POSICION-LLAVE                              DRT2001
073200     IF WKS-MODO-EQUIPO = 'Y'                                     DRT2001
073300        MOVE 0 TO MAT-P1-ID                                       DRT2001
073400        MOVE 0 TO MAT-P2-ID                                       DRT2001
073500        MOVE WKS-PAR-P1(WKS-IX-PARTIDO) TO MAT-TEAM1-ID           DRT2001
073600        MOVE WKS-PAR-P2(WKS-IX-PARTIDO) TO MAT-TEAM2-ID           DRT2001
073700        MOVE WKS-PAR-GANADOR(WKS-IX-PARTIDO) TO                   DRT2001
073800            MAT-WINNER-TEAM-ID                                    DRT2001
073900        MOVE 0 TO MAT-WINNER-ID                                   DRT2001
074000        IF WKS-PAR-GANADOR(WKS-IX-PARTIDO) NOT = 0                DRT2001
074100           PERFORM 903-BUSCA-PRIMER-MIEMBRO                       DRT2001
074200        END-IF                                                    DRT2001
074300     ELSE                                                         DRT2001
074400        MOVE WKS-PAR-P1(WKS-IX-PARTIDO) TO MAT-P1-ID              DRT2001
074500        MOVE WKS-PAR-P2(WKS-IX-PARTIDO) TO MAT-P2-ID              DRT2001
074600        MOVE 0 TO MAT-TEAM1-ID                                    DRT2001
074700        MOVE 0 TO MAT-TEAM2-ID                                    DRT2001
074800        MOVE WKS-PAR-GANADOR(WKS-IX-PARTIDO) TO                   DRT2001
074900            MAT-WINNER-ID                                         DRT2001
075000        MOVE 0 TO MAT-WINNER-TEAM-ID                              DRT2001
075100     END-IF                                                       DRT2001
075200     MOVE WKS-PAR-ESTADO(WKS-IX-PARTIDO) TO MAT-STATUS            DRT2001
075300     MOVE 0 TO MAT-BOARD-NO                                       DRT2001
075400     WRITE REG-PARTIDO                                            DRT2001
075500     IF FS-MATFIL NOT = 0                                         DRT2001
075600        DISPLAY "ERROR ESCRIBIENDO PARTIDO FS=" FS-MATFIL         DRT2001
075700                UPON CONSOLE                                      DRT2001
075800        MOVE 91 TO RETURN-CODE                                    DRT2001
075900        STOP RUN                                                  DRT2001
076000     END-IF.                                                      DRT2001
076100 901-ESCRIBE-UN-PARTIDO-E. EXIT.                                  DRT2001
076200                                                                  DRT2001
076300 902-ARMA-POSICION-LLAVE SECTION.                                 DRT2001
076400     EVALUATE TRUE                                                DRT2001
076500       WHEN TRN-FORMAT = 'RR'                                     DRT2001
076600          MOVE 'RR' TO MAT-POS-PREFIJO                            DRT2001
076700          MOVE 0    TO MAT-POS-RONDA                              DRT2001
076800          MOVE 'M'  TO MAT-POS-LETRA-M                            DRT2001
076900          MOVE WKS-IX-PARTIDO TO MAT-POS-PARTIDO                  DRT2001
077000       WHEN TRN-FORMAT = 'DE'                                     DRT2001
077100          MOVE 'WR' TO MAT-POS-PREFIJO                            DRT2001
077200          MOVE WKS-PAR-RONDA(WKS-IX-PARTIDO) TO                   DRT2001
077300              MAT-POS-RONDA                                       DRT2001
077400          MOVE 'M'  TO MAT-POS-LETRA-M                            DRT2001
077500          MOVE WKS-PAR-LOCAL-M(WKS-IX-PARTIDO) TO                 DRT2001
077600              MAT-POS-PARTIDO                                     DRT2001
077700       WHEN OTHER                                                 DRT2001
077800          MOVE 'R-' TO MAT-POS-PREFIJO                            DRT2001
077900          MOVE WKS-PAR-RONDA(WKS-IX-PARTIDO) TO                   DRT2001
078000              MAT-POS-RONDA                                       DRT2001
078100          MOVE 'M'  TO MAT-POS-LETRA-M                            DRT2001
078200          MOVE WKS-PAR-LOCAL-M(WKS-IX-PARTIDO) TO                 DRT2001
078300              MAT-POS-PARTIDO                                     DRT2001
078400     END-EVALUATE.                                                DRT2001
078500 902-ARMA-POSICION-LLAVE-E. EXIT.                                 DRT2001
078600                                                                  DRT2001
078700 903-BUSCA-PRIMER-MIEMBRO SECTION.                                DRT2001
078800     MOVE WKS-EQUIPO-P1(WKS-PAR-GANADOR(WKS-IX-PARTIDO)) TO       DRT2001
078900          MAT-WINNER-ID.                                          DRT2001
079000 903-BUSCA-PRIMER-MIEMBRO-E. EXIT.                                DRT2001
079100                                                                  DRT2001
079200*--------> REPORTE DE LLAVES POR RONDA                            DRT2001
079300 810-IMPRIME-LLAVES SECTION.                                      DRT2001
079400     PERFORM 811-IMPRIME-UNA-RONDA VARYING WKS-IX-RONDA FROM      DRT2001
079500             1 BY 1 UNTIL WKS-IX-RONDA > WKS-TOTAL-RONDAS.        DRT2001
079600 810-IMPRIME-LLAVES-E. EXIT.                                      DRT2001
079700                                                                  DRT2001
079800 811-IMPRIME-UNA-RONDA SECTION.                                   DRT2001
079900     COMPUTE WKS-RONDAS-DESDE-FINAL = WKS-TOTAL-RONDAS -          DRT2001
080000             WKS-IX-RONDA + 1                                     DRT2001
080100     IF TRN-FORMAT = 'SE' AND WKS-RONDAS-DESDE-FINAL <= 3         DRT2001
080200        DISPLAY "---- RONDA " WKS-IX-RONDA " ("                   DRT2001
080300                TRF-NOMBRE(WKS-RONDAS-DESDE-FINAL) ") ----"       DRT2001
080400     ELSE                                                         DRT2001
080500        DISPLAY "---- RONDA " WKS-IX-RONDA " ----"                DRT2001
080600     END-IF                                                       DRT2001
080700     PERFORM 812-IMPRIME-UN-PARTIDO VARYING WKS-IX-PARTIDO        DRT2001
080800             FROM 1 BY 1                                          DRT2001
080900             UNTIL WKS-IX-PARTIDO > WKS-TOTAL-PARTIDOS.           DRT2001
081000 811-IMPRIME-UNA-RONDA-E. EXIT.                                   DRT2001
081100                                                                  DRT2001
081200 812-IMPRIME-UN-PARTIDO SECTION.                                  DRT2001
081300     IF WKS-PAR-RONDA(WKS-IX-PARTIDO) = WKS-IX-RONDA              DRT2001
081400        DISPLAY "PARTIDO " WKS-IX-PARTIDO                         DRT2001
081500                " POS1=" WKS-PAR-P1(WKS-IX-PARTIDO)               DRT2001
081600                " POS2=" WKS-PAR-P2(WKS-IX-PARTIDO)               DRT2001
081700                " ESTADO=" WKS-PAR-ESTADO(WKS-IX-PARTIDO)         DRT2001
081800                " GANADOR=" WKS-PAR-GANADOR(WKS-IX-PARTIDO)       DRT2001
081900     END-IF.                                                      DRT2001
082000 812-IMPRIME-UN-PARTIDO-E. EXIT.                                  DRT2001
082100                                                                  DRT2001
082200*--------> TOTALES DE CONTROL                                     DRT2001
082300 800-ESCRIBE-TOTALES SECTION.                                     DRT2001
082400     DISPLAY ">>>>>>>> CONTROL DE LA CORRIDA <<<<<<<<"            DRT2001
082500     DISPLAY "||  JUGADORES LEIDOS      : ("                      DRT2001
082600         WKS-TOTAL-LEIDOS ")"                                     DRT2001
082700     DISPLAY "||  JUGADORES ELEGIBLES   : ("                      DRT2001
082800         WKS-TOTAL-ELEGIBLES ")"                                  DRT2001
082900     DISPLAY "||  EQUIPOS FORMADOS      : ("                      DRT2001
083000         WKS-TOTAL-EQUIPOS ")"                                    DRT2001
083100     DISPLAY "||  RONDAS GENERADAS      : ("                      DRT2001
083200         WKS-TOTAL-RONDAS ")"                                     DRT2001
083300     DISPLAY "||  PARTIDOS CREADOS      : ("                      DRT2001
083400         WKS-TOTAL-PARTIDOS ")"                                   DRT2001
083500     DISPLAY "||  BYES COMPLETADOS      : ("                      DRT2001
083600         WKS-CNT-BYES ")"                                         DRT2001
083700     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<".      DRT2001
083800 800-ESCRIBE-TOTALES-E. EXIT.                                     DRT2001
083900                                                                  DRT2001
084000*                  ----- CIERRE DE ARCHIVOS -----                 DRT2001
084100 990-CIERRA-ARCHIVOS SECTION.                                     DRT2001
084200     CLOSE CFGFIL                                                 DRT2001
084300     CLOSE PLYFIL                                                 DRT2001
084400     CLOSE MATFIL                                                 DRT2001
084500     CLOSE TEMFIL.                                                DRT2001
084600 990-CIERRA-ARCHIVOS-E. EXIT.                                     DRT2001
