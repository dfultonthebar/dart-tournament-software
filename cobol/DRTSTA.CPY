000100      *-----------------------------------------------------------DRTSTA  
000200      *   LINEA DE ESTADISTICAS DE JUGADOR  (ARCHIVO STAFIL)      DRTSTA  
000300      *   REPORTE IMPRESO - LONGITUD 62                           DRTSTA  
000400      *-----------------------------------------------------------DRTSTA  
000500       01  REG-ESTADISTICA.                                       DRTSTA  
000600           02  STA-PLAYER-ID                PIC 9(04).            DRTSTA  
000700           02  STA-NAME                     PIC X(30).            DRTSTA  
000800           02  STA-DARTS-THROWN             PIC 9(05).            DRTSTA  
000900           02  STA-TOTAL-SCORE              PIC 9(06).            DRTSTA  
001000           02  STA-HIGH-TURN                PIC 9(03).            DRTSTA  
001100           02  STA-DOUBLES-HIT              PIC 9(04).            DRTSTA  
001200           02  STA-TRIPLES-HIT              PIC 9(04).            DRTSTA  
001300           02  STA-AVERAGE                  PIC 9(03)V99.         DRTSTA  
001400           02  FILLER                       PIC X(01).            DRTSTA  
