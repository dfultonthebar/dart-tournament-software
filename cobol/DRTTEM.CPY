000100      *-----------------------------------------------------------DRTTEM  
000200      *   REGISTRO DE EQUIPO (PAREJA DE SORTEO)  (ARCHIVO TEMFIL) DRTTEM  
000300      *   SOLO PARA TORNEOS LD - LONGITUD 50                      DRTTEM  
000400      *-----------------------------------------------------------DRTTEM  
000500       01  REG-EQUIPO.                                            DRTTEM  
000600           02  TEM-ID                       PIC 9(04).            DRTTEM  
000700           02  TEM-P1-ID                    PIC 9(04).            DRTTEM  
000800           02  TEM-P2-ID                    PIC 9(04).            DRTTEM  
000900           02  TEM-NAME                     PIC X(30).            DRTTEM  
001000           02  FILLER                       PIC X(08).            DRTTEM  
