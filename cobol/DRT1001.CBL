000100************************************************************      DRT1001
000200* FECHA       : 14/03/1991                                        DRT1001
000300* PROGRAMADOR : JORGE LUIS PACHECO MEZA (JLPM)                    DRT1001
000400* APLICACION  : TORNEOS DE DARDOS                                 DRT1001
000500* PROGRAMA    : DRT1001                                           DRT1001
000600* TIPO        : BATCH                                             DRT1001
000700* DESCRIPCION : TOMA LA CONFIGURACION DEL TORNEO Y LA NOMINA      DRT1001
000800*             : DE JUGADORES, LEE LOS TIROS REGISTRADOS EN        DRT1001
000900*             : ORDEN DE TURNO Y LOS VALIDA Y PUNTEA SEGUN        DRT1001
001000*             : LAS REGLAS DEL JUEGO CONFIGURADO (301/501,        DRT1001
001100*             : CRICKET, MATA-MATA, RELOJ, ASESINO, SHANGHAI      DRT1001
001200*             : O BEISBOL), LLEVANDO CONTEO DE LEGS Y SETS Y      DRT1001
001300*             : ESCRIBIENDO AL FINAL LAS ESTADISTICAS POR         DRT1001
001400*             : JUGADOR                                           DRT1001
001500* ARCHIVOS    : CFGFIL=E, PLYFIL=E, THRFIL=E, STAFIL=S            DRT1001
001600* ACCION (ES) : E=ENTRADA, S=SALIDA                               DRT1001
001700* INSTALADO   : 14/03/1991                                        DRT1001
001800* BPM/RATIONAL: 231405                                            DRT1001
001900* NOMBRE      : MOTOR DE REGLAS Y PUNTEO DE TIROS                 DRT1001
002000************************************************************      DRT1001
002100*                 B I T A C O R A   D E   C A M B I O S           DRT1001
002200************************************************************      DRT1001
002300* 14/03/1991  JLPM  231405  VERSION ORIGINAL - SOLO 301/501       DRT1001
002400* 02/05/1991  JLPM  231405  SE AGREGA VALIDACION DE DOBLE-IN      DRT1001
002500*                           Y DOBLE-OUT                           DRT1001
002600* 21/08/1991  JLPM  232011  SE AGREGA EL JUEGO DE CRICKET         DRT1001
002700* 19/11/1991  JLPM  232011  SE AGREGA VARIANTE MATA-MATA          DRT1001
002800* 06/02/1992  AGST  233350  SE AGREGA EL JUEGO RELOJ (1 AL        DRT1001
002900*                           20 Y BULL)                            DRT1001
003000* 30/06/1992  AGST  233350  CORRIGE OBJETIVO BULL DESPUES         DRT1001
003100*                           DE SEGMENTO 20                        DRT1001
003200* 15/10/1992  AGST  234102  SE AGREGA EL JUEGO ASESINO            DRT1001
003300* 11/01/1993  JLPM  234102  CORRIGE CONTEO DE VIDAS EN            DRT1001
003400*                           ASESINO                               DRT1001
003500* 04/05/1993  AGST  235011  SE AGREGA EL JUEGO SHANGHAI           DRT1001
003600* 27/09/1993  AGST  235011  SHANGHAI INSTANTANEO CON 1-2-3        DRT1001
003700* 08/02/1994  JLPM  235877  SE AGREGA EL JUEGO DE BEISBOL         DRT1001
003800* 19/07/1994  JLPM  235877  BEISBOL NO DETERMINA GANADOR EN       DRT1001
003900*                           EL MOTOR, SOLO ACUMULA                DRT1001
004000* 02/12/1994  AGST  236540  SE AGREGA SUGERENCIA DE CIERRE        DRT1001
004100*                           DE 301/501                            DRT1001
004200* 25/04/1995  AGST  236540  AMPLIA SUGERENCIAS A 160-170          DRT1001
004300* 13/09/1995  JLPM  237122  SE AGREGA PROGRESION DE LEGS Y        DRT1001
004400*                           SETS                                  DRT1001
004500* 07/02/1996  JLPM  237122  REINICIA ESTADO POR JUEGO AL          DRT1001
004600*                           CERRARSE UN LEG, CONSERVANDO          DRT1001
004700*                           LEGS/SETS                             DRT1001
004800* 18/06/1996  AGST  238044  SE AGREGAN ESTADISTICAS POR           DRT1001
004900*                           JUGADOR (PROMEDIO POR DARDO           DRT1001
005000*                           REDONDEADO)                           DRT1001
005100* 29/10/1996  AGST  238044  CORRIGE PROMEDIO CUANDO NO HAY        DRT1001
005200*                           TIROS REGISTRADOS                     DRT1001
005300* 14/02/1997  JLPM  238900  CUT-THROAT REPARTE PUNTOS EXTRA       DRT1001
005400*                           A TODO RIVAL QUE NO HAYA CERRADO      DRT1001
005500* 20/07/1997  CEBL  239215  REVISION GENERAL PARA EL CIERRE       DRT1001
005600*                           DE PERIODO - SIN CAMBIOS DE           DRT1001
005700*                           NEGOCIO                               DRT1001
005800* 11/12/1997  CEBL  239215  AGREGA CONTROL DE TIROS               DRT1001
005900*                           INVALIDOS                             DRT1001
006000* 09/04/1998  CEBL  239980  AJUSTE DE CAMPO DE FECHA A 4          DRT1001
006100*                           DIGITOS DE ANIO (PROYECTO             DRT1001
006200*                           AÑO 2000)                            DRT1001
006300* 23/09/1998  CEBL  239980  VALIDACION DE ANIO 2000 EN            DRT1001
006400*                           ENCABEZADOS                           DRT1001
006500* 05/01/1999  CEBL  240117  CIERRE DE CERTIFICACION Y2K           DRT1001
006600* 17/06/1999  AGST  240560  SE AGREGA BANDERA UPSI PARA           DRT1001
006700*                           BITACORA DE AUDITORIA DETALLADA       DRT1001
006800*                           (OPCIONAL)                            DRT1001
006900* 22/11/1999  AGST  240560  DOCUMENTA USO DE LA BANDERA           DRT1001
007000*                           UPSI-0                                DRT1001
007100* 08/03/2001  MFOC  241890  REVISION DE ESTILO Y COMENTARIOS      DRT1001
007200* 14/08/2002  MFOC  242315  CORRIGE LIMITE DE JUGADORES A 64      DRT1001
007300* 19/01/2003  MFOC  242315  AGREGA BUSQUEDA DE SOBREVIVIENTE      DRT1001
007400*                           EN EL JUEGO ASESINO PARA LA           DRT1001
007500*                           PROGRESION DE LEG CUANDO QUEDA        DRT1001
007600*                           UN SOLO JUGADOR                       DRT1001
007700* 11/09/2004  CEBL  242890  CORRIGE COMPARACION TRUNCADA EN       DRT1001
007800*                           244-PRUEBA-UN-DARDO-RELOJ (OBJETIVO   DRT1001
007900*                           DE RELOJ NO SE ACTUALIZABA) Y EN      DRT1001
008000*                           253-BATALLA-UN-TURNO (CHEQUEO DE      DRT1001
008100*                           DOBLE DE NUMERO PROPIO EN ASESINO)    DRT1001
008200* 25/09/2004  CEBL  242894  100-MAIN AGRUPA EL ARRANQUE EN UN     DRT1001
008300*                           SOLO PERFORM THRU; 200-PROCESA-TIROS  DRT1001
008400*                           PASA A CICLO DE LECTURA POR GO TO     DRT1001
008500*                           (ANTES ERA PERFORM UNTIL)             DRT1001
008600************************************************************      DRT1001
008700 IDENTIFICATION DIVISION.                                         DRT1001
008800 PROGRAM-ID.                     DRT1001.                         DRT1001
008900 AUTHOR.                         JORGE LUIS PACHECO MEZA.         DRT1001
009000 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS.        DRT1001
009100 DATE-WRITTEN.                   14/03/1991.                      DRT1001
009200 DATE-COMPILED.                                                   DRT1001
009300 SECURITY.                       USO INTERNO - CONFIDENCIAL.      DRT1001
009400 ENVIRONMENT DIVISION.                                            DRT1001
009500 CONFIGURATION SECTION.                                           DRT1001
009600 SPECIAL-NAMES.                                                   DRT1001
009700     C01 IS TOP-OF-FORM                                           DRT1001
009800     CLASS CLASE-SEGMENTO-VALIDO IS '0' THRU '9'                  DRT1001
009900     UPSI-0 ON  STATUS IS WKS-BANDERA-BITACORA-DETALLE            DRT1001
010000     UPSI-0 OFF STATUS IS WKS-BANDERA-SIN-DETALLE.                DRT1001
010100 INPUT-OUTPUT SECTION.                                            DRT1001
010200 FILE-CONTROL.                                                    DRT1001
010300     SELECT CFGFIL ASSIGN TO CFGFIL                               DRT1001
010400                   FILE STATUS IS FS-CFGFIL.                      DRT1001
010500     SELECT PLYFIL ASSIGN TO PLYFIL                               DRT1001
010600                   FILE STATUS IS FS-PLYFIL.                      DRT1001
010700     SELECT THRFIL ASSIGN TO THRFIL                               DRT1001
010800                   FILE STATUS IS FS-THRFIL.                      DRT1001
010900     SELECT STAFIL ASSIGN TO STAFIL                               DRT1001
011000                   FILE STATUS IS FS-STAFIL.                      DRT1001
011100 DATA DIVISION.                                                   DRT1001
011200 FILE SECTION.                                                    DRT1001
011300*   PARAMETROS DEL TORNEO (1 REGISTRO)                            DRT1001
011400 FD CFGFIL.                                                       DRT1001
011500     COPY DRTCFG.                                                 DRT1001
011600*   NOMINA DE JUGADORES INSCRITOS                                 DRT1001
011700 FD PLYFIL.                                                       DRT1001
011800     COPY DRTPLY.                                                 DRT1001
011900*   TIROS REGISTRADOS EN ORDEN DE TURNO                           DRT1001
012000 FD THRFIL.                                                       DRT1001
012100     COPY DRTTHR.                                                 DRT1001
012200*   REPORTE DE ESTADISTICAS POR JUGADOR                           DRT1001
012300 FD STAFIL.                                                       DRT1001
012400     COPY DRTSTA.                                                 DRT1001
012500 WORKING-STORAGE SECTION.                                         DRT1001
012600************************************************************      DRT1001
012700*              VARIABLES DE ESTATUS DE ARCHIVOS                   DRT1001
012800************************************************************      DRT1001
012900 01  WKS-FS-STATUS.                                               DRT1001
013000     02  FS-CFGFIL                PIC 9(02) VALUE ZEROES.         DRT1001
013100     02  FS-PLYFIL                PIC 9(02) VALUE ZEROES.         DRT1001
013200     02  FS-THRFIL                PIC 9(02) VALUE ZEROES.         DRT1001
013300     02  FS-STAFIL                PIC 9(02) VALUE ZEROES.         DRT1001
013400     02  FILLER                   PIC X(01) VALUE SPACE.          DRT1001
013500************************************************************      DRT1001
013600*              BANDERAS Y CONMUTADORES DEL PROGRAMA               DRT1001
013700************************************************************      DRT1001
013800 01  WKS-BANDERAS.                                                DRT1001
013900     02  WKS-FIN-JUGADORES        PIC X(01) VALUE 'N'.            DRT1001
014000         88  SI-FIN-JUGADORES               VALUE 'Y'.            DRT1001
014100     02  WKS-BANDERA-BITACORA-DETALLE PIC X(01) VALUE 'N'.        DRT1001
014200     02  WKS-BANDERA-SIN-DETALLE  PIC X(01) VALUE 'Y'.            DRT1001
014300     02  WKS-TIRO-VALIDO          PIC X(01) VALUE 'Y'.            DRT1001
014400         88  SI-TIRO-VALIDO                 VALUE 'Y'.            DRT1001
014500     02  WKS-BUST-TURNO           PIC X(01) VALUE 'N'.            DRT1001
014600         88  SI-BUST-TURNO                  VALUE 'Y'.            DRT1001
014700     02  WKS-GANO-TURNO           PIC X(01) VALUE 'N'.            DRT1001
014800         88  SI-GANO-TURNO                  VALUE 'Y'.            DRT1001
014900     02  WKS-ES-CUTTHROAT         PIC X(01) VALUE 'N'.            DRT1001
015000     02  WKS-FASE-KILLER          PIC X(01) VALUE 'S'.            DRT1001
015100         88  FASE-SELECCION                 VALUE 'S'.            DRT1001
015200         88  FASE-BATALLA                   VALUE 'B'.            DRT1001
015300     02  WKS-GANA-CANDIDATO       PIC X(01) VALUE 'Y'.            DRT1001
015400     02  WKS-TODOS-TIENEN         PIC X(01) VALUE 'Y'.            DRT1001
015500     02  FILLER                   PIC X(01) VALUE SPACE.          DRT1001
015600 01  WKS-TIPO-JUEGO               PIC X(02) VALUE SPACES.         DRT1001
015700     88  ES-X01-301                         VALUE '01'.           DRT1001
015800     88  ES-X01-501                         VALUE '51'.           DRT1001
015900     88  ES-CUALQUIER-X01                   VALUE '01' '51'.      DRT1001
016000     88  ES-CRICKET-FAMILIA                 VALUE 'CR' 'CC'.      DRT1001
016100     88  ES-RELOJ                           VALUE 'RC'.           DRT1001
016200     88  ES-ASESINO                         VALUE 'KI'.           DRT1001
016300     88  ES-SHANGHAI                        VALUE 'SH'.           DRT1001
016400     88  ES-BEISBOL                         VALUE 'BB'.           DRT1001
016500************************************************************      DRT1001
016600*              CONTADORES Y SUBINDICES DE TRABAJO                 DRT1001
016700************************************************************      DRT1001
016800 01  WKS-CONTADORES.                                              DRT1001
016900     02  WKS-TOTAL-JUGADORES      PIC 9(04) COMP VALUE ZERO.      DRT1001
017000     02  WKS-JUGADORES-VIVOS      PIC 9(04) COMP VALUE ZERO.      DRT1001
017100     02  WKS-CNT-LEIDOS           PIC 9(07) COMP VALUE ZERO.      DRT1001
017200     02  WKS-CNT-VALIDOS          PIC 9(07) COMP VALUE ZERO.      DRT1001
017300     02  WKS-CNT-INVALIDOS        PIC 9(07) COMP VALUE ZERO.      DRT1001
017400     02  WKS-CNT-BUSTS            PIC 9(07) COMP VALUE ZERO.      DRT1001
017500     02  WKS-CNT-GANADORES        PIC 9(07) COMP VALUE ZERO.      DRT1001
017600     02  WKS-IX-JUG               PIC 9(04) COMP VALUE ZERO.      DRT1001
017700     02  WKS-IX-OTRO              PIC 9(04) COMP VALUE ZERO.      DRT1001
017800     02  WKS-IX-GANADOR           PIC 9(04) COMP VALUE ZERO.      DRT1001
017900     02  WKS-IX-D                 PIC 9(02) COMP VALUE ZERO.      DRT1001
018000     02  WKS-IX-MARCA             PIC 9(02) COMP VALUE ZERO.      DRT1001
018100     02  WKS-CLAVE-BUSCADA        PIC 9(04) COMP VALUE ZERO.      DRT1001
018200     02  WKS-CLAVE-BUSCADA-KILLER PIC 9(02) COMP VALUE ZERO.      DRT1001
018300     02  FILLER                   PIC X(01) VALUE SPACE.          DRT1001
018400************************************************************      DRT1001
018500*              VARIABLES DE TRABAJO POR TIRO                      DRT1001
018600************************************************************      DRT1001
018700 01  WKS-VARIABLES-TIRO.                                          DRT1001
018800     02  WKS-TOTAL-TIRO           PIC 9(03) COMP VALUE ZERO.      DRT1001
018900     02  WKS-CNT-DOBLES-TIRO      PIC 9(01) COMP VALUE ZERO.      DRT1001
019000     02  WKS-CNT-TRIPLES-TIRO     PIC 9(01) COMP VALUE ZERO.      DRT1001
019100     02  WKS-SCORE-INICIO-TURNO   PIC 9(03)      VALUE ZERO.      DRT1001
019200     02  WKS-NUEVO-SCORE          PIC S9(04)     VALUE ZERO.      DRT1001
019300     02  WKS-SUGERENCIA           PIC X(20)      VALUE SPACE      DRT1001
019400     02  WKS-EXTRA-MARCAS         PIC 9(01) COMP VALUE ZERO.      DRT1001
019500     02  WKS-MARCAS-NUEVAS        PIC 9(02) COMP VALUE ZERO.      DRT1001
019600     02  WKS-PUNTOS-EXTRA         PIC 9(04) COMP VALUE ZERO.      DRT1001
019700     02  WKS-NUMERO-DARDO         PIC 9(02) COMP VALUE ZERO.      DRT1001
019800     02  WKS-SHANGHAI-S           PIC X(01)      VALUE 'N'.       DRT1001
019900     02  WKS-SHANGHAI-D           PIC X(01)      VALUE 'N'.       DRT1001
020000     02  WKS-SHANGHAI-T           PIC X(01)      VALUE 'N'.       DRT1001
020100     02  WKS-INICIADO-TENTATIVO   PIC X(01)      VALUE 'N'.       DRT1001
020200     02  WKS-PUNTOS-ACUM-TENTATIVO PIC 9(03) COMP VALUE ZERO      DRT1001
020300     02  FILLER                   PIC X(01) VALUE SPACE.          DRT1001
020400************************************************************      DRT1001
020500*   REDEFINES 1 - MARCAS DE CRICKET VISTAS COMO UN SOLO           DRT1001
020600*   NUMERO, PARA DETECTAR DE UNA VEZ LOS 7 CERRADOS               DRT1001
020700*   (=3333333)                                                    DRT1001
020800************************************************************      DRT1001
020900 01  WKS-MARCAS-CHEQUEO.                                          DRT1001
021000     02  WKS-MC-MARCA             PIC 9(01) OCCURS 7 TIMES.       DRT1001
021100 01  WKS-MARCAS-CHEQUEO-R REDEFINES WKS-MARCAS-CHEQUEO.           DRT1001
021200     02  WKS-MC-FLAT              PIC 9(07).                      DRT1001
021300************************************************************      DRT1001
021400*   REDEFINES 2 - FECHA DE PROCESO DESCOMPUESTA PARA EL           DRT1001
021500*   ENCABEZADO DE CORRIDA Y LA BITACORA DE AUDITORIA              DRT1001
021600************************************************************      DRT1001
021700 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.         DRT1001
021800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.             DRT1001
021900     02  WKS-FP-ANIO              PIC 9(04).                      DRT1001
022000     02  WKS-FP-MES               PIC 9(02).                      DRT1001
022100     02  WKS-FP-DIA               PIC 9(02).                      DRT1001
022200************************************************************      DRT1001
022300*   REDEFINES 3 - TABLA DE LOS 7 NUMEROS DE CRICKET, AL           DRT1001
022400*   ESTILO DE LAS TABLAS DE CONSTANTES DE LA CASA (VER            DRT1001
022500*   TABLA-DIAS)                                                   DRT1001
022600************************************************************      DRT1001
022700 01  TABLA-NUMEROS-CRICKET.                                       DRT1001
022800     02  FILLER                   PIC X(14)                       DRT1001
022900             VALUE '15161718192025'.                              DRT1001
023000 01  TABLA-NUMEROS-CRICKET-R                                      DRT1001
023100         REDEFINES TABLA-NUMEROS-CRICKET.                         DRT1001
023200     02  TNC-NUMERO               PIC 99 OCCURS 7 TIMES.          DRT1001
023300************************************************************      DRT1001
023400*              TABLA DE ESTADO POR JUGADOR (TODOS LOS             DRT1001
023500*              JUEGOS)                                            DRT1001
023600************************************************************      DRT1001
023700 01  WKS-TAB-JUGADORES.                                           DRT1001
023800     02  WKS-JUG OCCURS 64 TIMES.                                 DRT1001
023900         03  WKS-JUG-ID           PIC 9(04).                      DRT1001
024000         03  WKS-JUG-NOMBRE       PIC X(30).                      DRT1001
024100         03  WKS-JUG-SCORE        PIC 9(03).                      DRT1001
024200         03  WKS-JUG-INICIADO     PIC X(01).                      DRT1001
024300             88  JUG-YA-INICIO              VALUE 'Y'.            DRT1001
024400         03  WKS-JUG-LEGS         PIC 9(02) COMP.                 DRT1001
024500         03  WKS-JUG-SETS         PIC 9(02) COMP.                 DRT1001
024600         03  WKS-JUG-GANO-PARTIDO PIC X(01).                      DRT1001
024700         03  WKS-JUG-MARCAS       PIC 9(01) OCCURS 7 TIMES.       DRT1001
024800         03  WKS-JUG-PTS-CRICKET  PIC 9(04) COMP.                 DRT1001
024900         03  WKS-JUG-OBJETIVO     PIC 9(02) COMP.                 DRT1001
025000         03  WKS-JUG-NUMERO-KILLER PIC 9(02) COMP.                DRT1001
025100         03  WKS-JUG-ES-KILLER    PIC X(01).                      DRT1001
025200         03  WKS-JUG-VIDAS        PIC 9(01) COMP.                 DRT1001
025300         03  WKS-JUG-ELIMINADO    PIC X(01).                      DRT1001
025400         03  WKS-JUG-RONDA-SHANGHAI PIC 9(02) COMP.               DRT1001
025500         03  WKS-JUG-PTS-SHANGHAI PIC 9(04) COMP.                 DRT1001
025600         03  WKS-JUG-RONDA-BEISBOL PIC 9(01) COMP.                DRT1001
025700         03  WKS-JUG-INNINGS      PIC 9(03) OCCURS 9 TIMES.       DRT1001
025800         03  WKS-JUG-PTS-BEISBOL  PIC 9(04) COMP.                 DRT1001
025900         03  WKS-JUG-DARDOS       PIC 9(05) COMP.                 DRT1001
026000         03  WKS-JUG-PUNTOS-TOTAL PIC 9(06) COMP.                 DRT1001
026100         03  WKS-JUG-TURNO-MAYOR  PIC 9(03) COMP.                 DRT1001
026200         03  WKS-JUG-DOBLES       PIC 9(04) COMP.                 DRT1001
026300         03  WKS-JUG-TRIPLES      PIC 9(04) COMP.                 DRT1001
026400         03  FILLER               PIC X(02).                      DRT1001
026500************************************************************      DRT1001
026600*     NUMEROS YA RECLAMADOS EN LA FASE DE SELECCION DE            DRT1001
026700*     ASESINO                                                     DRT1001
026800************************************************************      DRT1001
026900 01  WKS-NUMEROS-TOMADOS.                                         DRT1001
027000     02  WKS-NT-NUMERO            PIC X(01) OCCURS 20 TIMES.      DRT1001
027100     02  FILLER                   PIC X(01) VALUE SPACE.          DRT1001
027200************************************************************      DRT1001
027300*              CALCULO DEL PROMEDIO POR DARDO                     DRT1001
027400************************************************************      DRT1001
027500 01  WKS-PROMEDIO-CALC.                                           DRT1001
027600     02  WKS-PROM-DECIMAL         PIC 9(03)V99 VALUE ZERO.        DRT1001
027700     02  FILLER                   PIC X(01) VALUE SPACE.          DRT1001
027800************************************************************      DRT1001
027900 PROCEDURE DIVISION.                                              DRT1001
028000************************************************************      DRT1001
028100*               S E C C I O N    P R I N C I P A L                DRT1001
028200************************************************************      DRT1001
028300 100-MAIN SECTION.                                                DRT1001
028400*     ARRANQUE: ENCABEZADO, APERTURA, CONFIGURACION Y CARGA       DRT1001
028500*     DE JUGADORES SE EJECUTAN SIEMPRE EN ESTE ORDEN Y EN         DRT1001
028600*     UNA SOLA PASADA - SE CUBREN CON UN SOLO PERFORM THRU        DRT1001
028700     PERFORM 105-MUESTRA-ENCABEZADO THRU 130-CARGA-JUGADORES-E    DRT1001
028800     PERFORM 200-PROCESA-TIROS                                    DRT1001
028900     PERFORM 500-ESCRIBE-ESTADISTICAS                             DRT1001
029000     PERFORM 900-CIERRA-ARCHIVOS                                  DRT1001
029100     STOP RUN.                                                    DRT1001
029200 100-MAIN-E. EXIT.                                                DRT1001
029300                                                                  DRT1001
029400 105-MUESTRA-ENCABEZADO SECTION.                                  DRT1001
029500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD                  DRT1001
029600     DISPLAY "***** DRT1001 - REGLAS Y PUNTEO DE TIROS *****"     DRT1001
029700     DISPLAY "***** FECHA DE PROCESO : " WKS-FP-ANIO "/"          DRT1001
029800             WKS-FP-MES "/" WKS-FP-DIA " *****".                  DRT1001
029900 105-MUESTRA-ENCABEZADO-E. EXIT.                                  DRT1001
030000                                                                  DRT1001
030100*                ----- APERTURA DE ARCHIVOS -----                 DRT1001
030200 110-ABRE-ARCHIVOS SECTION.                                       DRT1001
030300     OPEN INPUT  CFGFIL                                           DRT1001
030400     OPEN INPUT  PLYFIL                                           DRT1001
030500     OPEN INPUT  THRFIL                                           DRT1001
030600     OPEN OUTPUT STAFIL                                           DRT1001
030700     IF FS-CFGFIL = 97                                            DRT1001
030800        MOVE ZEROES TO FS-CFGFIL                                  DRT1001
030900     END-IF                                                       DRT1001
031000     IF FS-PLYFIL = 97                                            DRT1001
031100        MOVE ZEROES TO FS-PLYFIL                                  DRT1001
031200     END-IF                                                       DRT1001
031300     IF FS-THRFIL = 97                                            DRT1001
031400        MOVE ZEROES TO FS-THRFIL                                  DRT1001
031500     END-IF                                                       DRT1001
031600     IF FS-STAFIL = 97                                            DRT1001
031700        MOVE ZEROES TO FS-STAFIL                                  DRT1001
031800     END-IF                                                       DRT1001
031900     IF FS-CFGFIL NOT = 0 OR FS-PLYFIL NOT = 0                    DRT1001
032000                          OR FS-THRFIL NOT = 0                    DRT1001
032100                          OR FS-STAFIL NOT = 0                    DRT1001
032200        DISPLAY "==========================================="     DRT1001
032300                UPON CONSOLE                                      DRT1001
032400        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS"        DRT1001
032500                UPON CONSOLE                                      DRT1001
032600        DISPLAY " FS CFGFIL : (" FS-CFGFIL ")" UPON CONSOLE       DRT1001
032700        DISPLAY " FS PLYFIL : (" FS-PLYFIL ")" UPON CONSOLE       DRT1001
032800        DISPLAY " FS THRFIL : (" FS-THRFIL ")" UPON CONSOLE       DRT1001
032900        DISPLAY " FS STAFIL : (" FS-STAFIL ")" UPON CONSOLE       DRT1001
033000        DISPLAY "==========================================="     DRT1001
033100                UPON CONSOLE                                      DRT1001
033200        MOVE 91 TO RETURN-CODE                                    DRT1001
033300        STOP RUN                                                  DRT1001
033400     END-IF.                                                      DRT1001
033500 110-ABRE-ARCHIVOS-E. EXIT.                                       DRT1001
033600                                                                  DRT1001
033700*                ----- LECTURA DE PARAMETROS -----                DRT1001
033800 120-LEE-CONFIGURACION SECTION.                                   DRT1001
033900     READ CFGFIL                                                  DRT1001
034000          AT END                                                  DRT1001
034100             DISPLAY "======================================"     DRT1001
034200                     UPON CONSOLE                                 DRT1001
034300             DISPLAY "  NO HAY REGISTRO DE CONFIGURACION DEL"     DRT1001
034400                     " TORNEO"                                    DRT1001
034500                     UPON CONSOLE                                 DRT1001
034600             DISPLAY "======================================"     DRT1001
034700                     UPON CONSOLE                                 DRT1001
034800             PERFORM 900-CIERRA-ARCHIVOS                          DRT1001
034900             MOVE 91 TO RETURN-CODE                               DRT1001
035000             STOP RUN                                             DRT1001
035100     END-READ                                                     DRT1001
035200     MOVE TRN-GAME-TYPE TO WKS-TIPO-JUEGO                         DRT1001
035300     MOVE 'N' TO WKS-ES-CUTTHROAT                                 DRT1001
035400     IF WKS-TIPO-JUEGO = 'CC'                                     DRT1001
035500        MOVE 'Y' TO WKS-ES-CUTTHROAT                              DRT1001
035600     END-IF.                                                      DRT1001
035700 120-LEE-CONFIGURACION-E. EXIT.                                   DRT1001
035800                                                                  DRT1001
035900*                ----- CARGA DE JUGADORES -----                   DRT1001
036000 130-CARGA-JUGADORES SECTION.                                     DRT1001
036100     READ PLYFIL                                                  DRT1001
036200         AT END SET SI-FIN-JUGADORES TO TRUE                      DRT1001
036300     END-READ                                                     DRT1001
036400     PERFORM 135-CICLO-CARGA-JUGADOR UNTIL SI-FIN-JUGADORES       DRT1001
036500     PERFORM 140-INICIALIZA-KILLER-GLOBAL.                        DRT1001
036600 130-CARGA-JUGADORES-E. EXIT.                                     DRT1001
036700                                                                  DRT1001
036800 135-CICLO-CARGA-JUGADOR SECTION.                                 DRT1001
036900     ADD 1 TO WKS-TOTAL-JUGADORES                                 DRT1001
037000     MOVE WKS-TOTAL-JUGADORES TO WKS-IX-JUG                       DRT1001
037100     MOVE PLY-ID   TO WKS-JUG-ID(WKS-IX-JUG)                      DRT1001
037200     MOVE PLY-NAME TO WKS-JUG-NOMBRE(WKS-IX-JUG)                  DRT1001
037300     MOVE 'N' TO WKS-JUG-GANO-PARTIDO(WKS-IX-JUG)                 DRT1001
037400     PERFORM 131-INIC-JUGADOR-POR-JUEGO                           DRT1001
037500     READ PLYFIL                                                  DRT1001
037600         AT END SET SI-FIN-JUGADORES TO TRUE                      DRT1001
037700     END-READ.                                                    DRT1001
037800 135-CICLO-CARGA-JUGADOR-E. EXIT.                                 DRT1001
037900                                                                  DRT1001
038000*     INICIALIZA (O REINICIA AL CERRAR UN LEG) EL ESTADO DE       DRT1001
038100*     UN JUGADOR PARA TODOS LOS JUEGOS - LEGS/SETS NO SE          DRT1001
038200*     TOCAN                                                       DRT1001
038300 131-INIC-JUGADOR-POR-JUEGO SECTION.                              DRT1001
038400     MOVE TRN-START-SCORE TO WKS-JUG-SCORE(WKS-IX-JUG)            DRT1001
038500     MOVE 'N' TO WKS-JUG-INICIADO(WKS-IX-JUG)                     DRT1001
038600     IF TRN-DOUBLE-IN = 'N'                                       DRT1001
038700        MOVE 'Y' TO WKS-JUG-INICIADO(WKS-IX-JUG)                  DRT1001
038800     END-IF                                                       DRT1001
038900     PERFORM 132-LIMPIA-MARCAS-JUGADOR VARYING WKS-IX-MARCA       DRT1001
039000             FROM 1 BY 1 UNTIL WKS-IX-MARCA > 7                   DRT1001
039100     MOVE 0 TO WKS-JUG-PTS-CRICKET(WKS-IX-JUG)                    DRT1001
039200     MOVE 1 TO WKS-JUG-OBJETIVO(WKS-IX-JUG)                       DRT1001
039300     MOVE 0 TO WKS-JUG-NUMERO-KILLER(WKS-IX-JUG)                  DRT1001
039400     MOVE 'N' TO WKS-JUG-ES-KILLER(WKS-IX-JUG)                    DRT1001
039500     MOVE 3 TO WKS-JUG-VIDAS(WKS-IX-JUG)                          DRT1001
039600     MOVE 'N' TO WKS-JUG-ELIMINADO(WKS-IX-JUG)                    DRT1001
039700     MOVE 1 TO WKS-JUG-RONDA-SHANGHAI(WKS-IX-JUG)                 DRT1001
039800     MOVE 0 TO WKS-JUG-PTS-SHANGHAI(WKS-IX-JUG)                   DRT1001
039900     MOVE 1 TO WKS-JUG-RONDA-BEISBOL(WKS-IX-JUG)                  DRT1001
040000     MOVE 0 TO WKS-JUG-PTS-BEISBOL(WKS-IX-JUG)                    DRT1001
040100     PERFORM 133-LIMPIA-INNINGS-JUGADOR VARYING WKS-IX-MARCA      DRT1001
040200             FROM 1 BY 1 UNTIL WKS-IX-MARCA > 9.                  DRT1001
040300 131-INIC-JUGADOR-POR-JUEGO-E. EXIT.                              DRT1001
040400                                                                  DRT1001
040500 132-LIMPIA-MARCAS-JUGADOR SECTION.                               DRT1001
040600     MOVE 0 TO WKS-JUG-MARCAS(WKS-IX-JUG WKS-IX-MARCA).           DRT1001
040700 132-LIMPIA-MARCAS-JUGADOR-E. EXIT.                               DRT1001
040800                                                                  DRT1001
040900 133-LIMPIA-INNINGS-JUGADOR SECTION.                              DRT1001
041000     MOVE 0 TO WKS-JUG-INNINGS(WKS-IX-JUG WKS-IX-MARCA).          DRT1001
041100 133-LIMPIA-INNINGS-JUGADOR-E. EXIT.                              DRT1001
041200                                                                  DRT1001
041300*     ESTADO GLOBAL DEL JUEGO ASESINO (COMPARTIDO ENTRE           DRT1001
041400*     LEGS DE UN MISMO SET)                                       DRT1001
041500 140-INICIALIZA-KILLER-GLOBAL SECTION.                            DRT1001
041600     MOVE WKS-TOTAL-JUGADORES TO WKS-JUGADORES-VIVOS              DRT1001
041700     MOVE 'S' TO WKS-FASE-KILLER                                  DRT1001
041800     PERFORM 141-CICLO-LIMPIA-TOMADOS VARYING WKS-IX-OTRO         DRT1001
041900             FROM 1 BY 1 UNTIL WKS-IX-OTRO > 20.                  DRT1001
042000 140-INICIALIZA-KILLER-GLOBAL-E. EXIT.                            DRT1001
042100                                                                  DRT1001
042200 141-CICLO-LIMPIA-TOMADOS SECTION.                                DRT1001
042300     MOVE 'N' TO WKS-NT-NUMERO(WKS-IX-OTRO).                      DRT1001
042400 141-CICLO-LIMPIA-TOMADOS-E. EXIT.                                DRT1001
042500                                                                  DRT1001
042600*     BUSQUEDA DE UN JUGADOR EN LA TABLA POR SU LLAVE             DRT1001
042700 150-BUSCA-JUGADOR SECTION.                                       DRT1001
042800     MOVE 1 TO WKS-IX-JUG                                         DRT1001
042900     PERFORM 151-AVANZA-INDICE UNTIL                              DRT1001
043000             WKS-IX-JUG > WKS-TOTAL-JUGADORES                     DRT1001
043100             OR WKS-JUG-ID(WKS-IX-JUG) = WKS-CLAVE-BUSCADA.       DRT1001
043200 150-BUSCA-JUGADOR-E. EXIT.                                       DRT1001
043300                                                                  DRT1001
043400 151-AVANZA-INDICE SECTION.                                       DRT1001
043500     ADD 1 TO WKS-IX-JUG.                                         DRT1001
043600 151-AVANZA-INDICE-E. EXIT.                                       DRT1001
043700                                                                  DRT1001
043800*--------> SERIE 200 - LECTURA Y PROCESO DE LOS TIROS             DRT1001
043900*     CICLO DE LECTURA DE THRFIL POR GO TO (EN VEZ DE PERFORM     DRT1001
044000*     UNTIL) - SALTA DIRECTO A LA SALIDA DEL RANGO EN FIN DE      DRT1001
044100*     ARCHIVO, COMO EN LOS PROGRAMAS MAS VIEJOS DEL SISTEMA       DRT1001
044200 200-PROCESA-TIROS SECTION.                                       DRT1001
044300     READ THRFIL AT END GO TO 200-PROCESA-TIROS-E.                DRT1001
044400 205-CICLO-TIROS.                                                 DRT1001
044500     ADD 1 TO WKS-CNT-LEIDOS                                      DRT1001
044600     PERFORM 210-VALIDA-TIRO                                      DRT1001
044700     IF SI-TIRO-VALIDO                                            DRT1001
044800        PERFORM 220-APLICA-REGLAS                                 DRT1001
044900     ELSE                                                         DRT1001
045000        PERFORM 215-RECHAZA-TIRO                                  DRT1001
045100     END-IF                                                       DRT1001
045200     READ THRFIL AT END GO TO 200-PROCESA-TIROS-E.                DRT1001
045300     GO TO 205-CICLO-TIROS.                                       DRT1001
045400 200-PROCESA-TIROS-E. EXIT.                                       DRT1001
045500                                                                  DRT1001
045600*     VALIDACION DE LOS 3 DARDOS DE UN TIRO                       DRT1001
045700 210-VALIDA-TIRO SECTION.                                         DRT1001
045800     MOVE 'Y' TO WKS-TIRO-VALIDO                                  DRT1001
045900     PERFORM 211-VALIDA-UN-DARDO VARYING WKS-IX-D                 DRT1001
046000             FROM 1 BY 1 UNTIL WKS-IX-D > 3.                      DRT1001
046100 210-VALIDA-TIRO-E. EXIT.                                         DRT1001
046200                                                                  DRT1001
046300 211-VALIDA-UN-DARDO SECTION.                                     DRT1001
046400     EVALUATE TRUE                                                DRT1001
046500       WHEN THR-DART-MULT(WKS-IX-D) = 0                           DRT1001
046600          IF THR-DART-VALUE(WKS-IX-D) NOT = 0                     DRT1001
046700             MOVE 'N' TO WKS-TIRO-VALIDO                          DRT1001
046800          END-IF                                                  DRT1001
046900       WHEN THR-DART-VALUE(WKS-IX-D) = 25                         DRT1001
047000          IF THR-DART-MULT(WKS-IX-D) > 2                          DRT1001
047100             MOVE 'N' TO WKS-TIRO-VALIDO                          DRT1001
047200          END-IF                                                  DRT1001
047300       WHEN THR-DART-VALUE(WKS-IX-D) >= 1 AND                     DRT1001
047400            THR-DART-VALUE(WKS-IX-D) <= 20                        DRT1001
047500          CONTINUE                                                DRT1001
047600       WHEN OTHER                                                 DRT1001
047700          MOVE 'N' TO WKS-TIRO-VALIDO                             DRT1001
047800     END-EVALUATE.                                                DRT1001
047900 211-VALIDA-UN-DARDO-E. EXIT.                                     DRT1001
048000                                                                  DRT1001
048100 215-RECHAZA-TIRO SECTION.                                        DRT1001
048200     ADD 1 TO WKS-CNT-INVALIDOS                                   DRT1001
048300     DISPLAY "TIRO INVALIDO - JUEGO " THR-GAME-ID                 DRT1001
048400             " JUGADOR " THR-PLAYER-ID                            DRT1001
048500             " TURNO " THR-TURN-NO UPON CONSOLE.                  DRT1001
048600 215-RECHAZA-TIRO-E. EXIT.                                        DRT1001
048700                                                                  DRT1001
048800*     APLICA LAS REGLAS DEL JUEGO CONFIGURADO A UN TIRO           DRT1001
048900*     VALIDO                                                      DRT1001
049000 220-APLICA-REGLAS SECTION.                                       DRT1001
049100     ADD 1 TO WKS-CNT-VALIDOS                                     DRT1001
049200     MOVE THR-PLAYER-ID TO WKS-CLAVE-BUSCADA                      DRT1001
049300     PERFORM 150-BUSCA-JUGADOR                                    DRT1001
049400     IF WKS-IX-JUG > WKS-TOTAL-JUGADORES                          DRT1001
049500        DISPLAY "JUGADOR DESCONOCIDO EN EL TIRO: "                DRT1001
049600                THR-PLAYER-ID UPON CONSOLE                        DRT1001
049700     ELSE                                                         DRT1001
049800        MOVE WKS-JUG-SCORE(WKS-IX-JUG) TO                         DRT1001
049900            WKS-SCORE-INICIO-TURNO                                DRT1001
050000        MOVE 'N' TO WKS-BUST-TURNO                                DRT1001
050100        MOVE 'N' TO WKS-GANO-TURNO                                DRT1001
050200        PERFORM 280-CALCULA-TOTAL-TIRO                            DRT1001
050300        IF ES-CUALQUIER-X01                                       DRT1001
050400           PERFORM 290-SUGIERE-CIERRE                             DRT1001
050500        ELSE                                                      DRT1001
050600           MOVE SPACES TO WKS-SUGERENCIA                          DRT1001
050700        END-IF                                                    DRT1001
050800        EVALUATE TRUE                                             DRT1001
050900          WHEN ES-CUALQUIER-X01                                   DRT1001
051000             PERFORM 221-APLICA-X01                               DRT1001
051100          WHEN ES-CRICKET-FAMILIA                                 DRT1001
051200             PERFORM 231-APLICA-CRICKET                           DRT1001
051300          WHEN ES-RELOJ                                           DRT1001
051400             PERFORM 241-APLICA-RELOJ                             DRT1001
051500          WHEN ES-ASESINO                                         DRT1001
051600             PERFORM 251-APLICA-KILLER                            DRT1001
051700          WHEN ES-SHANGHAI                                        DRT1001
051800             PERFORM 261-APLICA-SHANGHAI                          DRT1001
051900          WHEN ES-BEISBOL                                         DRT1001
052000             PERFORM 271-APLICA-BEISBOL                           DRT1001
052100        END-EVALUATE                                              DRT1001
052200        PERFORM 295-ACTUALIZA-ESTADISTICAS                        DRT1001
052300        PERFORM 297-ESCRIBE-AUDITORIA                             DRT1001
052400        IF SI-GANO-TURNO                                          DRT1001
052500           PERFORM 400-PROGRESA-LEG-SET                           DRT1001
052600        END-IF                                                    DRT1001
052700     END-IF.                                                      DRT1001
052800 220-APLICA-REGLAS-E. EXIT.                                       DRT1001
052900                                                                  DRT1001
053000*     SERVICIO DE PUNTEO - TOTAL DEL TIRO Y CONTEO DE DOBLES      DRT1001
053100*     TRIPLES (INDEPENDIENTE DEL JUEGO CONFIGURADO)               DRT1001
053200 280-CALCULA-TOTAL-TIRO SECTION.                                  DRT1001
053300     MOVE 0 TO WKS-TOTAL-TIRO                                     DRT1001
053400     MOVE 0 TO WKS-CNT-DOBLES-TIRO                                DRT1001
053500     MOVE 0 TO WKS-CNT-TRIPLES-TIRO                               DRT1001
053600     PERFORM 281-ACUM-UN-DARDO VARYING WKS-IX-D                   DRT1001
053700             FROM 1 BY 1 UNTIL WKS-IX-D > 3.                      DRT1001
053800 280-CALCULA-TOTAL-TIRO-E. EXIT.                                  DRT1001
053900                                                                  DRT1001
054000 281-ACUM-UN-DARDO SECTION.                                       DRT1001
054100     COMPUTE WKS-TOTAL-TIRO = WKS-TOTAL-TIRO +                    DRT1001
054200             (THR-DART-VALUE(WKS-IX-D) *                          DRT1001
054300              THR-DART-MULT(WKS-IX-D))                            DRT1001
054400     IF THR-DART-MULT(WKS-IX-D) = 2                               DRT1001
054500        ADD 1 TO WKS-CNT-DOBLES-TIRO                              DRT1001
054600     END-IF                                                       DRT1001
054700     IF THR-DART-MULT(WKS-IX-D) = 3                               DRT1001
054800        ADD 1 TO WKS-CNT-TRIPLES-TIRO                             DRT1001
054900     END-IF.                                                      DRT1001
055000 281-ACUM-UN-DARDO-E. EXIT.                                       DRT1001
055100                                                                  DRT1001
055200*     SUGERENCIA DE CIERRE PARA 301/501 (ANTES DE APLICAR         DRT1001
055300*     EL TIRO)                                                    DRT1001
055400 290-SUGIERE-CIERRE SECTION.                                      DRT1001
055500     MOVE SPACES TO WKS-SUGERENCIA                                DRT1001
055600     EVALUATE WKS-SCORE-INICIO-TURNO                              DRT1001
055700       WHEN 170 MOVE 'T20 T20 BULL'  TO WKS-SUGERENCIA            DRT1001
055800       WHEN 167 MOVE 'T20 T19 BULL'  TO WKS-SUGERENCIA            DRT1001
055900       WHEN 164 MOVE 'T20 T18 BULL'  TO WKS-SUGERENCIA            DRT1001
056000       WHEN 161 MOVE 'T20 T17 BULL'  TO WKS-SUGERENCIA            DRT1001
056100       WHEN 160 MOVE 'T20 T20 D20'   TO WKS-SUGERENCIA            DRT1001
056200       WHEN OTHER CONTINUE                                        DRT1001
056300     END-EVALUATE.                                                DRT1001
056400 290-SUGIERE-CIERRE-E. EXIT.                                      DRT1001
056500                                                                  DRT1001
056600*--------> REGLAS DEL 301/501                                     DRT1001
056700 221-APLICA-X01 SECTION.                                          DRT1001
056800     MOVE WKS-JUG-INICIADO(WKS-IX-JUG) TO                         DRT1001
056900         WKS-INICIADO-TENTATIVO                                   DRT1001
057000     MOVE 0 TO WKS-PUNTOS-ACUM-TENTATIVO                          DRT1001
057100     PERFORM 222-ACUM-DARDO-X01 VARYING WKS-IX-D                  DRT1001
057200             FROM 1 BY 1 UNTIL WKS-IX-D > 3                       DRT1001
057300     COMPUTE WKS-NUEVO-SCORE = WKS-JUG-SCORE(WKS-IX-JUG) -        DRT1001
057400             WKS-PUNTOS-ACUM-TENTATIVO                            DRT1001
057500     PERFORM 223-EVALUA-BUST-X01.                                 DRT1001
057600 221-APLICA-X01-E. EXIT.                                          DRT1001
057700                                                                  DRT1001
057800 222-ACUM-DARDO-X01 SECTION.                                      DRT1001
057900     EVALUATE TRUE                                                DRT1001
058000       WHEN WKS-INICIADO-TENTATIVO = 'Y'                          DRT1001
058100          COMPUTE WKS-PUNTOS-ACUM-TENTATIVO =                     DRT1001
058200                  WKS-PUNTOS-ACUM-TENTATIVO +                     DRT1001
058300                  (THR-DART-VALUE(WKS-IX-D) *                     DRT1001
058400                   THR-DART-MULT(WKS-IX-D))                       DRT1001
058500       WHEN THR-DART-MULT(WKS-IX-D) = 2                           DRT1001
058600          MOVE 'Y' TO WKS-INICIADO-TENTATIVO                      DRT1001
058700          COMPUTE WKS-PUNTOS-ACUM-TENTATIVO =                     DRT1001
058800                  WKS-PUNTOS-ACUM-TENTATIVO +                     DRT1001
058900                  (THR-DART-VALUE(WKS-IX-D) *                     DRT1001
059000                   THR-DART-MULT(WKS-IX-D))                       DRT1001
059100       WHEN OTHER                                                 DRT1001
059200          CONTINUE                                                DRT1001
059300     END-EVALUATE.                                                DRT1001
059400 222-ACUM-DARDO-X01-E. EXIT.                                      DRT1001
059500                                                                  DRT1001
059600 223-EVALUA-BUST-X01 SECTION.                                     DRT1001
059700     MOVE 'N' TO WKS-BUST-TURNO                                   DRT1001
059800     IF WKS-NUEVO-SCORE < 0                                       DRT1001
059900        MOVE 'Y' TO WKS-BUST-TURNO                                DRT1001
060000     ELSE                                                         DRT1001
060100        IF WKS-NUEVO-SCORE = 1 AND TRN-DOUBLE-OUT = 'Y'           DRT1001
060200           MOVE 'Y' TO WKS-BUST-TURNO                             DRT1001
060300        ELSE                                                      DRT1001
060400           IF WKS-NUEVO-SCORE = 0 AND TRN-DOUBLE-OUT = 'Y'        DRT1001
060500                                  AND                             DRT1001
060600                                  THR-DART-MULT(3) NOT = 2        DRT1001
060700              MOVE 'Y' TO WKS-BUST-TURNO                          DRT1001
060800           END-IF                                                 DRT1001
060900        END-IF                                                    DRT1001
061000     END-IF                                                       DRT1001
061100     IF SI-BUST-TURNO                                             DRT1001
061200        ADD 1 TO WKS-CNT-BUSTS                                    DRT1001
061300     ELSE                                                         DRT1001
061400        MOVE WKS-INICIADO-TENTATIVO TO                            DRT1001
061500            WKS-JUG-INICIADO(WKS-IX-JUG)                          DRT1001
061600        IF WKS-NUEVO-SCORE = 0                                    DRT1001
061700           MOVE 0 TO WKS-JUG-SCORE(WKS-IX-JUG)                    DRT1001
061800           MOVE 'Y' TO WKS-GANO-TURNO                             DRT1001
061900        ELSE                                                      DRT1001
062000           MOVE WKS-NUEVO-SCORE TO WKS-JUG-SCORE(WKS-IX-JUG)      DRT1001
062100        END-IF                                                    DRT1001
062200     END-IF.                                                      DRT1001
062300 223-EVALUA-BUST-X01-E. EXIT.                                     DRT1001
062400                                                                  DRT1001
062500*--------> REGLAS DE CRICKET Y MATA-MATA                          DRT1001
062600 231-APLICA-CRICKET SECTION.                                      DRT1001
062700     PERFORM 233-MARCA-UN-DARDO-CRICKET VARYING WKS-IX-D          DRT1001
062800             FROM 1 BY 1 UNTIL WKS-IX-D > 3                       DRT1001
062900     PERFORM 235-EVALUA-GANADOR-CRICKET.                          DRT1001
063000 231-APLICA-CRICKET-E. EXIT.                                      DRT1001
063100                                                                  DRT1001
063200 233-MARCA-UN-DARDO-CRICKET SECTION.                              DRT1001
063300     PERFORM 234-BUSCA-INDICE-MARCA                               DRT1001
063400     IF WKS-IX-MARCA > 0 AND THR-DART-MULT(WKS-IX-D) > 0          DRT1001
063500        COMPUTE WKS-MARCAS-NUEVAS =                               DRT1001
063600                WKS-JUG-MARCAS(WKS-IX-JUG WKS-IX-MARCA) +         DRT1001
063700                THR-DART-MULT(WKS-IX-D)                           DRT1001
063800        IF WKS-MARCAS-NUEVAS > 3                                  DRT1001
063900           COMPUTE WKS-EXTRA-MARCAS = WKS-MARCAS-NUEVAS - 3       DRT1001
064000           MOVE 3 TO WKS-JUG-MARCAS(WKS-IX-JUG WKS-IX-MARCA)      DRT1001
064100        ELSE                                                      DRT1001
064200           MOVE 0 TO WKS-EXTRA-MARCAS                             DRT1001
064300           MOVE WKS-MARCAS-NUEVAS TO                              DRT1001
064400                WKS-JUG-MARCAS(WKS-IX-JUG WKS-IX-MARCA)           DRT1001
064500        END-IF                                                    DRT1001
064600        IF WKS-EXTRA-MARCAS > 0                                   DRT1001
064700           MOVE TNC-NUMERO(WKS-IX-MARCA) TO WKS-NUMERO-DARDO      DRT1001
064800           COMPUTE WKS-PUNTOS-EXTRA =                             DRT1001
064900                   WKS-NUMERO-DARDO * WKS-EXTRA-MARCAS            DRT1001
065000           PERFORM 236-REPARTE-PUNTOS-EXTRA                       DRT1001
065100        END-IF                                                    DRT1001
065200     END-IF.                                                      DRT1001
065300 233-MARCA-UN-DARDO-CRICKET-E. EXIT.                              DRT1001
065400                                                                  DRT1001
065500 234-BUSCA-INDICE-MARCA SECTION.                                  DRT1001
065600     MOVE 0 TO WKS-IX-MARCA                                       DRT1001
065700     PERFORM 237-PRUEBA-UN-NUMERO VARYING WKS-IX-OTRO             DRT1001
065800             FROM 1 BY 1 UNTIL WKS-IX-OTRO > 7.                   DRT1001
065900 234-BUSCA-INDICE-MARCA-E. EXIT.                                  DRT1001
066000                                                                  DRT1001
066100 237-PRUEBA-UN-NUMERO SECTION.                                    DRT1001
066200     IF THR-DART-VALUE(WKS-IX-D) = TNC-NUMERO(WKS-IX-OTRO)        DRT1001
066300        MOVE WKS-IX-OTRO TO WKS-IX-MARCA                          DRT1001
066400     END-IF.                                                      DRT1001
066500 237-PRUEBA-UN-NUMERO-E. EXIT.                                    DRT1001
066600                                                                  DRT1001
066700 236-REPARTE-PUNTOS-EXTRA SECTION.                                DRT1001
066800     IF WKS-ES-CUTTHROAT NOT = 'Y'                                DRT1001
066900        ADD WKS-PUNTOS-EXTRA TO                                   DRT1001
067000            WKS-JUG-PTS-CRICKET(WKS-IX-JUG)                       DRT1001
067100     ELSE                                                         DRT1001
067200        PERFORM 238-REPARTE-A-OTRO VARYING WKS-IX-OTRO            DRT1001
067300                FROM 1 BY 1                                       DRT1001
067400                UNTIL WKS-IX-OTRO > WKS-TOTAL-JUGADORES           DRT1001
067500     END-IF.                                                      DRT1001
067600 236-REPARTE-PUNTOS-EXTRA-E. EXIT.                                DRT1001
067700                                                                  DRT1001
067800 238-REPARTE-A-OTRO SECTION.                                      DRT1001
067900     IF WKS-IX-OTRO NOT = WKS-IX-JUG                              DRT1001
068000        IF WKS-JUG-MARCAS(WKS-IX-OTRO WKS-IX-MARCA) < 3           DRT1001
068100           ADD WKS-PUNTOS-EXTRA TO                                DRT1001
068200               WKS-JUG-PTS-CRICKET(WKS-IX-OTRO)                   DRT1001
068300        END-IF                                                    DRT1001
068400     END-IF.                                                      DRT1001
068500 238-REPARTE-A-OTRO-E. EXIT.                                      DRT1001
068600                                                                  DRT1001
068700 235-EVALUA-GANADOR-CRICKET SECTION.                              DRT1001
068800     PERFORM 239-COPIA-MARCA VARYING WKS-IX-MARCA                 DRT1001
068900             FROM 1 BY 1 UNTIL WKS-IX-MARCA > 7                   DRT1001
069000     IF WKS-MC-FLAT = 3333333                                     DRT1001
069100        PERFORM 242-CHEQUEA-VICTORIA-CRICKET                      DRT1001
069200     END-IF.                                                      DRT1001
069300 235-EVALUA-GANADOR-CRICKET-E. EXIT.                              DRT1001
069400                                                                  DRT1001
069500 239-COPIA-MARCA SECTION.                                         DRT1001
069600     MOVE WKS-JUG-MARCAS(WKS-IX-JUG WKS-IX-MARCA) TO              DRT1001
069700          WKS-MC-MARCA(WKS-IX-MARCA).                             DRT1001
069800 239-COPIA-MARCA-E. EXIT.                                         DRT1001
069900                                                                  DRT1001
070000 242-CHEQUEA-VICTORIA-CRICKET SECTION.                            DRT1001
070100     MOVE 'Y' TO WKS-GANA-CANDIDATO                               DRT1001
070200     PERFORM 243-COMPARA-OTRO VARYING WKS-IX-OTRO                 DRT1001
070300             FROM 1 BY 1                                          DRT1001
070400             UNTIL WKS-IX-OTRO > WKS-TOTAL-JUGADORES              DRT1001
070500     IF WKS-GANA-CANDIDATO = 'Y'                                  DRT1001
070600        MOVE 'Y' TO WKS-GANO-TURNO                                DRT1001
070700     END-IF.                                                      DRT1001
070800 242-CHEQUEA-VICTORIA-CRICKET-E. EXIT.                            DRT1001
070900                                                                  DRT1001
071000 243-COMPARA-OTRO SECTION.                                        DRT1001
071100     IF WKS-IX-OTRO NOT = WKS-IX-JUG                              DRT1001
071200        IF WKS-ES-CUTTHROAT = 'Y'                                 DRT1001
071300           IF WKS-JUG-PTS-CRICKET(WKS-IX-OTRO) <                  DRT1001
071400              WKS-JUG-PTS-CRICKET(WKS-IX-JUG)                     DRT1001
071500              MOVE 'N' TO WKS-GANA-CANDIDATO                      DRT1001
071600           END-IF                                                 DRT1001
071700        ELSE                                                      DRT1001
071800           IF WKS-JUG-PTS-CRICKET(WKS-IX-OTRO) >                  DRT1001
071900              WKS-JUG-PTS-CRICKET(WKS-IX-JUG)                     DRT1001
072000              MOVE 'N' TO WKS-GANA-CANDIDATO                      DRT1001
072100           END-IF                                                 DRT1001
072200        END-IF                                                    DRT1001
072300     END-IF.                                                      DRT1001
072400 243-COMPARA-OTRO-E. EXIT.                                        DRT1001
072500                                                                  DRT1001
072600*--------> REGLAS DEL RELOJ (1 AL 20 Y BULL)                      DRT1001
072700 241-APLICA-RELOJ SECTION.                                        DRT1001
072800     PERFORM 244-PRUEBA-UN-DARDO-RELOJ VARYING WKS-IX-D           DRT1001
072900             FROM 1 BY 1 UNTIL WKS-IX-D > 3.                      DRT1001
073000 241-APLICA-RELOJ-E. EXIT.                                        DRT1001
073100                                                                  DRT1001
073200 244-PRUEBA-UN-DARDO-RELOJ SECTION.                               DRT1001
073300     IF THR-DART-MULT(WKS-IX-D) > 0                               DRT1001
073400        IF WKS-JUG-OBJETIVO(WKS-IX-JUG) = 25                      DRT1001
073500           IF THR-DART-VALUE(WKS-IX-D) = 25                       DRT1001
073600              MOVE 'Y' TO WKS-GANO-TURNO                          DRT1001
073700           END-IF                                                 DRT1001
073800        ELSE                                                      DRT1001
073900           IF THR-DART-VALUE(WKS-IX-D) =                          DRT1001
074000              WKS-JUG-OBJETIVO(WKS-IX-JUG)                        DRT1001
074100              ADD 1 TO WKS-JUG-OBJETIVO(WKS-IX-JUG)               DRT1001
074200              IF WKS-JUG-OBJETIVO(WKS-IX-JUG) > 20                DRT1001
074300                 MOVE 25 TO WKS-JUG-OBJETIVO(WKS-IX-JUG)          DRT1001
074400              END-IF                                              DRT1001
074500           END-IF                                                 DRT1001
074600        END-IF                                                    DRT1001
074700     END-IF.                                                      DRT1001
074800 244-PRUEBA-UN-DARDO-RELOJ-E. EXIT.                               DRT1001
074900                                                                  DRT1001
075000*--------> REGLAS DEL ASESINO                                     DRT1001
075100 251-APLICA-KILLER SECTION.                                       DRT1001
075200     EVALUATE TRUE                                                DRT1001
075300       WHEN FASE-SELECCION                                        DRT1001
075400          PERFORM 252-SELECCIONA-NUMERO                           DRT1001
075500       WHEN FASE-BATALLA                                          DRT1001
075600          PERFORM 253-BATALLA-UN-TURNO VARYING WKS-IX-D           DRT1001
075700                  FROM 1 BY 1 UNTIL WKS-IX-D > 3                  DRT1001
075800          PERFORM 256-CHEQUEA-VICTORIA-KILLER                     DRT1001
075900     END-EVALUATE.                                                DRT1001
076000 251-APLICA-KILLER-E. EXIT.                                       DRT1001
076100                                                                  DRT1001
076200 252-SELECCIONA-NUMERO SECTION.                                   DRT1001
076300     IF WKS-JUG-NUMERO-KILLER(WKS-IX-JUG) = 0                     DRT1001
076400        PERFORM 254-PRUEBA-UN-DARDO-SELECCION                     DRT1001
076500                VARYING WKS-IX-D                                  DRT1001
076600                FROM 1 BY 1 UNTIL WKS-IX-D > 3                    DRT1001
076700     END-IF                                                       DRT1001
076800     PERFORM 255-CHEQUEA-TODOS-TIENEN-NUMERO.                     DRT1001
076900 252-SELECCIONA-NUMERO-E. EXIT.                                   DRT1001
077000                                                                  DRT1001
077100 254-PRUEBA-UN-DARDO-SELECCION SECTION.                           DRT1001
077200     IF WKS-JUG-NUMERO-KILLER(WKS-IX-JUG) = 0                     DRT1001
077300        IF THR-DART-MULT(WKS-IX-D) > 0                            DRT1001
077400           IF THR-DART-VALUE(WKS-IX-D) >= 1 AND                   DRT1001
077500              THR-DART-VALUE(WKS-IX-D) <= 20                      DRT1001
077600              IF WKS-NT-NUMERO                                    DRT1001
077700                 (THR-DART-VALUE(WKS-IX-D)) = 'N'                 DRT1001
077800                 MOVE THR-DART-VALUE(WKS-IX-D) TO                 DRT1001
077900                      WKS-JUG-NUMERO-KILLER(WKS-IX-JUG)           DRT1001
078000                 MOVE 'Y' TO WKS-NT-NUMERO                        DRT1001
078100                     (THR-DART-VALUE(WKS-IX-D))                   DRT1001
078200              END-IF                                              DRT1001
078300           END-IF                                                 DRT1001
078400        END-IF                                                    DRT1001
078500     END-IF.                                                      DRT1001
078600 254-PRUEBA-UN-DARDO-SELECCION-E. EXIT.                           DRT1001
078700                                                                  DRT1001
078800 255-CHEQUEA-TODOS-TIENEN-NUMERO SECTION.                         DRT1001
078900     MOVE 'Y' TO WKS-TODOS-TIENEN                                 DRT1001
079000     PERFORM 257-PRUEBA-UNO-SIN-NUMERO VARYING WKS-IX-OTRO        DRT1001
079100             FROM 1 BY 1                                          DRT1001
079200             UNTIL WKS-IX-OTRO > WKS-TOTAL-JUGADORES              DRT1001
079300     IF WKS-TODOS-TIENEN = 'Y'                                    DRT1001
079400        MOVE 'B' TO WKS-FASE-KILLER                               DRT1001
079500     END-IF.                                                      DRT1001
079600 255-CHEQUEA-TODOS-TIENEN-NUMERO-E. EXIT.                         DRT1001
079700                                                                  DRT1001
079800 257-PRUEBA-UNO-SIN-NUMERO SECTION.                               DRT1001
079900     IF WKS-JUG-NUMERO-KILLER(WKS-IX-OTRO) = 0                    DRT1001
080000        MOVE 'N' TO WKS-TODOS-TIENEN                              DRT1001
080100     END-IF.                                                      DRT1001
080200 257-PRUEBA-UNO-SIN-NUMERO-E. EXIT.                               DRT1001
080300                                                                  DRT1001
080400 253-BATALLA-UN-TURNO SECTION.                                    DRT1001
080500     IF THR-DART-MULT(WKS-IX-D) = 2                               DRT1001
080600        IF THR-DART-VALUE(WKS-IX-D) =                             DRT1001
080700           WKS-JUG-NUMERO-KILLER(WKS-IX-JUG)                      DRT1001
080800           MOVE 'Y' TO WKS-JUG-ES-KILLER(WKS-IX-JUG)              DRT1001
080900        ELSE                                                      DRT1001
081000           IF WKS-JUG-ES-KILLER(WKS-IX-JUG) = 'Y'                 DRT1001
081100              MOVE THR-DART-VALUE(WKS-IX-D) TO                    DRT1001
081200                   WKS-CLAVE-BUSCADA-KILLER                       DRT1001
081300              PERFORM 258-QUITA-VIDA VARYING WKS-IX-OTRO          DRT1001
081400                      FROM 1 BY 1 UNTIL                           DRT1001
081500                      WKS-IX-OTRO > WKS-TOTAL-JUGADORES           DRT1001
081600           END-IF                                                 DRT1001
081700        END-IF                                                    DRT1001
081800     END-IF.                                                      DRT1001
081900 253-BATALLA-UN-TURNO-E. EXIT.                                    DRT1001
082000                                                                  DRT1001
082100 258-QUITA-VIDA SECTION.                                          DRT1001
082200     IF WKS-IX-OTRO NOT = WKS-IX-JUG                              DRT1001
082300        IF WKS-JUG-NUMERO-KILLER(WKS-IX-OTRO) =                   DRT1001
082400           WKS-CLAVE-BUSCADA-KILLER                               DRT1001
082500           IF WKS-JUG-ELIMINADO(WKS-IX-OTRO) NOT = 'Y'            DRT1001
082600              SUBTRACT 1 FROM WKS-JUG-VIDAS(WKS-IX-OTRO)          DRT1001
082700              IF WKS-JUG-VIDAS(WKS-IX-OTRO) = 0                   DRT1001
082800                 MOVE 'Y' TO WKS-JUG-ELIMINADO(WKS-IX-OTRO)       DRT1001
082900                 SUBTRACT 1 FROM WKS-JUGADORES-VIVOS              DRT1001
083000              END-IF                                              DRT1001
083100           END-IF                                                 DRT1001
083200        END-IF                                                    DRT1001
083300     END-IF.                                                      DRT1001
083400 258-QUITA-VIDA-E. EXIT.                                          DRT1001
083500                                                                  DRT1001
083600 256-CHEQUEA-VICTORIA-KILLER SECTION.                             DRT1001
083700     IF WKS-JUGADORES-VIVOS = 1                                   DRT1001
083800        MOVE 'Y' TO WKS-GANO-TURNO                                DRT1001
083900     END-IF.                                                      DRT1001
084000 256-CHEQUEA-VICTORIA-KILLER-E. EXIT.                             DRT1001
084100                                                                  DRT1001
084200*--------> REGLAS DE SHANGHAI                                     DRT1001
084300 261-APLICA-SHANGHAI SECTION.                                     DRT1001
084400     MOVE 'N' TO WKS-SHANGHAI-S                                   DRT1001
084500     MOVE 'N' TO WKS-SHANGHAI-D                                   DRT1001
084600     MOVE 'N' TO WKS-SHANGHAI-T                                   DRT1001
084700     PERFORM 262-PRUEBA-UN-DARDO-SHANGHAI VARYING WKS-IX-D        DRT1001
084800             FROM 1 BY 1 UNTIL WKS-IX-D > 3                       DRT1001
084900     IF WKS-SHANGHAI-S = 'Y' AND WKS-SHANGHAI-D = 'Y' AND         DRT1001
085000        WKS-SHANGHAI-T = 'Y'                                      DRT1001
085100        MOVE 'Y' TO WKS-GANO-TURNO                                DRT1001
085200     END-IF                                                       DRT1001
085300     IF WKS-JUG-RONDA-SHANGHAI(WKS-IX-JUG) < 20                   DRT1001
085400        ADD 1 TO WKS-JUG-RONDA-SHANGHAI(WKS-IX-JUG)               DRT1001
085500     END-IF.                                                      DRT1001
085600 261-APLICA-SHANGHAI-E. EXIT.                                     DRT1001
085700                                                                  DRT1001
085800 262-PRUEBA-UN-DARDO-SHANGHAI SECTION.                            DRT1001
085900     IF THR-DART-VALUE(WKS-IX-D) =                                DRT1001
086000        WKS-JUG-RONDA-SHANGHAI(WKS-IX-JUG)                        DRT1001
086100        AND THR-DART-MULT(WKS-IX-D) > 0                           DRT1001
086200        COMPUTE WKS-JUG-PTS-SHANGHAI(WKS-IX-JUG) =                DRT1001
086300                WKS-JUG-PTS-SHANGHAI(WKS-IX-JUG) +                DRT1001
086400                (THR-DART-VALUE(WKS-IX-D) *                       DRT1001
086500                 THR-DART-MULT(WKS-IX-D))                         DRT1001
086600        EVALUATE THR-DART-MULT(WKS-IX-D)                          DRT1001
086700          WHEN 1 MOVE 'Y' TO WKS-SHANGHAI-S                       DRT1001
086800          WHEN 2 MOVE 'Y' TO WKS-SHANGHAI-D                       DRT1001
086900          WHEN 3 MOVE 'Y' TO WKS-SHANGHAI-T                       DRT1001
087000        END-EVALUATE                                              DRT1001
087100     END-IF.                                                      DRT1001
087200 262-PRUEBA-UN-DARDO-SHANGHAI-E. EXIT.                            DRT1001
087300                                                                  DRT1001
087400*--------> REGLAS DE BEISBOL (SOLO ACUMULA, SIN GANADOR           DRT1001
087500*          AQUI, SE DECLARA AL CIERRE DEL LEG)                    DRT1001
087600 271-APLICA-BEISBOL SECTION.                                      DRT1001
087700     PERFORM 272-PRUEBA-UN-DARDO-BEISBOL VARYING WKS-IX-D         DRT1001
087800             FROM 1 BY 1 UNTIL WKS-IX-D > 3                       DRT1001
087900     IF WKS-JUG-RONDA-BEISBOL(WKS-IX-JUG) < 9                     DRT1001
088000        ADD 1 TO WKS-JUG-RONDA-BEISBOL(WKS-IX-JUG)                DRT1001
088100     END-IF.                                                      DRT1001
088200 271-APLICA-BEISBOL-E. EXIT.                                      DRT1001
088300                                                                  DRT1001
088400 272-PRUEBA-UN-DARDO-BEISBOL SECTION.                             DRT1001
088500     IF THR-DART-VALUE(WKS-IX-D) =                                DRT1001
088600        WKS-JUG-RONDA-BEISBOL(WKS-IX-JUG)                         DRT1001
088700        AND THR-DART-MULT(WKS-IX-D) > 0                           DRT1001
088800        COMPUTE WKS-JUG-INNINGS(WKS-IX-JUG                        DRT1001
088900                WKS-JUG-RONDA-BEISBOL(WKS-IX-JUG)) =              DRT1001
089000                WKS-JUG-INNINGS(WKS-IX-JUG                        DRT1001
089100                WKS-JUG-RONDA-BEISBOL(WKS-IX-JUG)) +              DRT1001
089200                (THR-DART-VALUE(WKS-IX-D) *                       DRT1001
089300                 THR-DART-MULT(WKS-IX-D))                         DRT1001
089400        COMPUTE WKS-JUG-PTS-BEISBOL(WKS-IX-JUG) =                 DRT1001
089500                WKS-JUG-PTS-BEISBOL(WKS-IX-JUG) +                 DRT1001
089600                (THR-DART-VALUE(WKS-IX-D) *                       DRT1001
089700                 THR-DART-MULT(WKS-IX-D))                         DRT1001
089800     END-IF.                                                      DRT1001
089900 272-PRUEBA-UN-DARDO-BEISBOL-E. EXIT.                             DRT1001
090000                                                                  DRT1001
090100*     PROGRESION DE LEG / SET / PARTIDO AL GANAR UN LEG           DRT1001
090200 400-PROGRESA-LEG-SET SECTION.                                    DRT1001
090300     IF ES-ASESINO                                                DRT1001
090400        PERFORM 401-BUSCA-SOBREVIVIENTE                           DRT1001
090500     ELSE                                                         DRT1001
090600        MOVE WKS-IX-JUG TO WKS-IX-GANADOR                         DRT1001
090700     END-IF                                                       DRT1001
090800     ADD 1 TO WKS-JUG-LEGS(WKS-IX-GANADOR)                        DRT1001
090900     ADD 1 TO WKS-CNT-GANADORES                                   DRT1001
091000     IF WKS-JUG-LEGS(WKS-IX-GANADOR) >= TRN-LEGS-TO-WIN           DRT1001
091100        MOVE 0 TO WKS-JUG-LEGS(WKS-IX-GANADOR)                    DRT1001
091200        ADD 1 TO WKS-JUG-SETS(WKS-IX-GANADOR)                     DRT1001
091300        IF WKS-JUG-SETS(WKS-IX-GANADOR) >= TRN-SETS-TO-WIN        DRT1001
091400           MOVE 'Y' TO WKS-JUG-GANO-PARTIDO(WKS-IX-GANADOR)       DRT1001
091500        END-IF                                                    DRT1001
091600     END-IF                                                       DRT1001
091700     PERFORM 410-REINICIA-LEG VARYING WKS-IX-JUG                  DRT1001
091800             FROM 1 BY 1                                          DRT1001
091900             UNTIL WKS-IX-JUG > WKS-TOTAL-JUGADORES               DRT1001
092000     IF ES-ASESINO                                                DRT1001
092100        PERFORM 140-INICIALIZA-KILLER-GLOBAL                      DRT1001
092200     END-IF.                                                      DRT1001
092300 400-PROGRESA-LEG-SET-E. EXIT.                                    DRT1001
092400                                                                  DRT1001
092500 401-BUSCA-SOBREVIVIENTE SECTION.                                 DRT1001
092600     PERFORM 402-PRUEBA-VIVO VARYING WKS-IX-OTRO                  DRT1001
092700             FROM 1 BY 1                                          DRT1001
092800             UNTIL WKS-IX-OTRO > WKS-TOTAL-JUGADORES.             DRT1001
092900 401-BUSCA-SOBREVIVIENTE-E. EXIT.                                 DRT1001
093000                                                                  DRT1001
093100 402-PRUEBA-VIVO SECTION.                                         DRT1001
093200     IF WKS-JUG-ELIMINADO(WKS-IX-OTRO) NOT = 'Y'                  DRT1001
093300        MOVE WKS-IX-OTRO TO WKS-IX-GANADOR                        DRT1001
093400     END-IF.                                                      DRT1001
093500 402-PRUEBA-VIVO-E. EXIT.                                         DRT1001
093600                                                                  DRT1001
093700 410-REINICIA-LEG SECTION.                                        DRT1001
093800     PERFORM 131-INIC-JUGADOR-POR-JUEGO.                          DRT1001
093900 410-REINICIA-LEG-E. EXIT.                                        DRT1001
094000                                                                  DRT1001
094100*     ESTADISTICAS DEL JUGADOR (SERVICIO DE PUNTEO)               DRT1001
094200 295-ACTUALIZA-ESTADISTICAS SECTION.                              DRT1001
094300     ADD 3 TO WKS-JUG-DARDOS(WKS-IX-JUG)                          DRT1001
094400     IF WKS-BUST-TURNO = 'N'                                      DRT1001
094500        ADD WKS-TOTAL-TIRO TO                                     DRT1001
094600            WKS-JUG-PUNTOS-TOTAL(WKS-IX-JUG)                      DRT1001
094700        IF WKS-TOTAL-TIRO > WKS-JUG-TURNO-MAYOR(WKS-IX-JUG)       DRT1001
094800           MOVE WKS-TOTAL-TIRO TO                                 DRT1001
094900               WKS-JUG-TURNO-MAYOR(WKS-IX-JUG)                    DRT1001
095000        END-IF                                                    DRT1001
095100     END-IF                                                       DRT1001
095200     ADD WKS-CNT-DOBLES-TIRO  TO WKS-JUG-DOBLES(WKS-IX-JUG)       DRT1001
095300     ADD WKS-CNT-TRIPLES-TIRO TO WKS-JUG-TRIPLES(WKS-IX-JUG)      DRT1001
095400 295-ACTUALIZA-ESTADISTICAS-E. EXIT.                              DRT1001
095500                                                                  DRT1001
095600*     LINEA DE AUDITORIA DEL TIRO (BITACORA DE CORRIDA)           DRT1001
095700 297-ESCRIBE-AUDITORIA SECTION.                                   DRT1001
095800     DISPLAY "TIRO " THR-GAME-ID " JUG " THR-PLAYER-ID            DRT1001
095900             " TURNO " THR-TURN-NO                                DRT1001
096000             " D1=" THR-DART-VALUE(1) "X" THR-DART-MULT(1)        DRT1001
096100             " D2=" THR-DART-VALUE(2) "X" THR-DART-MULT(2)        DRT1001
096200             " D3=" THR-DART-VALUE(3) "X" THR-DART-MULT(3)        DRT1001
096300             " PTS "   WKS-TOTAL-TIRO                             DRT1001
096400             " SCORE " WKS-JUG-SCORE(WKS-IX-JUG)                  DRT1001
096500             " BUST "  WKS-BUST-TURNO                             DRT1001
096600             " SUG "   WKS-SUGERENCIA.                            DRT1001
096700 297-ESCRIBE-AUDITORIA-E. EXIT.                                   DRT1001
096800                                                                  DRT1001
096900*--------> SERIE 500 - ESTADISTICAS FINALES Y CONTROL             DRT1001
097000 500-ESCRIBE-ESTADISTICAS SECTION.                                DRT1001
097100     PERFORM 501-ESCRIBE-UNA-LINEA-STATS VARYING WKS-IX-JUG       DRT1001
097200             FROM 1 BY 1                                          DRT1001
097300             UNTIL WKS-IX-JUG > WKS-TOTAL-JUGADORES               DRT1001
097400     PERFORM 510-MUESTRA-TOTALES-CONTROL.                         DRT1001
097500 500-ESCRIBE-ESTADISTICAS-E. EXIT.                                DRT1001
097600                                                                  DRT1001
097700 501-ESCRIBE-UNA-LINEA-STATS SECTION.                             DRT1001
097800     MOVE WKS-JUG-ID(WKS-IX-JUG)     TO STA-PLAYER-ID             DRT1001
097900     MOVE WKS-JUG-NOMBRE(WKS-IX-JUG) TO STA-NAME                  DRT1001
098000     MOVE WKS-JUG-DARDOS(WKS-IX-JUG) TO STA-DARTS-THROWN          DRT1001
098100     MOVE WKS-JUG-PUNTOS-TOTAL(WKS-IX-JUG) TO                     DRT1001
098200         STA-TOTAL-SCORE                                          DRT1001
098300     MOVE WKS-JUG-TURNO-MAYOR(WKS-IX-JUG)  TO STA-HIGH-TURN       DRT1001
098400     MOVE WKS-JUG-DOBLES(WKS-IX-JUG)  TO STA-DOUBLES-HIT          DRT1001
098500     MOVE WKS-JUG-TRIPLES(WKS-IX-JUG) TO STA-TRIPLES-HIT          DRT1001
098600     PERFORM 502-CALCULA-PROMEDIO                                 DRT1001
098700     MOVE WKS-PROM-DECIMAL TO STA-AVERAGE                         DRT1001
098800     WRITE REG-ESTADISTICA                                        DRT1001
098900     IF FS-STAFIL NOT = 0                                         DRT1001
099000        DISPLAY "ERROR ESCRIBIENDO ESTADISTICAS FS="              DRT1001
099100                FS-STAFIL UPON CONSOLE                            DRT1001
099200        PERFORM 900-CIERRA-ARCHIVOS                               DRT1001
099300        MOVE 91 TO RETURN-CODE                                    DRT1001
099400        STOP RUN                                                  DRT1001
099500     END-IF.                                                      DRT1001
099600 501-ESCRIBE-UNA-LINEA-STATS-E. EXIT.                             DRT1001
099700                                                                  DRT1001
099800 502-CALCULA-PROMEDIO SECTION.                                    DRT1001
099900     IF WKS-JUG-DARDOS(WKS-IX-JUG) = 0                            DRT1001
100000        MOVE 0 TO WKS-PROM-DECIMAL                                DRT1001
100100     ELSE                                                         DRT1001
100200        COMPUTE WKS-PROM-DECIMAL ROUNDED =                        DRT1001
100300                WKS-JUG-PUNTOS-TOTAL(WKS-IX-JUG) /                DRT1001
100400                WKS-JUG-DARDOS(WKS-IX-JUG)                        DRT1001
100500     END-IF.                                                      DRT1001
100600 502-CALCULA-PROMEDIO-E. EXIT.                                    DRT1001
100700                                                                  DRT1001
100800 510-MUESTRA-TOTALES-CONTROL SECTION.                             DRT1001
100900     DISPLAY ">>>>>>>>>>>>>>>>>> CONTROL DE LA CORRIDA <<<<<<"    DRT1001
101000     DISPLAY "||  TIROS LEIDOS        : (" WKS-CNT-LEIDOS ")"     DRT1001
101100     DISPLAY "||  TIROS VALIDOS       : (" WKS-CNT-VALIDOS        DRT1001
101200         ")"                                                      DRT1001
101300     DISPLAY "||  TIROS RECHAZADOS    : (" WKS-CNT-INVALIDOS      DRT1001
101400         ")"                                                      DRT1001
101500     DISPLAY "||  PASADAS (BUST)      : (" WKS-CNT-BUSTS ")"      DRT1001
101600     DISPLAY "||  LEGS GANADOS        : (" WKS-CNT-GANADORES      DRT1001
101700         ")"                                                      DRT1001
101800     DISPLAY ">>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<"    DRT1001
101900 510-MUESTRA-TOTALES-CONTROL-E. EXIT.                             DRT1001
102000                                                                  DRT1001
102100*                  ----- CIERRE DE ARCHIVOS -----                 DRT1001
102200 900-CIERRA-ARCHIVOS SECTION.                                     DRT1001
102300     CLOSE CFGFIL                                                 DRT1001
102400     CLOSE PLYFIL                                                 DRT1001
102500     CLOSE THRFIL                                                 DRT1001
102600     CLOSE STAFIL.                                                DRT1001
102700 900-CIERRA-ARCHIVOS-E. EXIT.                                     DRT1001
