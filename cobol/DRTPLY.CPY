000100      *-----------------------------------------------------------DRTPLY  
000200      *   REGISTRO DE JUGADOR INSCRITO  (ARCHIVO PLYFIL)          DRTPLY  
000300      *   NO TRAE ORDEN - LONGITUD 50                             DRTPLY  
000400      *-----------------------------------------------------------DRTPLY  
000500       01  REG-JUGADOR.                                           DRTPLY  
000600           02  PLY-ID                       PIC 9(04).            DRTPLY  
000700           02  PLY-NAME                     PIC X(30).            DRTPLY  
000800           02  PLY-SKILL-LEVEL              PIC 9(01).            DRTPLY  
000900      *        0=PRINCIPIANTE 1=INTERMEDIO 2=AVANZADO 3=EXPERTO   DRTPLY  
001000           02  PLY-CHECKED-IN               PIC X(01).            DRTPLY  
001100           02  PLY-PAID                     PIC X(01).            DRTPLY  
001200           02  PLY-SEED                     PIC 9(03).            DRTPLY  
001300      *        000 = SIN SEED ASIGNADA                            DRTPLY  
001400           02  FILLER                       PIC X(10).            DRTPLY  
