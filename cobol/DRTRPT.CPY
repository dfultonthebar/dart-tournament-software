000100      *-----------------------------------------------------------DRTRPT  
000200      *   REGISTRO DE RESULTADO REPORTADO  (ARCHIVO RPTFIL)       DRTRPT  
000300      *   LLEGA EN ORDEN DE RECEPCION - LONGITUD 20               DRTRPT  
000400      *-----------------------------------------------------------DRTRPT  
000500       01  REG-REPORTE-RESULTADO.                                 DRTRPT  
000600           02  RPT-MATCH-NO                 PIC 9(04).            DRTRPT  
000700           02  RPT-PLAYER-ID                PIC 9(04).            DRTRPT  
000800           02  RPT-I-WON                    PIC X(01).            DRTRPT  
000900      *        Y=RECLAMA GANAR  N=RECLAMA PERDER                  DRTRPT  
001000           02  FILLER                       PIC X(11).            DRTRPT  
