000100      *-----------------------------------------------------------DRTCFG  
000200      *   REGISTRO DE PARAMETROS DEL TORNEO  (ARCHIVO CFGFIL)     DRTCFG  
000300      *   UN SOLO REGISTRO POR CORRIDA - LONGITUD 40              DRTCFG  
000400      *-----------------------------------------------------------DRTCFG  
000500       01  REG-CONFIGURACION.                                     DRTCFG  
000600           02  TRN-ID                       PIC 9(04).            DRTCFG  
000700           02  TRN-GAME-TYPE                PIC X(02).            DRTCFG  
000800      *        01=301  51=501  CR=CRICKET  CC=MATA-MATA           DRTCFG  
000900      *        RC=RELOJ  KI=ASESINO  SH=SHANGHAI  BB=BEISBOL      DRTCFG  
001000           02  TRN-FORMAT                   PIC X(02).            DRTCFG  
001100      *        SE=ELIMINACION SENCILLA  DE=DOBLE ELIMINACION      DRTCFG  
001200      *        RR=TODOS-CONTRA-TODOS     LD=PAREJAS POR SORTEO    DRTCFG  
001300           02  TRN-START-SCORE              PIC 9(03).            DRTCFG  
001400           02  TRN-DOUBLE-IN                PIC X(01).            DRTCFG  
001500           02  TRN-DOUBLE-OUT               PIC X(01).            DRTCFG  
001600           02  TRN-LEGS-TO-WIN              PIC 9(02).            DRTCFG  
001700           02  TRN-SETS-TO-WIN              PIC 9(02).            DRTCFG  
001800           02  FILLER                       PIC X(23).            DRTCFG  
