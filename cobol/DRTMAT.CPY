000100      *-----------------------------------------------------------DRTMAT  
000200      *   REGISTRO DE PARTIDO DE LA LLAVE   (ARCHIVO MATFIL)      DRTMAT  
000300      *   ENTRADA/SALIDA SEGUN LA CORRIDA - LONGITUD 60           DRTMAT  
000400      *-----------------------------------------------------------DRTMAT  
000500       01  REG-PARTIDO.                                           DRTMAT  
000600           02  MAT-TOURNAMENT-ID            PIC 9(04).            DRTMAT  
000700           02  MAT-ROUND-NO                 PIC 9(02).            DRTMAT  
000800           02  MAT-MATCH-NO                 PIC 9(04).            DRTMAT  
000900           02  MAT-BRACKET-POS.                                   DRTMAT  
001000      *        CODIFICACION FIJA DE 8 POSICIONES:                 DRTMAT  
001100      *        PREFIJO(2) + RONDA(2) + 'M' + PARTIDO(3)           DRTMAT  
001200      *        PREFIJOS:  R-=SENCILLA  WR=GANADORES  LR=PERDEDORESDRTMAT  
001300      *                   GF=GRAN-FINAL  RR=TODOS-CONTRA-TODOS    DRTMAT  
001400               04  MAT-POS-PREFIJO          PIC X(02).            DRTMAT  
001500               04  MAT-POS-RONDA            PIC 9(02).            DRTMAT  
001600               04  MAT-POS-LETRA-M          PIC X(01).            DRTMAT  
001700               04  MAT-POS-PARTIDO          PIC 9(03).            DRTMAT  
001800           02  MAT-P1-ID                    PIC 9(04).            DRTMAT  
001900           02  MAT-P2-ID                    PIC 9(04).            DRTMAT  
002000           02  MAT-TEAM1-ID                 PIC 9(04).            DRTMAT  
002100           02  MAT-TEAM2-ID                 PIC 9(04).            DRTMAT  
002200           02  MAT-STATUS                   PIC X(01).            DRTMAT  
002300      *        P=PENDIENTE I=EN-JUEGO C=COMPLETO D=DISPUTA        DRTMAT  
002350      *        X=CANCELADO                                        DRTMAT  
002400           02  MAT-WINNER-ID                PIC 9(04).            DRTMAT  
002500           02  MAT-WINNER-TEAM-ID           PIC 9(04).            DRTMAT  
002600           02  MAT-BOARD-NO                 PIC 9(02).            DRTMAT  
002700           02  FILLER                       PIC X(15).            DRTMAT  
